000100* **++ TBP0084 - TABLE CATALOG (THE "DATABASE")
000200* Resident in the driver's WORKING-STORAGE only.  Holds every
000300* table currently on file for this run.  Capacity is fixed at
000400* WS-MAX-TABLES entries of WS-MAX-ROWS rows by WS-MAX-COLS
000500* columns - see the capacity note in X84M001.
000600 01 CATALOG-AREA.
000700   03 CAT-TABLE-CNT            PIC 9(02) COMP  VALUE ZERO.
000800   03 CAT-TABLE-TB.
000900     05 CAT-TABLE OCCURS 12 TIMES
001000                  INDEXED BY CAT-I.
001100       07 CAT-NAME              PIC X(20)     VALUE SPACE.
001200       07 CAT-IN-USE            PIC X(01)     VALUE 'N'.
001300         88 CAT-ACTIVE                        VALUE 'Y'.
001400         88 CAT-EMPTY-SLOT                    VALUE 'N'.
001500       07 CAT-COL-CNT           PIC 9(02)     VALUE ZERO.
001600       07 CAT-DEFN.
001700         09 CAT-DEFN-COL        PIC X(01)
001800                                OCCURS 8 TIMES VALUE SPACE.
001900       07 CAT-HAS-HEAD          PIC X(01)     VALUE 'N'.
002000         88 CAT-HEADED                        VALUE 'Y'.
002100       07 CAT-HEADER.
002200         09 CAT-HDR-COL         PIC X(20)
002300                                OCCURS 8 TIMES VALUE SPACE.
002400       07 CAT-ROW-CNT           PIC 9(04)     VALUE ZERO.
002500       07 FILLER                PIC X(04)     VALUE SPACE.
002600       07 CAT-ROW OCCURS 100 TIMES
002700                  INDEXED BY CAT-ROW-I.
002800         09 CAT-CELL OCCURS 8 TIMES
002900                     INDEXED BY CAT-COL-I.
003000           11 CAT-CELL-TYPE     PIC X(01)     VALUE SPACE.
003100           11 CAT-CELL-NUM      PIC S9(09)    VALUE ZERO.
003200           11 CAT-CELL-TEXT     PIC X(20)     VALUE SPACE.
003300           11 CAT-CELL-NULL     PIC X(01)     VALUE 'N'.
