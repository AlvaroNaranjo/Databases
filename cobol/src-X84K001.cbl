000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84K001.
000400 AUTHOR.       L M HARTE.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 02/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84K001 - TABLE BATCH PROCESSOR (TBP0084) - REFERENTIAL CHECK
001100* **++ confirms that every non-null value of the column named
001200*      by PARM-SEL-TEXT (1) in TBL-1-AREA also appears in the
001300*      column named by PARM-SEL-TEXT (2) of TBL-2-AREA - the
001400*      classic "does the child row's key exist in the parent
001500*      table" test.  Produces no result table; RSLT-ROW-CNT
001600*      comes back holding the number of orphans found, and the
001700*      job log gets either the standard confirmation line or a
001800*      heading followed by every orphan row, rendered the same
001900*      comma-delimited way X84W001 renders a table.
002000*----------------------------------------------------------------
002100*  DATE     BY   REQUEST    DESCRIPTION
002200*  -------- ---- ---------- ------------------------------------
002300*  02/03/88 LMH  CR-4552    ORIGINAL PROGRAM.                      CR-4552
002400*  04/02/93 DWP  CR-6415    ALLOWED NUMERIC-POSITION SELECTORS.    CR-6415
002500*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
002600*  04/07/99 DWP  CR-8140    REPLACED THE PER-ORPHAN "CHECK -       CR-8140
002700*                           ORPHAN" LOG LINE WITH THE STANDARD     CR-8140
002800*                           REFERENCES / DOES-NOT-REFERENCE        CR-8140
002900*                           REPORT TEXT AND FULL-ROW RENDERING.    CR-8140
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMVAL-VALID IS '0' THRU '9'.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WK-LITERALS.
004200   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
004300   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
004400   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
004500   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
004600                               PIC X(01) OCCURS 10.
004700*
004800   03 FILLER                   PIC X(01) VALUE SPACE.
004900 01  WS-SWITCHES.
005000   03 WS-ALL-DIGITS-SW         PIC X(01) VALUE 'Y'.
005100     88 WS-TEXT-IS-ALL-DIGITS             VALUE 'Y'.
005200   03 WS-SELECTOR-BAD-SW       PIC X(01) VALUE 'N'.
005300     88 WS-SELECTOR-BAD                   VALUE 'Y'.
005400   03 WS-FOUND-SW              PIC X(01) VALUE 'N'.
005500     88 WS-VALUE-FOUND                    VALUE 'Y'.
005600     88 WS-VALUE-NOT-FOUND                VALUE 'N'.
005700*
005800   03 FILLER                   PIC X(01) VALUE SPACE.
005900 01  WS-WORK-AREAS.
006000   03 WS-COL-1                 PIC 9(02) COMP VALUE ZERO.
006100   03 WS-COL-2                 PIC 9(02) COMP VALUE ZERO.
006200   03 WS-SRC-I                 PIC 9(02) COMP VALUE ZERO.
006300   03 WS-SCAN-P                PIC 9(02) COMP VALUE ZERO.
006400   03 WS-DIGIT-I               PIC 9(02) COMP VALUE ZERO.
006500   03 WS-SEL-SUB               PIC 9(01) COMP VALUE ZERO.
006600   03 WS-ROW-1-I                PIC 9(04) COMP VALUE ZERO.
006700   03 WS-ROW-2-I                PIC 9(04) COMP VALUE ZERO.
006800   03 WS-ORPHAN-CNT             PIC 9(04) COMP VALUE ZERO.
006900   03 WS-NUM-EDIT               PIC -(8)9 VALUE ZERO.
007000 01  WS-NUM-EDIT-R REDEFINES WS-NUM-EDIT
007100                               PIC X(09).
007200*
007300* report-line assembly area and its running output pointer -
007400* wide enough for the heading text plus a full 8-column row
007500 01  WS-OUT-LINE                 PIC X(200) VALUE SPACE.
007600 01  WS-RPT-WORK-AREAS.
007700   03 WS-OUT-P                  PIC 9(03) COMP VALUE ZERO.
007800   03 WS-COL-I                  PIC 9(02) COMP VALUE ZERO.
007900   03 WS-ORPH-I                 PIC 9(04) COMP VALUE ZERO.
008000   03 WS-CELL-TEXT              PIC X(20) VALUE SPACE.
008100   03 WS-CELL-LEN               PIC 9(02) COMP VALUE ZERO.
008200   03 WS-LEAD-SPACES            PIC 9(02) COMP VALUE ZERO.
008300*
008400* orphan count kept both plain and, split byte-pair, as the
008500* job-summary two-part count this shop's older reports carried
008600   03 FILLER                   PIC X(01) VALUE SPACE.
008700 01  WS-ORPHAN-TALLY.
008800   03 WS-ORPHAN-TALLY-HI        PIC 9(01) COMP VALUE ZERO.
008900   03 WS-ORPHAN-TALLY-LO        PIC 9(03) COMP VALUE ZERO.
009000 01  WS-ORPHAN-TALLY-TOTAL REDEFINES WS-ORPHAN-TALLY.
009100   03 WS-ORPHAN-TALLY-VALUE     PIC 9(04) COMP.
009200*
009300* selector subscript echoed through a one-byte REDEFINES so
009400* 2000-RESOLVE-ONE-SELECTOR can log which side it just resolved
009500 01  WS-SEL-SUB-ECHO             PIC 9(01) VALUE ZERO.
009600 01  WS-SEL-SUB-ECHO-R REDEFINES WS-SEL-SUB-ECHO.
009700   03 WS-SEL-SUB-ECHO-CODE       PIC 9(01).
009800*
009900* orphan rows remembered by TBL-1-AREA row subscript, in the
010000* order the scan found them, so 5000-EMIT-CHECK-REPORT can
010100* render them only after it knows whether any orphans exist
010200 01  WS-ORPHAN-ROW-TB.
010300   03 WS-ORPHAN-ROW OCCURS 100 TIMES
010400                    INDEXED BY WS-ORPHAN-ROW-I
010500                                   PIC 9(04) COMP VALUE ZERO.
010600   03 FILLER                    PIC X(01) VALUE SPACE.
010700*
010800* the two "table(selector)" fragments trimmed and held once so
010900* both the confirmation line and the heading line can reuse them
011000 01  WS-REF-TEXT-AREA.
011100   03 WS-T1-NAME-TX             PIC X(20) VALUE SPACE.
011200   03 WS-T1-NAME-LEN            PIC 9(02) COMP VALUE ZERO.
011300   03 WS-SEL-1-TX               PIC X(20) VALUE SPACE.
011400   03 WS-SEL-1-LEN              PIC 9(02) COMP VALUE ZERO.
011500   03 WS-T2-NAME-TX             PIC X(20) VALUE SPACE.
011600   03 WS-T2-NAME-LEN            PIC 9(02) COMP VALUE ZERO.
011700   03 WS-SEL-2-TX               PIC X(20) VALUE SPACE.
011800   03 WS-SEL-2-LEN              PIC 9(02) COMP VALUE ZERO.
011900   03 FILLER                    PIC X(01) VALUE SPACE.
012000*
012100 LINKAGE SECTION.
012200 COPY X84MTAB REPLACING ==:T:== BY ==1==.
012300 COPY X84MTAB REPLACING ==:T:== BY ==2==.
012400 COPY X84MCP.
012500 COPY X84MCR.
012600*
012700 PROCEDURE DIVISION USING TBL-1-AREA TBL-2-AREA PARM-AREA
012800                           RESULT-AREA.
012900*
013000 1000-MAIN-CONTROL.
013100     MOVE ZERO                       TO RSLT-CODE.
013200     MOVE SPACE                      TO RSLT-MESSAGE RSLT-POSITION
013300     MOVE ZERO                       TO WS-ORPHAN-CNT.
013400     MOVE 1                          TO WS-SEL-SUB.
013500     PERFORM 2000-RESOLVE-ONE-SELECTOR.
013600     MOVE 2                          TO WS-SEL-SUB.
013700     PERFORM 2000-RESOLVE-ONE-SELECTOR.
013800     IF WS-SELECTOR-BAD
013900        MOVE 30                      TO RSLT-CODE
014000        MOVE 'UNKNOWN COLUMN SELECTOR IN CHECK' TO RSLT-MESSAGE
014100     ELSE
014200        PERFORM 3000-SCAN-TABLE-1
014300            VARYING WS-ROW-1-I FROM 1 BY 1
014400            UNTIL WS-ROW-1-I > TBL-1-ROW-CNT
014500        MOVE WS-ORPHAN-CNT            TO RSLT-ROW-CNT
014600        MOVE ZERO                     TO WS-ORPHAN-TALLY-HI
014700        MOVE WS-ORPHAN-CNT            TO WS-ORPHAN-TALLY-LO
014800        IF WS-ORPHAN-CNT > ZERO
014900           MOVE 40                    TO RSLT-CODE
015000           MOVE 'REFERENTIAL INTEGRITY VIOLATIONS FOUND'
015100                                       TO RSLT-MESSAGE
015200        END-IF
015300        PERFORM 5000-EMIT-CHECK-REPORT
015400     END-IF.
015500     GOBACK.
015600*
015700* resolves PARM-SEL-TEXT (WS-SEL-SUB) against TBL-1 (when
015800* WS-SEL-SUB = 1) or TBL-2 (when WS-SEL-SUB = 2), leaving the
015900* position in WS-COL-1 for TBL-1 or WS-COL-2 for TBL-2
016000 2000-RESOLVE-ONE-SELECTOR.
016100     MOVE WS-SEL-SUB                  TO WS-SEL-SUB-ECHO.
016200     IF WS-SEL-SUB = 1
016300        MOVE ZERO                    TO WS-COL-1
016400     ELSE
016500        MOVE ZERO                    TO WS-COL-2
016600     END-IF.
016700     SET WS-TEXT-IS-ALL-DIGITS       TO TRUE.
016800     PERFORM 2010-CHECK-DIGIT
016900         VARYING WS-SCAN-P FROM 1 BY 1
017000         UNTIL WS-SCAN-P > 20.
017100     IF WS-TEXT-IS-ALL-DIGITS
017200     AND PARM-SEL-TEXT (WS-SEL-SUB) (1:1) NOT = SPACE
017300        PERFORM 2020-CONVERT-POSITION
017400     ELSE
017500        IF WS-SEL-SUB = 1
017600           PERFORM 2030-MATCH-HEADER-1
017700               VARYING WS-SRC-I FROM 1 BY 1
017800               UNTIL WS-SRC-I > TBL-1-COL-CNT
017900               OR WS-COL-1 NOT = ZERO
018000        ELSE
018100           PERFORM 2040-MATCH-HEADER-2
018200               VARYING WS-SRC-I FROM 1 BY 1
018300               UNTIL WS-SRC-I > TBL-2-COL-CNT
018400               OR WS-COL-2 NOT = ZERO
018500        END-IF
018600     END-IF.
018700     IF WS-SEL-SUB = 1
018800        IF WS-COL-1 = ZERO OR WS-COL-1 > TBL-1-COL-CNT
018900           SET WS-SELECTOR-BAD        TO TRUE
019000        END-IF
019100     ELSE
019200        IF WS-COL-2 = ZERO OR WS-COL-2 > TBL-2-COL-CNT
019300           SET WS-SELECTOR-BAD        TO TRUE
019400        END-IF
019500     END-IF.
019600*
019700 2010-CHECK-DIGIT.
019800     IF PARM-SEL-TEXT (WS-SEL-SUB) (WS-SCAN-P:1) NOT = SPACE
019900     AND PARM-SEL-TEXT (WS-SEL-SUB) (WS-SCAN-P:1) NOT NUMERIC
020000        MOVE 'N'                     TO WS-ALL-DIGITS-SW
020100     END-IF.
020200*
020300 2020-CONVERT-POSITION.
020400     PERFORM 2021-CONVERT-ONE-DIGIT
020500         VARYING WS-SCAN-P FROM 1 BY 1
020600         UNTIL WS-SCAN-P > 20
020700         OR PARM-SEL-TEXT (WS-SEL-SUB) (WS-SCAN-P:1) = SPACE.
020800*
020900 2021-CONVERT-ONE-DIGIT.
021000     PERFORM 2022-MATCH-DIGIT
021100         VARYING WS-DIGIT-I FROM 1 BY 1
021200         UNTIL WS-DIGIT-I > 10
021300         OR PARM-SEL-TEXT (WS-SEL-SUB) (WS-SCAN-P:1)
021400                                    = WS-DIGIT-TB (WS-DIGIT-I).
021500     IF WS-DIGIT-I <= 10
021600        IF WS-SEL-SUB = 1
021700           COMPUTE WS-COL-1 = WS-COL-1 * 10 + (WS-DIGIT-I - 1)
021800        ELSE
021900           COMPUTE WS-COL-2 = WS-COL-2 * 10 + (WS-DIGIT-I - 1)
022000        END-IF
022100     END-IF.
022200*
022300 2022-MATCH-DIGIT.
022400     CONTINUE.
022500*
022600 2030-MATCH-HEADER-1.
022700     IF TBL-1-HEADED
022800     AND TBL-1-HDR-COL (WS-SRC-I) = PARM-SEL-TEXT (1)
022900        SET WS-COL-1 TO WS-SRC-I
023000     END-IF.
023100*
023200 2040-MATCH-HEADER-2.
023300     IF TBL-2-HEADED
023400     AND TBL-2-HDR-COL (WS-SRC-I) = PARM-SEL-TEXT (2)
023500        SET WS-COL-2 TO WS-SRC-I
023600     END-IF.
023700*
023800 3000-SCAN-TABLE-1.
023900     IF NOT TBL-1-CELL-IS-NULL (WS-ROW-1-I, WS-COL-1)
024000        SET WS-VALUE-NOT-FOUND       TO TRUE
024100        PERFORM 3100-SEARCH-TABLE-2
024200            VARYING WS-ROW-2-I FROM 1 BY 1
024300            UNTIL WS-ROW-2-I > TBL-2-ROW-CNT OR WS-VALUE-FOUND
024400        IF NOT WS-VALUE-FOUND
024500           ADD 1                     TO WS-ORPHAN-CNT
024600           PERFORM 4000-RECORD-ORPHAN-ROW
024700        END-IF
024800     END-IF.
024900*
025000 3100-SEARCH-TABLE-2.
025100     IF NOT TBL-2-CELL-IS-NULL (WS-ROW-2-I, WS-COL-2)
025200        IF TBL-1-DEFN-COL (WS-COL-1) = 'N'
025300           IF TBL-1-CELL-NUM (WS-ROW-1-I, WS-COL-1) =
025400              TBL-2-CELL-NUM (WS-ROW-2-I, WS-COL-2)
025500              MOVE 'Y'               TO WS-FOUND-SW
025600           END-IF
025700        ELSE
025800           IF TBL-1-CELL-TEXT (WS-ROW-1-I, WS-COL-1) =
025900              TBL-2-CELL-TEXT (WS-ROW-2-I, WS-COL-2)
026000              MOVE 'Y'               TO WS-FOUND-SW
026100           END-IF
026200        END-IF
026300     END-IF.
026400*
026500* just remembers which TBL-1-AREA row was orphaned - the actual
026600* report text is not known to be needed until 1000-MAIN-CONTROL
026700* finds out whether WS-ORPHAN-CNT ever left ZERO
026800 4000-RECORD-ORPHAN-ROW.
026900     IF WS-ORPHAN-CNT <= WS-MAX-ROWS
027000        MOVE WS-ROW-1-I               TO WS-ORPHAN-ROW (WS-ORPHAN-CNT)
027100     END-IF.
027200*
027300* single entry point for the CHECK report - one confirmation
027400* line when nothing is orphaned, else a heading line followed by
027500* every orphan row rendered the way X84W001 renders a table row
027600 5000-EMIT-CHECK-REPORT.
027700     PERFORM 5100-BUILD-REF-TEXT.
027800     IF WS-ORPHAN-CNT = ZERO
027900        PERFORM 5200-SHOW-REFERENCES
028000     ELSE
028100        PERFORM 5300-SHOW-NON-REFERENCES
028200        PERFORM 6000-RENDER-ORPHAN-ROWS
028300            VARYING WS-ORPH-I FROM 1 BY 1
028400            UNTIL WS-ORPH-I > WS-ORPHAN-CNT
028500     END-IF.
028600*
028700* trims the two table names and the two raw selector texts once,
028800* the way 2200-FIND-TEXT-LENGTH trims any other blank-padded field
028900 5100-BUILD-REF-TEXT.
029000     MOVE TBL-1-NAME                  TO WS-CELL-TEXT.
029100     PERFORM 6300-FIND-TEXT-LENGTH.
029200     MOVE WS-CELL-TEXT                TO WS-T1-NAME-TX.
029300     MOVE WS-CELL-LEN                 TO WS-T1-NAME-LEN.
029400     MOVE PARM-SEL-TEXT (1)           TO WS-CELL-TEXT.
029500     PERFORM 6300-FIND-TEXT-LENGTH.
029600     MOVE WS-CELL-TEXT                TO WS-SEL-1-TX.
029700     MOVE WS-CELL-LEN                 TO WS-SEL-1-LEN.
029800     MOVE TBL-2-NAME                  TO WS-CELL-TEXT.
029900     PERFORM 6300-FIND-TEXT-LENGTH.
030000     MOVE WS-CELL-TEXT                TO WS-T2-NAME-TX.
030100     MOVE WS-CELL-LEN                 TO WS-T2-NAME-LEN.
030200     MOVE PARM-SEL-TEXT (2)           TO WS-CELL-TEXT.
030300     PERFORM 6300-FIND-TEXT-LENGTH.
030400     MOVE WS-CELL-TEXT                TO WS-SEL-2-TX.
030500     MOVE WS-CELL-LEN                 TO WS-SEL-2-LEN.
030600*
030700* 'YES: T1(SEL1) REFERENCES T2(SEL2)' - the zero-orphan case
030800 5200-SHOW-REFERENCES.
030900     MOVE SPACE                       TO WS-OUT-LINE.
031000     MOVE 'YES: '                     TO WS-OUT-LINE (1:5).
031100     MOVE 6                           TO WS-OUT-P.
031200     MOVE WS-T1-NAME-TX (1:WS-T1-NAME-LEN)
031300                    TO WS-OUT-LINE (WS-OUT-P:WS-T1-NAME-LEN).
031400     ADD WS-T1-NAME-LEN               TO WS-OUT-P.
031500     MOVE '('                         TO WS-OUT-LINE (WS-OUT-P:1).
031600     ADD 1                            TO WS-OUT-P.
031700     MOVE WS-SEL-1-TX (1:WS-SEL-1-LEN)
031800                    TO WS-OUT-LINE (WS-OUT-P:WS-SEL-1-LEN).
031900     ADD WS-SEL-1-LEN                 TO WS-OUT-P.
032000     MOVE ') REFERENCES '             TO WS-OUT-LINE (WS-OUT-P:13).
032100     ADD 13                           TO WS-OUT-P.
032200     MOVE WS-T2-NAME-TX (1:WS-T2-NAME-LEN)
032300                    TO WS-OUT-LINE (WS-OUT-P:WS-T2-NAME-LEN).
032400     ADD WS-T2-NAME-LEN               TO WS-OUT-P.
032500     MOVE '('                         TO WS-OUT-LINE (WS-OUT-P:1).
032600     ADD 1                            TO WS-OUT-P.
032700     MOVE WS-SEL-2-TX (1:WS-SEL-2-LEN)
032800                    TO WS-OUT-LINE (WS-OUT-P:WS-SEL-2-LEN).
032900     ADD WS-SEL-2-LEN                 TO WS-OUT-P.
033000     MOVE ')'                         TO WS-OUT-LINE (WS-OUT-P:1).
033100     DISPLAY WS-OUT-LINE (1:WS-OUT-P).
033200*
033300* 'THESE ROWS IN T1(SEL1) DO NOT REFERENCE T2(SEL2):' - the
033400* heading line that precedes the orphan rows themselves
033500 5300-SHOW-NON-REFERENCES.
033600     MOVE SPACE                       TO WS-OUT-LINE.
033700     MOVE 'THESE ROWS IN '            TO WS-OUT-LINE (1:14).
033800     MOVE 15                          TO WS-OUT-P.
033900     MOVE WS-T1-NAME-TX (1:WS-T1-NAME-LEN)
034000                    TO WS-OUT-LINE (WS-OUT-P:WS-T1-NAME-LEN).
034100     ADD WS-T1-NAME-LEN               TO WS-OUT-P.
034200     MOVE '('                         TO WS-OUT-LINE (WS-OUT-P:1).
034300     ADD 1                            TO WS-OUT-P.
034400     MOVE WS-SEL-1-TX (1:WS-SEL-1-LEN)
034500                    TO WS-OUT-LINE (WS-OUT-P:WS-SEL-1-LEN).
034600     ADD WS-SEL-1-LEN                 TO WS-OUT-P.
034700     MOVE ') DO NOT REFERENCE '       TO WS-OUT-LINE (WS-OUT-P:19).
034800     ADD 19                           TO WS-OUT-P.
034900     MOVE WS-T2-NAME-TX (1:WS-T2-NAME-LEN)
035000                    TO WS-OUT-LINE (WS-OUT-P:WS-T2-NAME-LEN).
035100     ADD WS-T2-NAME-LEN               TO WS-OUT-P.
035200     MOVE '('                         TO WS-OUT-LINE (WS-OUT-P:1).
035300     ADD 1                            TO WS-OUT-P.
035400     MOVE WS-SEL-2-TX (1:WS-SEL-2-LEN)
035500                    TO WS-OUT-LINE (WS-OUT-P:WS-SEL-2-LEN).
035600     ADD WS-SEL-2-LEN                 TO WS-OUT-P.
035700     MOVE '):'                        TO WS-OUT-LINE (WS-OUT-P:2).
035800     ADD 1                            TO WS-OUT-P.
035900     DISPLAY WS-OUT-LINE (1:WS-OUT-P).
036000*
036100* one orphan row, comma-delimited, the same shape X84W001 uses -
036200* WS-ORPH-I walks WS-ORPHAN-ROW-TB, WS-ROW-1-I becomes the actual
036300* TBL-1-AREA row subscript for the duration of this row
036400 6000-RENDER-ORPHAN-ROWS.
036500     MOVE WS-ORPHAN-ROW (WS-ORPH-I)   TO WS-ROW-1-I.
036600     MOVE SPACE                       TO WS-OUT-LINE.
036700     MOVE 1                           TO WS-OUT-P.
036800     PERFORM 6010-PLACE-ONE-CELL
036900         VARYING WS-COL-I FROM 1 BY 1
037000         UNTIL WS-COL-I > TBL-1-COL-CNT.
037100     DISPLAY WS-OUT-LINE (1:WS-OUT-P).
037200*
037300 6010-PLACE-ONE-CELL.
037400     IF WS-COL-I > 1
037500        MOVE ','                     TO WS-OUT-LINE (WS-OUT-P:1)
037600        ADD 1                        TO WS-OUT-P
037700     END-IF.
037800     PERFORM 6100-FORMAT-CELL.
037900     IF WS-CELL-LEN > ZERO
038000        MOVE WS-CELL-TEXT (1:WS-CELL-LEN)
038100                          TO WS-OUT-LINE (WS-OUT-P:WS-CELL-LEN)
038200        ADD WS-CELL-LEN              TO WS-OUT-P
038300     END-IF.
038400*
038500* null → empty field; numeric → floating-insertion edit with
038600* leading spaces stripped by reference modification (no
038700* FUNCTION TRIM); text → moved as stored - mirrors X84W001's
038800* own 2100-FORMAT-CELL
038900 6100-FORMAT-CELL.
039000     MOVE SPACE                       TO WS-CELL-TEXT.
039100     IF TBL-1-CELL-IS-NULL (WS-ROW-1-I, WS-COL-I)
039200        MOVE ZERO                     TO WS-CELL-LEN
039300     ELSE
039400        IF TBL-1-DEFN-COL (WS-COL-I) = 'N'
039500           MOVE TBL-1-CELL-NUM (WS-ROW-1-I, WS-COL-I) TO WS-NUM-EDIT
039600           INSPECT WS-NUM-EDIT-R TALLYING WS-LEAD-SPACES
039700                   FOR LEADING SPACE
039800           COMPUTE WS-CELL-LEN = 9 - WS-LEAD-SPACES
039900           IF WS-LEAD-SPACES < 9
040000              MOVE WS-NUM-EDIT-R (WS-LEAD-SPACES + 1:WS-CELL-LEN)
040100                                      TO WS-CELL-TEXT
040200           ELSE
040300              MOVE ZERO               TO WS-CELL-LEN
040400           END-IF
040500        ELSE
040600           MOVE TBL-1-CELL-TEXT (WS-ROW-1-I, WS-COL-I) TO WS-CELL-TEXT
040700           PERFORM 6300-FIND-TEXT-LENGTH
040800        END-IF
040900     END-IF.
041000*
041100* classic "find the length of the data in a blank-padded field"
041200* scan, used wherever this program needs a text field's true
041300* length without an intrinsic FUNCTION
041400 6300-FIND-TEXT-LENGTH.
041500     MOVE 20                          TO WS-CELL-LEN.
041600     PERFORM 6310-BACK-UP-OVER-SPACES
041700         UNTIL WS-CELL-LEN = ZERO
041800         OR WS-CELL-TEXT (WS-CELL-LEN:1) NOT = SPACE.
041900*
042000 6310-BACK-UP-OVER-SPACES.
042100     SUBTRACT 1                       FROM WS-CELL-LEN.
