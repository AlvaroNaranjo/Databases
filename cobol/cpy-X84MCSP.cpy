000100* **++ TBP0084 - JOIN BEHAVIOUR / HELPER SELECTION AREA
000200* X84J001 sets ROUTINE-BEHAVIOR before calling the shared
000300* unmatched-row helper so one routine (X84J002) lets a single
000400* padding pass serve either the inner-join or the outer-join
000500* side of the work, without writing the null-fill logic twice.
000600 01 SPECIAL-ROUTINE-AREA.
000700   03 SPECIAL-ROUTINE          PIC X(08)     VALUE SPACE.
000800   03 FILLER REDEFINES SPECIAL-ROUTINE.
000900     05 FILLER                 PIC X(03).
001000     05 ROUTINE-BEHAVIOR       PIC X(01).
001100       88  JOIN-INNER-BEHAVIOR             VALUE 'I'.
001200       88  JOIN-OUTER-BEHAVIOR             VALUE 'O'.
001300     05 FILLER                 PIC X(04).
001400   03 PAD-ROUTINE REDEFINES SPECIAL-ROUTINE
001500                               PIC X(08).
001600   03 FILLER                   PIC X(10)     VALUE SPACE.
