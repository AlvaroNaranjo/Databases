000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84DTS01.
000400 AUTHOR.       D W PALLAS.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 11/30/1991.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84DTS01 - TABLE BATCH PROCESSOR (TBP0084) - ENGINE TEST SUITE
001100* TBP0084.QA.RELENGINE.XUNIT
001200* **++ reads one fixture per TCIN record - two small tables and
001300*      an operation code - builds TBL-1-AREA/TBL-2-AREA/PARM-AREA
001400*      from it, CALLs the engine subprogram named by
001500*      TCIN-OPCODE, and compares RSLT-ROW-CNT plus the first
001600*      cell of the result table against the fixture's expected
001700*      values - the shop's standard test-case-file / CALL-under-
001800*      test / compare-expected-vs-actual driver shape.
001900*----------------------------------------------------------------
002000*  DATE     BY   REQUEST    DESCRIPTION
002100*  -------- ---- ---------- ------------------------------------
002200*  11/30/91 DWP  CR-5900    ORIGINAL PROGRAM (COLUMNS, ROWS).      CR-5900
002300*  06/14/94 LMH  CR-6688    ADDED SORT AND CHECK FIXTURES.         CR-6688
002400*  09/03/96 RJK  CR-7102    ADDED JOIN FIXTURE (TWO TABLES).       CR-7102
002500*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
002600*----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS NUMVAL-VALID IS '0' THRU '9'.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT TCIN                      ASSIGN TO TCIN
003900                                       FILE STATUS TCIN-FS.
004000**
004100 DATA DIVISION.
004200*
004300 FILE SECTION.
004400 FD  TCIN                      RECORDING F.
004500 01  TCIN-REC.
004600   03 TCIN-DESCRIPTION         PIC X(40).
004700   03 TCIN-OPCODE              PIC X(08).
004800     88 TCIN-IS-COLUMNS                    VALUE 'COLUMNS'.
004900     88 TCIN-IS-ROWS                       VALUE 'ROWS'.
005000     88 TCIN-IS-SORT                       VALUE 'SORT'.
005100     88 TCIN-IS-CHECK                      VALUE 'CHECK'.
005200     88 TCIN-IS-JOIN                       VALUE 'JOIN'.
005300   03 TCIN-PARM-SEL-1          PIC X(08).
005400   03 TCIN-PARM-SEL-2          PIC X(08).
005500   03 TCIN-PARM-COMPARATOR     PIC X(02).
005600   03 TCIN-PARM-LITERAL        PIC X(08).
005700   03 TCIN-PARM-HEADED         PIC X(01).
005800     88 TCIN-PARM-IS-HEADED                VALUE 'Y'.
005900   03 TCIN-T1.
006000     05 TCIN-T1-COL-CNT        PIC 9(01).
006100     05 TCIN-T1-DEFN           PIC X(01) OCCURS 2.
006200     05 TCIN-T1-HDR            PIC X(08) OCCURS 2.
006300     05 TCIN-T1-ROW-CNT        PIC 9(01).
006400     05 TCIN-T1-ROW OCCURS 3.
006500       07 TCIN-T1-CELL OCCURS 2.
006600         09 TCIN-T1-CELL-NULL  PIC X(01).
006700         09 TCIN-T1-CELL-TEXT  PIC X(08).
006800   03 TCIN-T2.
006900     05 TCIN-T2-COL-CNT        PIC 9(01).
007000     05 TCIN-T2-DEFN           PIC X(01) OCCURS 2.
007100     05 TCIN-T2-HDR            PIC X(08) OCCURS 2.
007200     05 TCIN-T2-ROW-CNT        PIC 9(01).
007300     05 TCIN-T2-ROW OCCURS 3.
007400       07 TCIN-T2-CELL OCCURS 2.
007500         09 TCIN-T2-CELL-NULL  PIC X(01).
007600         09 TCIN-T2-CELL-TEXT  PIC X(08).
007700   03 TCIN-EXPECTED-ROW-CNT    PIC 9(02).
007800   03 TCIN-EXPECTED-CELL-TEXT  PIC X(08).
007900   03 FILLER                  PIC X(20).
008000*
008100 WORKING-STORAGE SECTION.
008200 01  WK-LITERALS.
008300   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
008400   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
008500                               PIC X(01) OCCURS 10.
008600*
008700   03 FILLER                   PIC X(01) VALUE SPACE.
008800 77  CC-COLUMNS-ENGINE          PIC X(08) VALUE 'X84C001'.
008900 77  CC-ROWS-ENGINE             PIC X(08) VALUE 'X84R001'.
009000 77  CC-SORT-ENGINE             PIC X(08) VALUE 'X84S001'.
009100 77  CC-CHECK-ENGINE            PIC X(08) VALUE 'X84K001'.
009200 77  CC-JOIN-ENGINE             PIC X(08) VALUE 'X84J001'.
009300*
009400 01  WS-WORK-AREAS.
009500   03 WS-T-SUB                 PIC 9(01) COMP VALUE ZERO.
009600   03 WS-ROW-I                 PIC 9(02) COMP VALUE ZERO.
009700   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
009800   03 WS-DIGIT-I               PIC 9(02) COMP VALUE ZERO.
009900   03 WS-SCAN-P                PIC 9(02) COMP VALUE ZERO.
010000   03 WS-NUM-WORK              PIC S9(09) COMP VALUE ZERO.
010100   03 WS-NEG-SW                PIC X(01) VALUE 'N'.
010200     88 WS-VALUE-IS-NEGATIVE                 VALUE 'Y'.
010300     88 WS-VALUE-NOT-NEGATIVE                VALUE 'N'.
010400*
010500* table subscript echoed through a one-byte REDEFINES so
010600* BUILD-ONE-TABLE can log which fixture side it is filling
010700   03 FILLER                   PIC X(01) VALUE SPACE.
010800 01  WS-T-SUB-ECHO               PIC 9(01) VALUE ZERO.
010900 01  WS-T-SUB-ECHO-R REDEFINES WS-T-SUB-ECHO.
011000   03 WS-T-SUB-ECHO-CODE         PIC 9(01).
011100*
011200* test-case counter kept both plain and, split byte-pair, as
011300* the job-summary two-part count this shop's older jobs carried
011400 01  WS-CASE-TALLY.
011500   03 WS-CASE-TALLY-HI          PIC 9(02) COMP VALUE ZERO.
011600   03 WS-CASE-TALLY-LO          PIC 9(02) COMP VALUE ZERO.
011700 01  WS-CASE-TALLY-TOTAL REDEFINES WS-CASE-TALLY.
011800   03 WS-CASE-TALLY-VALUE       PIC 9(04) COMP.
011900*
012000 COPY X84MTAB REPLACING ==:T:== BY ==1==.
012100 COPY X84MTAB REPLACING ==:T:== BY ==2==.
012200 COPY X84MTAB REPLACING ==:T:== BY ==R==.
012300 COPY X84MCP.
012400 COPY X84MCR.
012500*
012600 LOCAL-STORAGE SECTION.
012700 01  LS-TEST-CASE-SWITCH        PIC X.
012800   88 TEST-CASE-PASSED                    VALUE 'P'.
012900   88 TEST-CASE-FAILED                    VALUE 'F'.
013000*
013100 01  LS-COUNTERS.
013200   03 TEST-CASE-CTR            PIC S9(9) COMP VALUE ZERO.
013300   03 TEST-CASE-PASSED-CTR     PIC S9(9) COMP VALUE ZERO.
013400   03 TEST-CASE-FAILED-CTR     PIC S9(9) COMP VALUE ZERO.
013500*
013600   03 FILLER                   PIC X(01) VALUE SPACE.
013700 01  LS-FILE-STATUSES.
013800   03 TCIN-FS                  PIC XX.
013900     88 TCIN-OK                            VALUE '00'.
014000     88 TCIN-EOF                           VALUE '10'.
014100*
014200   03 FILLER                   PIC X(01) VALUE SPACE.
014300 01  LS-ACTUAL-CELL-TEXT       PIC X(08) VALUE SPACE.
014400 01  LS-RENDER-AREA.
014500   03 WS-DIGIT-CNT             PIC 9(02) COMP VALUE ZERO.
014600   03 WS-REM                   PIC 9(01) COMP VALUE ZERO.
014700   03 WS-OUT-P                 PIC 9(02) COMP VALUE ZERO.
014800   03 WS-SIGN-CHAR             PIC X(01) VALUE SPACE.
014900   03 WS-DIGIT-BUF             PIC X(01) OCCURS 9 TIMES.
015000   03 FILLER                   PIC X(01) VALUE SPACE.
015100*
015200**
015300 PROCEDURE DIVISION.
015400*
015500 MAIN.
015600     DISPLAY ' ************ X84DTS01 START ************'.
015700
015800     PERFORM OPEN-TEST-CASES-FILE.
015900     PERFORM READ-TEST-CASES-FILE.
016000
016100     PERFORM RUN-ONE-TEST-CASE
016200         UNTIL TCIN-EOF.
016300
016400     PERFORM CLOSE-TEST-CASES-FILE.
016500
016600     PERFORM SHOW-STATISTICS.
016700
016800     DISPLAY ' ************* X84DTS01 END **************'.
016900
017000     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
017100        MOVE 12                       TO RETURN-CODE
017200     END-IF.
017300
017400     GOBACK.
017500*
017600 RUN-ONE-TEST-CASE.
017700     PERFORM EXECUTE-TEST-CASE.
017800     PERFORM READ-TEST-CASES-FILE.
017900*
018000 OPEN-TEST-CASES-FILE.
018100     OPEN INPUT TCIN.
018200     IF NOT TCIN-OK
018300        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
018400        PERFORM RAISE-ERROR
018500     END-IF.
018600*
018700 READ-TEST-CASES-FILE.
018800     READ TCIN.
018900     IF NOT TCIN-OK AND NOT TCIN-EOF
019000        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
019100        PERFORM RAISE-ERROR
019200     END-IF.
019300*
019400 CLOSE-TEST-CASES-FILE.
019500     CLOSE TCIN.
019600     IF NOT TCIN-OK
019700        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
019800        PERFORM RAISE-ERROR
019900     END-IF.
020000*
020100 EXECUTE-TEST-CASE.
020200     ADD 1                             TO TEST-CASE-CTR.
020300     MOVE ZERO                         TO WS-CASE-TALLY-HI.
020400     MOVE TEST-CASE-CTR                TO WS-CASE-TALLY-LO.
020500     PERFORM SET-TEST-CASE-INPUT.
020600     EVALUATE TRUE
020700        WHEN TCIN-IS-COLUMNS
020800           CALL CC-COLUMNS-ENGINE USING TBL-1-AREA PARM-AREA
020900                                        TBL-R-AREA RESULT-AREA
021000        WHEN TCIN-IS-ROWS
021100           CALL CC-ROWS-ENGINE    USING TBL-1-AREA PARM-AREA
021200                                        TBL-R-AREA RESULT-AREA
021300        WHEN TCIN-IS-SORT
021400           CALL CC-SORT-ENGINE    USING TBL-1-AREA PARM-AREA
021500                                        TBL-R-AREA RESULT-AREA
021600        WHEN TCIN-IS-CHECK
021700           CALL CC-CHECK-ENGINE   USING TBL-1-AREA TBL-2-AREA
021800                                        PARM-AREA RESULT-AREA
021900        WHEN TCIN-IS-JOIN
022000           CALL CC-JOIN-ENGINE    USING TBL-1-AREA TBL-2-AREA
022100                                        PARM-AREA TBL-R-AREA
022200                                        RESULT-AREA
022300     END-EVALUATE.
022400     PERFORM TEST-CASE-CHECK.
022500*
022600 SET-TEST-CASE-INPUT.
022700     INITIALIZE TBL-1-AREA TBL-2-AREA TBL-R-AREA PARM-AREA
022800                RESULT-AREA.
022900     MOVE 1                            TO WS-T-SUB.
023000     PERFORM BUILD-ONE-TABLE.
023100     MOVE 2                            TO WS-T-SUB.
023200     IF TCIN-T2-COL-CNT NOT = ZERO
023300        PERFORM BUILD-ONE-TABLE
023400     END-IF.
023500     MOVE TCIN-PARM-SEL-1              TO PARM-SEL-TEXT (1).
023600     MOVE TCIN-PARM-SEL-2              TO PARM-SEL-TEXT (2).
023700     MOVE 2                            TO PARM-SEL-CNT.
023800     MOVE TCIN-PARM-COMPARATOR         TO PARM-COMPARATOR.
023900     MOVE TCIN-PARM-LITERAL            TO PARM-LITERAL.
024000     IF TCIN-PARM-IS-HEADED
024100        SET PARM-IS-HEADED             TO TRUE
024200     END-IF.
024300     IF TCIN-IS-JOIN
024400        MOVE 1                         TO PARM-PAIR-CNT
024500        MOVE TCIN-PARM-SEL-1           TO PARM-PAIR-SEL-1 (1)
024600        MOVE TCIN-PARM-SEL-2           TO PARM-PAIR-SEL-2 (1)
024700     END-IF.
024800*
024900* builds TBL-1-AREA (WS-T-SUB = 1) or TBL-2-AREA (WS-T-SUB = 2)
025000* from the matching TCIN-T1/TCIN-T2 fixture group
025100 BUILD-ONE-TABLE.
025200     MOVE WS-T-SUB                     TO WS-T-SUB-ECHO.
025300     IF WS-T-SUB = 1
025400        MOVE TCIN-T1-COL-CNT           TO TBL-1-COL-CNT
025500        MOVE TCIN-T1-ROW-CNT           TO TBL-1-ROW-CNT
025600        IF TCIN-PARM-IS-HEADED
025700           SET TBL-1-HEADED            TO TRUE
025800        END-IF
025900     ELSE
026000        MOVE TCIN-T2-COL-CNT           TO TBL-2-COL-CNT
026100        MOVE TCIN-T2-ROW-CNT           TO TBL-2-ROW-CNT
026200        IF TCIN-PARM-IS-HEADED
026300           SET TBL-2-HEADED            TO TRUE
026400        END-IF
026500     END-IF.
026600     PERFORM BUILD-ONE-COLUMN
026700         VARYING WS-COL-I FROM 1 BY 1
026800         UNTIL WS-COL-I > 2.
026900     PERFORM BUILD-ONE-ROW
027000         VARYING WS-ROW-I FROM 1 BY 1
027100         UNTIL WS-ROW-I > 3.
027200*
027300 BUILD-ONE-COLUMN.
027400     IF WS-T-SUB = 1
027500        MOVE TCIN-T1-DEFN (WS-COL-I)   TO TBL-1-DEFN-COL (WS-COL-I
027600        MOVE TCIN-T1-HDR (WS-COL-I)    TO TBL-1-HDR-COL (WS-COL-I)
027700     ELSE
027800        MOVE TCIN-T2-DEFN (WS-COL-I)   TO TBL-2-DEFN-COL (WS-COL-I
027900        MOVE TCIN-T2-HDR (WS-COL-I)    TO TBL-2-HDR-COL (WS-COL-I)
028000     END-IF.
028100*
028200 BUILD-ONE-ROW.
028300     PERFORM BUILD-ONE-CELL
028400         VARYING WS-COL-I FROM 1 BY 1
028500         UNTIL WS-COL-I > 2.
028600*
028700 BUILD-ONE-CELL.
028800     IF WS-T-SUB = 1
028900        IF TCIN-T1-CELL-NULL (WS-ROW-I, WS-COL-I) = 'Y'
029000           MOVE 'Y'                    TO TBL-1-CELL-NULL
029100                                           (WS-ROW-I, WS-COL-I)
029200        ELSE
029300           IF TBL-1-DEFN-COL (WS-COL-I) = 'N'
029400              MOVE TCIN-T1-CELL-TEXT (WS-ROW-I, WS-COL-I)
029500                                      TO LS-ACTUAL-CELL-TEXT
029600              PERFORM CONVERT-TEXT-TO-NUMBER
029700              MOVE WS-NUM-WORK        TO TBL-1-CELL-NUM
029800                                          (WS-ROW-I, WS-COL-I)
029900           ELSE
030000              MOVE TCIN-T1-CELL-TEXT (WS-ROW-I, WS-COL-I)
030100                                      TO TBL-1-CELL-TEXT
030200                                         (WS-ROW-I, WS-COL-I)
030300           END-IF
030400        END-IF
030500     ELSE
030600        IF TCIN-T2-CELL-NULL (WS-ROW-I, WS-COL-I) = 'Y'
030700           MOVE 'Y'                    TO TBL-2-CELL-NULL
030800                                           (WS-ROW-I, WS-COL-I)
030900        ELSE
031000           IF TBL-2-DEFN-COL (WS-COL-I) = 'N'
031100              MOVE TCIN-T2-CELL-TEXT (WS-ROW-I, WS-COL-I)
031200                                      TO LS-ACTUAL-CELL-TEXT
031300              PERFORM CONVERT-TEXT-TO-NUMBER
031400              MOVE WS-NUM-WORK        TO TBL-2-CELL-NUM
031500                                          (WS-ROW-I, WS-COL-I)
031600           ELSE
031700              MOVE TCIN-T2-CELL-TEXT (WS-ROW-I, WS-COL-I)
031800                                      TO TBL-2-CELL-TEXT
031900                                         (WS-ROW-I, WS-COL-I)
032000           END-IF
032100        END-IF
032200     END-IF.
032300*
032400* digit-lookup conversion of an 8-byte fixture text field into
032500* WS-NUM-WORK - the same table-search technique the engine
032600* programs use in place of FUNCTION NUMVAL
032700 CONVERT-TEXT-TO-NUMBER.
032800     MOVE ZERO                         TO WS-NUM-WORK.
032900     SET WS-VALUE-NOT-NEGATIVE         TO TRUE.
033000     IF LS-ACTUAL-CELL-TEXT (1:1) = '-'
033100        SET WS-VALUE-IS-NEGATIVE       TO TRUE
033200     END-IF.
033300     PERFORM CONVERT-ONE-DIGIT
033400         VARYING WS-SCAN-P FROM 1 BY 1
033500         UNTIL WS-SCAN-P > 8
033600         OR LS-ACTUAL-CELL-TEXT (WS-SCAN-P:1) = SPACE.
033700     IF WS-VALUE-IS-NEGATIVE
033800        MULTIPLY -1                    BY WS-NUM-WORK
033900     END-IF.
034000*
034100 CONVERT-ONE-DIGIT.
034200     IF LS-ACTUAL-CELL-TEXT (WS-SCAN-P:1) NOT = '-'
034300        PERFORM MATCH-DIGIT
034400            VARYING WS-DIGIT-I FROM 1 BY 1
034500            UNTIL WS-DIGIT-I > 10
034600            OR LS-ACTUAL-CELL-TEXT (WS-SCAN-P:1)
034700                                    = WS-DIGIT-TB (WS-DIGIT-I)
034800        IF WS-DIGIT-I <= 10
034900           COMPUTE WS-NUM-WORK = WS-NUM-WORK * 10
035000                               + (WS-DIGIT-I - 1)
035100        END-IF
035200     END-IF.
035300*
035400 MATCH-DIGIT.
035500     CONTINUE.
035600*
035700 TEST-CASE-CHECK.
035800     SET TEST-CASE-FAILED              TO TRUE.
035900     MOVE SPACE                        TO LS-ACTUAL-CELL-TEXT.
036000     IF RSLT-ROW-CNT = TCIN-EXPECTED-ROW-CNT
036100        IF RSLT-ROW-CNT = ZERO
036200           SET TEST-CASE-PASSED        TO TRUE
036300        ELSE
036400           IF TCIN-IS-CHECK
036500              SET TEST-CASE-PASSED     TO TRUE
036600           ELSE
036700              PERFORM FETCH-ACTUAL-FIRST-CELL
036800              IF LS-ACTUAL-CELL-TEXT = TCIN-EXPECTED-CELL-TEXT
036900                 SET TEST-CASE-PASSED  TO TRUE
037000              END-IF
037100           END-IF
037200        END-IF
037300     END-IF.
037400     PERFORM SHOW-TEST-CASE-RESULT.
037500*
037600 FETCH-ACTUAL-FIRST-CELL.
037700     IF TBL-R-DEFN-COL (1) = 'N'
037800        MOVE TBL-R-CELL-NUM (1, 1)     TO WS-NUM-WORK
037900        PERFORM RENDER-NUMBER-AS-TEXT
038000     ELSE
038100        MOVE TBL-R-CELL-TEXT (1, 1)    TO LS-ACTUAL-CELL-TEXT
038200     END-IF.
038300*
038400* turns a small COMP number back into left-justified digit
038500* text by repeated division, picking each digit's character
038600* out of WS-DIGIT-TB the same way the engines pick a digit's
038700* value out of it going the other direction
038800 RENDER-NUMBER-AS-TEXT.
038900     MOVE SPACE                        TO LS-ACTUAL-CELL-TEXT.
039000     MOVE ZERO                         TO WS-DIGIT-CNT.
039100     MOVE SPACE                        TO WS-SIGN-CHAR.
039200     IF WS-NUM-WORK < ZERO
039300        MOVE '-'                       TO WS-SIGN-CHAR
039400        MULTIPLY -1                    BY WS-NUM-WORK
039500     END-IF.
039600     IF WS-NUM-WORK = ZERO
039700        MOVE 1                         TO WS-DIGIT-CNT
039800        MOVE WS-DIGIT-TB (1)           TO WS-DIGIT-BUF (1)
039900     ELSE
040000        PERFORM EXTRACT-ONE-DIGIT
040100            UNTIL WS-NUM-WORK = ZERO
040200     END-IF.
040300     PERFORM ASSEMBLE-RENDERED-TEXT.
040400*
040500 EXTRACT-ONE-DIGIT.
040600     ADD 1                             TO WS-DIGIT-CNT.
040700     DIVIDE WS-NUM-WORK BY 10 GIVING WS-NUM-WORK
040800                               REMAINDER WS-REM.
040900     MOVE WS-DIGIT-TB (WS-REM + 1)     TO WS-DIGIT-BUF (WS-DIGIT-C
041000*
041100 ASSEMBLE-RENDERED-TEXT.
041200     MOVE 1                            TO WS-OUT-P.
041300     IF WS-SIGN-CHAR NOT = SPACE
041400        MOVE WS-SIGN-CHAR              TO LS-ACTUAL-CELL-TEXT
041500                                           (WS-OUT-P:1)
041600        ADD 1                          TO WS-OUT-P
041700     END-IF.
041800     PERFORM PLACE-ONE-DIGIT
041900         VARYING WS-DIGIT-I FROM WS-DIGIT-CNT BY -1
042000         UNTIL WS-DIGIT-I < 1.
042100*
042200 PLACE-ONE-DIGIT.
042300     MOVE WS-DIGIT-BUF (WS-DIGIT-I)    TO LS-ACTUAL-CELL-TEXT
042400                                           (WS-OUT-P:1).
042500     ADD 1                             TO WS-OUT-P.
042600*
042700 SHOW-TEST-CASE-RESULT.
042800     IF TEST-CASE-PASSED
042900        ADD 1                          TO TEST-CASE-PASSED-CTR
043000        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
043100     ELSE
043200        ADD 1                          TO TEST-CASE-FAILED-CTR
043300        DISPLAY ' '
043400        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
043500        DISPLAY TCIN-DESCRIPTION
043600        DISPLAY 'EXPECTED ROWS: ' TCIN-EXPECTED-ROW-CNT
043700                ' - ACTUAL: ' RSLT-ROW-CNT
043800        DISPLAY 'EXPECTED CELL: ' TCIN-EXPECTED-CELL-TEXT
043900                ' - ACTUAL: ' LS-ACTUAL-CELL-TEXT
044000        IF RSLT-CODE NOT = ZERO
044100           DISPLAY 'ENGINE RESULT CODE: ' RSLT-CODE
044200                   ' - ' RSLT-MESSAGE
044300        END-IF
044400        DISPLAY ' '
044500     END-IF.
044600*
044700 SHOW-STATISTICS.
044800     DISPLAY ' '.
044900     DISPLAY '************ TEST SUITE RECAP ************'.
045000     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
045100     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
045200     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
045300     DISPLAY '*******************************************'.
045400     DISPLAY ' '.
045500*
045600 RAISE-ERROR.
045700     MOVE 8                            TO RETURN-CODE.
045800     GOBACK.
