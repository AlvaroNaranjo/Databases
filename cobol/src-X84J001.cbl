000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84J001.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 04/16/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84J001 - TABLE BATCH PROCESSOR (TBP0084) - JOIN
001100* **++ builds TBL-R-AREA from TBL-1-AREA and TBL-2-AREA matched
001200*      on the column pairs in PARM-PAIR-TB (equi-join).  Serves
001300*      three callers from X84M001: plain JOIN, NATURAL JOIN
001400*      (pairs pre-built from matching header names) and OUTER
001500*      JOIN (PARM-JOIN-MODE = 'O', pads unmatched rows via
001600*      X84J002).  A pair whose two columns are not the same
001700*      type (numeric/text) is dropped from the match test - if
001800*      that drops every pair, the join degenerates to a
001900*      Cartesian product, which is the correct result of an
002000*      equi-join with no usable predicate.
002100*----------------------------------------------------------------
002200*  DATE     BY   REQUEST    DESCRIPTION
002300*  -------- ---- ---------- ------------------------------------
002400*  04/16/87 RJK  CR-4401    ORIGINAL PROGRAM.                      CR-4401
002500*  09/22/87 RJK  CR-4470    ADDED NATURAL JOIN AND OUTER JOIN      CR-4470
002600*                           SUPPORT (CALLS X84J002 FOR PADDING).   CR-4470
002700*  03/02/90 LMH  CR-5210    MISMATCHED-TYPE PAIRS NOW DROPPED      CR-5210
002800*                           INSTEAD OF ABENDING WITH S0C7.         CR-5210
002900*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
003000*  05/11/99 LMH  CR-8177    A PAIR NULL ON BOTH SIDES WAS BEING    CR-8177
003100*                           TREATED AS A MISMATCH - NOW MATCHES,   CR-8177
003200*                           PER THE NULL-EQUALS-NULL RULE; A       CR-8177
003300*                           ONE-SIDED NULL STILL MISMATCHES.       CR-8177
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMVAL-VALID IS '0' THRU '9'.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WK-LITERALS.
004600   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
004700   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
004800   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
004900   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
005000                               PIC X(01) OCCURS 10.
005100*
005200   03 FILLER                   PIC X(01) VALUE SPACE.
005300 01  WS-SWITCHES.
005400   03 WS-ALL-DIGITS-SW         PIC X(01) VALUE 'Y'.
005500     88 WS-TEXT-IS-ALL-DIGITS             VALUE 'Y'.
005600   03 WS-MATCH-SW              PIC X(01) VALUE 'N'.
005700     88 WS-ROWS-MATCH                     VALUE 'Y'.
005800*
005900   03 FILLER                   PIC X(01) VALUE SPACE.
006000 01  WS-WORK-AREAS.
006100   03 WS-PAIR-I                 PIC 9(02) COMP VALUE ZERO.
006200   03 WS-COL-I                  PIC 9(02) COMP VALUE ZERO.
006300   03 WS-COL-2-I                PIC 9(02) COMP VALUE ZERO.
006400   03 WS-SRC-I                  PIC 9(02) COMP VALUE ZERO.
006500   03 WS-ROW-1-I                PIC 9(04) COMP VALUE ZERO.
006600   03 WS-ROW-2-I                PIC 9(04) COMP VALUE ZERO.
006700   03 WS-SCAN-P                 PIC 9(02) COMP VALUE ZERO.
006800   03 WS-DIGIT-I                PIC 9(02) COMP VALUE ZERO.
006900   03 WS-PAIR-IDX-1-TB.
007000     05 WS-PAIR-IDX-1 OCCURS 8 TIMES PIC 9(02) COMP VALUE ZERO.
007100   03 WS-PAIR-IDX-2-TB.
007200     05 WS-PAIR-IDX-2 OCCURS 8 TIMES PIC 9(02) COMP VALUE ZERO.
007300*
007400* result row count kept both plain and, split byte-pair, as
007500* the job-summary two-part count this shop's older jobs carried
007600   03 FILLER                   PIC X(01) VALUE SPACE.
007700 01  WS-ROW-TALLY.
007800   03 WS-ROW-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
007900   03 WS-ROW-TALLY-LO          PIC 9(03) COMP VALUE ZERO.
008000 01  WS-ROW-TALLY-TOTAL REDEFINES WS-ROW-TALLY.
008100   03 WS-ROW-TALLY-VALUE       PIC 9(04) COMP.
008200*
008300* join mode echoed through a byte-pair REDEFINES so
008400* 1000-MAIN-CONTROL can log which behaviour byte drove the pass
008500 01  WS-MODE-ECHO                PIC X(01) VALUE SPACE.
008600 01  WS-MODE-ECHO-R REDEFINES WS-MODE-ECHO.
008700   03 WS-MODE-ECHO-CODE         PIC X(01).
008800*
008900* owned here, passed by reference to X84J002 on the OUTER JOIN
009000* padding pass - the shop's rule for any CALLed helper is that
009100* the caller owns the shared work areas, not the helper itself
009200 COPY X84MMF REPLACING ==:S:== BY ==1==.
009300 COPY X84MMF REPLACING ==:S:== BY ==2==.
009400 COPY X84MCSP.
009500*
009600 LINKAGE SECTION.
009700 COPY X84MTAB REPLACING ==:T:== BY ==1==.
009800 COPY X84MTAB REPLACING ==:T:== BY ==2==.
009900 COPY X84MCP.
010000 COPY X84MTAB REPLACING ==:T:== BY ==R==.
010100 COPY X84MCR.
010200*
010300 PROCEDURE DIVISION USING TBL-1-AREA TBL-2-AREA PARM-AREA
010400                           TBL-R-AREA RESULT-AREA.
010500*
010600 1000-MAIN-CONTROL.
010700     MOVE ZERO                       TO RSLT-CODE.
010800     MOVE SPACE                      TO RSLT-MESSAGE RSLT-POSITION
010900     MOVE SPACE                      TO TBL-R-NAME.
011000     MOVE PARM-JOIN-MODE             TO WS-MODE-ECHO.
011100     IF TBL-1-COL-CNT + TBL-2-COL-CNT > WS-MAX-COLS
011200        MOVE 31                      TO RSLT-CODE
011300        MOVE 'JOIN WOULD EXCEED MAXIMUM COLUMN COUNT'
011400                                      TO RSLT-MESSAGE
011500        MOVE ZERO                    TO TBL-R-COL-CNT
011600                                        TBL-R-ROW-CNT
011700        MOVE 'N'                     TO TBL-R-HAS-HEAD
011800     ELSE
011900        PERFORM 1500-RESOLVE-PAIRS
012000        PERFORM 1000-DROP-MISMATCHED-PAIRS
012100        PERFORM 2000-BUILD-RESULT-DEFN
012200        PERFORM 3000-NESTED-MATCH-SCAN
012300        IF PARM-JOIN-OUTER
012400           PERFORM 4000-OUTER-JOIN-PASS
012500        END-IF
012600        MOVE TBL-R-ROW-CNT           TO RSLT-ROW-CNT
012700        MOVE ZERO                    TO WS-ROW-TALLY-HI
012800        MOVE TBL-R-ROW-CNT           TO WS-ROW-TALLY-LO
012900     END-IF.
013000     GOBACK.
013100*
013200* resolves each pair's selector text to a column position in
013300* its own table, the same name-or-position idiom as X84C001
013400 1500-RESOLVE-PAIRS.
013500     PERFORM 1510-RESOLVE-ONE-PAIR
013600         VARYING WS-PAIR-I FROM 1 BY 1
013700         UNTIL WS-PAIR-I > PARM-PAIR-CNT.
013800*
013900 1510-RESOLVE-ONE-PAIR.
014000     PERFORM 1520-RESOLVE-SEL-1.
014100     PERFORM 1530-RESOLVE-SEL-2.
014200*
014300 1520-RESOLVE-SEL-1.
014400     MOVE ZERO                       TO WS-PAIR-IDX-1 (WS-PAIR-I).
014500     SET WS-TEXT-IS-ALL-DIGITS       TO TRUE.
014600     PERFORM 1521-CHECK-DIGIT-1
014700         VARYING WS-SCAN-P FROM 1 BY 1
014800         UNTIL WS-SCAN-P > 20.
014900     IF WS-TEXT-IS-ALL-DIGITS
015000     AND PARM-PAIR-SEL-1 (WS-PAIR-I) (1:1) NOT = SPACE
015100        PERFORM 1522-CONVERT-POSITION-1
015200     ELSE
015300        PERFORM 1523-MATCH-HEADER-1
015400            VARYING WS-SRC-I FROM 1 BY 1
015500            UNTIL WS-SRC-I > TBL-1-COL-CNT
015600            OR WS-PAIR-IDX-1 (WS-PAIR-I) NOT = ZERO
015700     END-IF.
015800*
015900 1521-CHECK-DIGIT-1.
016000     IF PARM-PAIR-SEL-1 (WS-PAIR-I) (WS-SCAN-P:1) NOT = SPACE
016100     AND PARM-PAIR-SEL-1 (WS-PAIR-I) (WS-SCAN-P:1) NOT NUMERIC
016200        MOVE 'N'                     TO WS-ALL-DIGITS-SW
016300     END-IF.
016400*
016500 1522-CONVERT-POSITION-1.
016600     PERFORM 1524-CONVERT-DIGIT-1
016700         VARYING WS-SCAN-P FROM 1 BY 1
016800         UNTIL WS-SCAN-P > 20
016900         OR PARM-PAIR-SEL-1 (WS-PAIR-I) (WS-SCAN-P:1) = SPACE.
017000*
017100 1524-CONVERT-DIGIT-1.
017200     PERFORM 1525-MATCH-DIGIT-1
017300         VARYING WS-DIGIT-I FROM 1 BY 1
017400         UNTIL WS-DIGIT-I > 10
017500         OR PARM-PAIR-SEL-1 (WS-PAIR-I) (WS-SCAN-P:1)
017600                                    = WS-DIGIT-TB (WS-DIGIT-I).
017700     IF WS-DIGIT-I <= 10
017800        COMPUTE WS-PAIR-IDX-1 (WS-PAIR-I) =
017900                WS-PAIR-IDX-1 (WS-PAIR-I) * 10 + (WS-DIGIT-I - 1)
018000     END-IF.
018100*
018200 1525-MATCH-DIGIT-1.
018300     CONTINUE.
018400*
018500 1523-MATCH-HEADER-1.
018600     IF TBL-1-HEADED
018700     AND TBL-1-HDR-COL (WS-SRC-I) = PARM-PAIR-SEL-1 (WS-PAIR-I)
018800        SET WS-PAIR-IDX-1 (WS-PAIR-I) TO WS-SRC-I
018900     END-IF.
019000*
019100 1530-RESOLVE-SEL-2.
019200     MOVE ZERO                       TO WS-PAIR-IDX-2 (WS-PAIR-I).
019300     SET WS-TEXT-IS-ALL-DIGITS       TO TRUE.
019400     PERFORM 1531-CHECK-DIGIT-2
019500         VARYING WS-SCAN-P FROM 1 BY 1
019600         UNTIL WS-SCAN-P > 20.
019700     IF WS-TEXT-IS-ALL-DIGITS
019800     AND PARM-PAIR-SEL-2 (WS-PAIR-I) (1:1) NOT = SPACE
019900        PERFORM 1532-CONVERT-POSITION-2
020000     ELSE
020100        PERFORM 1533-MATCH-HEADER-2
020200            VARYING WS-SRC-I FROM 1 BY 1
020300            UNTIL WS-SRC-I > TBL-2-COL-CNT
020400            OR WS-PAIR-IDX-2 (WS-PAIR-I) NOT = ZERO
020500     END-IF.
020600*
020700 1531-CHECK-DIGIT-2.
020800     IF PARM-PAIR-SEL-2 (WS-PAIR-I) (WS-SCAN-P:1) NOT = SPACE
020900     AND PARM-PAIR-SEL-2 (WS-PAIR-I) (WS-SCAN-P:1) NOT NUMERIC
021000        MOVE 'N'                     TO WS-ALL-DIGITS-SW
021100     END-IF.
021200*
021300 1532-CONVERT-POSITION-2.
021400     PERFORM 1534-CONVERT-DIGIT-2
021500         VARYING WS-SCAN-P FROM 1 BY 1
021600         UNTIL WS-SCAN-P > 20
021700         OR PARM-PAIR-SEL-2 (WS-PAIR-I) (WS-SCAN-P:1) = SPACE.
021800*
021900 1534-CONVERT-DIGIT-2.
022000     PERFORM 1535-MATCH-DIGIT-2
022100         VARYING WS-DIGIT-I FROM 1 BY 1
022200         UNTIL WS-DIGIT-I > 10
022300         OR PARM-PAIR-SEL-2 (WS-PAIR-I) (WS-SCAN-P:1)
022400                                    = WS-DIGIT-TB (WS-DIGIT-I).
022500     IF WS-DIGIT-I <= 10
022600        COMPUTE WS-PAIR-IDX-2 (WS-PAIR-I) =
022700                WS-PAIR-IDX-2 (WS-PAIR-I) * 10 + (WS-DIGIT-I - 1)
022800     END-IF.
022900*
023000 1535-MATCH-DIGIT-2.
023100     CONTINUE.
023200*
023300 1533-MATCH-HEADER-2.
023400     IF TBL-2-HEADED
023500     AND TBL-2-HDR-COL (WS-SRC-I) = PARM-PAIR-SEL-2 (WS-PAIR-I)
023600        SET WS-PAIR-IDX-2 (WS-PAIR-I) TO WS-SRC-I
023700     END-IF.
023800*
023900* join pair type-guard - a pair whose two columns are not the
024000* same kind of data can never test equal, so it is dropped
024100* from the match test rather than compared cross-type
024200 1000-DROP-MISMATCHED-PAIRS.
024300     PERFORM 1001-CHECK-ONE-PAIR
024400         VARYING WS-PAIR-I FROM 1 BY 1
024500         UNTIL WS-PAIR-I > PARM-PAIR-CNT.
024600*
024700 1001-CHECK-ONE-PAIR.
024800     SET PARM-PAIR-ACTIVE (WS-PAIR-I)  TO TRUE.
024900     IF WS-PAIR-IDX-1 (WS-PAIR-I) = ZERO
025000     OR WS-PAIR-IDX-2 (WS-PAIR-I) = ZERO
025100     OR WS-PAIR-IDX-1 (WS-PAIR-I) > TBL-1-COL-CNT
025200     OR WS-PAIR-IDX-2 (WS-PAIR-I) > TBL-2-COL-CNT
025300        SET PARM-PAIR-DROPPED (WS-PAIR-I) TO TRUE
025400     ELSE
025500        IF TBL-1-DEFN-COL (WS-PAIR-IDX-1 (WS-PAIR-I)) NOT =
025600           TBL-2-DEFN-COL (WS-PAIR-IDX-2 (WS-PAIR-I))
025700           SET PARM-PAIR-DROPPED (WS-PAIR-I) TO TRUE
025800        END-IF
025900     END-IF.
026000*
026100 2000-BUILD-RESULT-DEFN.
026200     COMPUTE TBL-R-COL-CNT = TBL-1-COL-CNT + TBL-2-COL-CNT.
026300     IF TBL-1-HEADED AND TBL-2-HEADED
026400        MOVE 'Y'                     TO TBL-R-HAS-HEAD
026500     ELSE
026600        MOVE 'N'                     TO TBL-R-HAS-HEAD
026700     END-IF.
026800     PERFORM 2010-COPY-TBL-1-DEFN
026900         VARYING WS-COL-I FROM 1 BY 1
027000         UNTIL WS-COL-I > TBL-1-COL-CNT.
027100     PERFORM 2020-COPY-TBL-2-DEFN
027200         VARYING WS-COL-2-I FROM 1 BY 1
027300         UNTIL WS-COL-2-I > TBL-2-COL-CNT.
027400*
027500 2010-COPY-TBL-1-DEFN.
027600     MOVE TBL-1-DEFN-COL (WS-COL-I)  TO TBL-R-DEFN-COL (WS-COL-I).
027700     MOVE TBL-1-HDR-COL  (WS-COL-I)  TO TBL-R-HDR-COL  (WS-COL-I).
027800*
027900 2020-COPY-TBL-2-DEFN.
028000     COMPUTE WS-COL-I = TBL-1-COL-CNT + WS-COL-2-I.
028100     MOVE TBL-2-DEFN-COL (WS-COL-2-I) TO TBL-R-DEFN-COL (WS-COL-I)
028200     MOVE TBL-2-HDR-COL  (WS-COL-2-I) TO TBL-R-HDR-COL  (WS-COL-I)
028300*
028400 3000-NESTED-MATCH-SCAN.
028500     MOVE ZERO                        TO TBL-R-ROW-CNT.
028600     MOVE TBL-1-ROW-CNT                TO MTCH-1-ROW-CNT.
028700     MOVE TBL-2-ROW-CNT                TO MTCH-2-ROW-CNT.
028800     PERFORM 3005-CLEAR-FLAGS-1
028900         VARYING WS-ROW-1-I FROM 1 BY 1
029000         UNTIL WS-ROW-1-I > TBL-1-ROW-CNT.
029100     PERFORM 3006-CLEAR-FLAGS-2
029200         VARYING WS-ROW-2-I FROM 1 BY 1
029300         UNTIL WS-ROW-2-I > TBL-2-ROW-CNT.
029400     PERFORM 3010-OUTER-ROW-1
029500         VARYING WS-ROW-1-I FROM 1 BY 1
029600         UNTIL WS-ROW-1-I > TBL-1-ROW-CNT.
029700*
029800 3005-CLEAR-FLAGS-1.
029900     SET MTCH-1-ROW-UNMATCHED (WS-ROW-1-I) TO TRUE.
030000*
030100 3006-CLEAR-FLAGS-2.
030200     SET MTCH-2-ROW-UNMATCHED (WS-ROW-2-I) TO TRUE.
030300*
030400 3010-OUTER-ROW-1.
030500     PERFORM 3020-INNER-ROW-2
030600         VARYING WS-ROW-2-I FROM 1 BY 1
030700         UNTIL WS-ROW-2-I > TBL-2-ROW-CNT.
030800*
030900 3020-INNER-ROW-2.
031000     PERFORM 3100-TEST-PAIR-LIST.
031100     IF WS-ROWS-MATCH AND TBL-R-ROW-CNT < WS-MAX-ROWS
031200        SET MTCH-1-ROW-MATCHED (WS-ROW-1-I) TO TRUE
031300        SET MTCH-2-ROW-MATCHED (WS-ROW-2-I) TO TRUE
031400        ADD 1                        TO TBL-R-ROW-CNT
031500        PERFORM 3030-COPY-TBL-1-CELLS
031600            VARYING WS-COL-I FROM 1 BY 1
031700            UNTIL WS-COL-I > TBL-1-COL-CNT
031800        PERFORM 3040-COPY-TBL-2-CELLS
031900            VARYING WS-COL-2-I FROM 1 BY 1
032000            UNTIL WS-COL-2-I > TBL-2-COL-CNT
032100     END-IF.
032200*
032300* cell-equality rule over every active pair - vacuous AND (no
032400* active pairs) tests true, which is the correct cross-join
032500* result when every pair was dropped by the type guard.  a null
032600* on both sides is a match (null equals null of the same type);
032700* a null on only one side, or two non-null values that differ,
032800* is a mismatch
032900 3100-TEST-PAIR-LIST.
033000     SET WS-ROWS-MATCH               TO TRUE.
033100     PERFORM 3110-TEST-ONE-PAIR
033200         VARYING WS-PAIR-I FROM 1 BY 1
033300         UNTIL WS-PAIR-I > PARM-PAIR-CNT OR NOT WS-ROWS-MATCH.
033400*
033500 3110-TEST-ONE-PAIR.
033600     IF PARM-PAIR-ACTIVE (WS-PAIR-I)
033700        IF TBL-1-DEFN-COL (WS-PAIR-IDX-1 (WS-PAIR-I)) = 'N'
033800           IF TBL-1-CELL-IS-NULL (WS-ROW-1-I,
033900                  WS-PAIR-IDX-1 (WS-PAIR-I))
034000              IF NOT TBL-2-CELL-IS-NULL (WS-ROW-2-I,
034100                     WS-PAIR-IDX-2 (WS-PAIR-I))
034200                 MOVE 'N'            TO WS-MATCH-SW
034300              END-IF
034400           ELSE
034500              IF TBL-2-CELL-IS-NULL (WS-ROW-2-I,
034600                     WS-PAIR-IDX-2 (WS-PAIR-I))
034700                 MOVE 'N'            TO WS-MATCH-SW
034800              ELSE
034900                 IF TBL-1-CELL-NUM (WS-ROW-1-I,
035000                        WS-PAIR-IDX-1 (WS-PAIR-I))
035100                    NOT = TBL-2-CELL-NUM (WS-ROW-2-I,
035200                                           WS-PAIR-IDX-2 (WS-PAIR-I))
035300                    MOVE 'N'         TO WS-MATCH-SW
035400                 END-IF
035500              END-IF
035600           END-IF
035700        ELSE
035800           IF TBL-1-CELL-IS-NULL (WS-ROW-1-I,
035900                  WS-PAIR-IDX-1 (WS-PAIR-I))
036000              IF NOT TBL-2-CELL-IS-NULL (WS-ROW-2-I,
036100                     WS-PAIR-IDX-2 (WS-PAIR-I))
036200                 MOVE 'N'            TO WS-MATCH-SW
036300              END-IF
036400           ELSE
036500              IF TBL-2-CELL-IS-NULL (WS-ROW-2-I,
036600                     WS-PAIR-IDX-2 (WS-PAIR-I))
036700                 MOVE 'N'            TO WS-MATCH-SW
036800              ELSE
036900                 IF TBL-1-CELL-TEXT (WS-ROW-1-I,
037000                        WS-PAIR-IDX-1 (WS-PAIR-I))
037100                    NOT = TBL-2-CELL-TEXT (WS-ROW-2-I,
037200                                            WS-PAIR-IDX-2 (WS-PAIR-I))
037300                    MOVE 'N'         TO WS-MATCH-SW
037400                 END-IF
037500              END-IF
037600           END-IF
037700        END-IF
037800     END-IF.
037900*
038000 3030-COPY-TBL-1-CELLS.
038100     MOVE TBL-1-CELL-TYPE (WS-ROW-1-I, WS-COL-I)
038200                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
038300     MOVE TBL-1-CELL-NUM  (WS-ROW-1-I, WS-COL-I)
038400                 TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
038500     MOVE TBL-1-CELL-TEXT (WS-ROW-1-I, WS-COL-I)
038600                 TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
038700     MOVE TBL-1-CELL-NULL (WS-ROW-1-I, WS-COL-I)
038800                 TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
038900*
039000 3040-COPY-TBL-2-CELLS.
039100     COMPUTE WS-COL-I = TBL-1-COL-CNT + WS-COL-2-I.
039200     MOVE TBL-2-CELL-TYPE (WS-ROW-2-I, WS-COL-2-I)
039300                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
039400     MOVE TBL-2-CELL-NUM  (WS-ROW-2-I, WS-COL-2-I)
039500                 TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
039600     MOVE TBL-2-CELL-TEXT (WS-ROW-2-I, WS-COL-2-I)
039700                 TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
039800     MOVE TBL-2-CELL-NULL (WS-ROW-2-I, WS-COL-2-I)
039900                 TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
040000*
040100* OUTER JOIN pass - pads unmatched table-1 rows (own columns
040200* first), then unmatched table-2 rows (own columns second),
040300* appending both after the matched rows already in TBL-R-AREA
040400 4000-OUTER-JOIN-PASS.
040500     SET JOIN-INNER-BEHAVIOR          TO TRUE.
040600     CALL 'X84J002' USING TBL-1-AREA MATCH-FLAG-1-AREA
040700                           SPECIAL-ROUTINE-AREA TBL-2-AREA
040800                           TBL-R-AREA RESULT-AREA.
040900     SET JOIN-OUTER-BEHAVIOR          TO TRUE.
041000     CALL 'X84J002' USING TBL-2-AREA MATCH-FLAG-2-AREA
041100                           SPECIAL-ROUTINE-AREA TBL-1-AREA
041200                           TBL-R-AREA RESULT-AREA.
