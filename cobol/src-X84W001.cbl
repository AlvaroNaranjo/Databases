000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84W001.
000400 AUTHOR.       S N TRUONG.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 05/02/2000.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84W001 - TABLE BATCH PROCESSOR (TBP0084) - TABLE WRITER
001100* **++ renders TBL-1-AREA as delimited text, one line per row
001200*      (plus a header line if TBL-1-HAS-HEAD), either to the
001300*      job log (PARM-OPCODE = 'PRINT') or to the file named in
001400*      PARM-FILE-NAME (PARM-OPCODE = 'SAVE').  A null cell
001500*      renders as an empty field; a numeric cell renders
001600*      without leading zeros or padding, using the same
001700*      floating-insertion edit picture the shop's other
001800*      reports use for signed amounts - no FUNCTION TRIM.
001900*----------------------------------------------------------------
002000*  DATE     BY   REQUEST    DESCRIPTION
002100*  -------- ---- ---------- ------------------------------------
002200*  05/02/00 SNT  CR-7541    ORIGINAL PROGRAM.                      CR-7541
002300*  06/19/00 SNT  CR-7560    HEADER LINE SUPPRESSED FOR TABLES      CR-7560
002400*                           THAT WERE NEVER LOADED WITH ONE.       CR-7560
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS NUMVAL-VALID IS '0' THRU '9'.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TAB-OUT-FILE ASSIGN TO WS-DYN-FILE-NAME
003700                         ORGANIZATION IS LINE SEQUENTIAL
003800                         FILE STATUS IS FS-TABOUT.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 FD  TAB-OUT-FILE
004400     RECORDING MODE IS F.
004500 01  TAB-OUT-REC                PIC X(200).
004600*
004700 WORKING-STORAGE SECTION.
004800 01  WK-LITERALS.
004900   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
005000   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
005100*
005200   03 FILLER                   PIC X(01) VALUE SPACE.
005300 77  WS-DYN-FILE-NAME           PIC X(08) VALUE SPACE.
005400*
005500 01  WS-SWITCHES.
005600   03 FS-TABOUT                PIC XX    VALUE SPACES.
005700     88 FS-TABOUT-OK                      VALUE '00'.
005800*
005900   03 FILLER                   PIC X(01) VALUE SPACE.
006000 01  WS-WORK-AREAS.
006100   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
006200   03 WS-ROW-I                 PIC 9(04) COMP VALUE ZERO.
006300   03 WS-OUT-P                 PIC 9(03) COMP VALUE ZERO.
006400   03 WS-CELL-TEXT             PIC X(20) VALUE SPACE.
006500   03 WS-CELL-LEN              PIC 9(02) COMP VALUE ZERO.
006600   03 WS-LEAD-SPACES           PIC 9(02) COMP VALUE ZERO.
006700   03 WS-NUM-EDIT              PIC -(8)9 VALUE ZERO.
006800   03 WS-NUM-EDIT-R REDEFINES WS-NUM-EDIT
006900                               PIC X(09).
007000*
007100* row count kept both plain and, split byte-pair, as the
007200* job-summary two-part count this shop's older reports carried
007300   03 FILLER                   PIC X(01) VALUE SPACE.
007400 01  WS-ROW-TALLY.
007500   03 WS-ROW-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
007600   03 WS-ROW-TALLY-LO          PIC 9(03) COMP VALUE ZERO.
007700 01  WS-ROW-TALLY-TOTAL REDEFINES WS-ROW-TALLY.
007800   03 WS-ROW-TALLY-VALUE       PIC 9(04) COMP.
007900*
008000* opcode echoed through a byte-pair REDEFINES so 1200-EMIT-LINE
008100* can test the first two letters without repeating PARM-OPCODE
008200 01  WS-OPCODE-ECHO             PIC X(04) VALUE SPACE.
008300 01  WS-OPCODE-ECHO-R REDEFINES WS-OPCODE-ECHO.
008400   03 WS-OPCODE-ECHO-1          PIC X(02).
008500   03 FILLER                    PIC X(02).
008600*
008700 01  WS-OUT-LINE                PIC X(200) VALUE SPACE.
008800*
008900 LINKAGE SECTION.
009000 COPY X84MTAB REPLACING ==:T:== BY ==1==.
009100 COPY X84MCP.
009200 COPY X84MCR.
009300*
009400 PROCEDURE DIVISION USING TBL-1-AREA PARM-AREA RESULT-AREA.
009500*
009600 1000-MAIN-CONTROL.
009700     MOVE ZERO                       TO RSLT-CODE.
009800     MOVE SPACE                      TO RSLT-MESSAGE.
009900     MOVE PARM-OPCODE                TO WS-OPCODE-ECHO.
010000     IF PARM-OPCODE = 'SAVE'
010100        PERFORM 5000-OPEN-OUTPUT
010200     END-IF.
010300     IF TBL-1-HEADED
010400        PERFORM 1100-RENDER-HEADER
010500        PERFORM 1200-EMIT-LINE
010600     END-IF.
010700     PERFORM 1300-RENDER-ONE-ROW
010800         VARYING WS-ROW-I FROM 1 BY 1
010900         UNTIL WS-ROW-I > TBL-1-ROW-CNT.
011000     IF PARM-OPCODE = 'SAVE'
011100        CLOSE TAB-OUT-FILE
011200     END-IF.
011300     MOVE TBL-1-ROW-CNT               TO RSLT-ROW-CNT.
011400     MOVE ZERO                        TO WS-ROW-TALLY-HI.
011500     MOVE TBL-1-ROW-CNT               TO WS-ROW-TALLY-LO.
011600     GOBACK.
011700*
011800 1100-RENDER-HEADER.
011900     MOVE SPACE                       TO WS-OUT-LINE.
012000     MOVE 1                           TO WS-OUT-P.
012100     PERFORM 1110-PLACE-ONE-HEADING
012200         VARYING WS-COL-I FROM 1 BY 1
012300         UNTIL WS-COL-I > TBL-1-COL-CNT.
012400*
012500 1110-PLACE-ONE-HEADING.
012600     IF WS-COL-I > 1
012700        MOVE ','                     TO WS-OUT-LINE (WS-OUT-P:1)
012800        ADD 1                        TO WS-OUT-P
012900     END-IF.
013000     MOVE TBL-1-HDR-COL (WS-COL-I)    TO WS-CELL-TEXT.
013100     PERFORM 2200-FIND-TEXT-LENGTH.
013200     IF WS-CELL-LEN > ZERO
013300        MOVE WS-CELL-TEXT (1:WS-CELL-LEN)
013400                          TO WS-OUT-LINE (WS-OUT-P:WS-CELL-LEN)
013500        ADD WS-CELL-LEN              TO WS-OUT-P
013600     END-IF.
013700*
013800 1300-RENDER-ONE-ROW.
013900     MOVE SPACE                       TO WS-OUT-LINE.
014000     MOVE 1                           TO WS-OUT-P.
014100     PERFORM 1310-PLACE-ONE-CELL
014200         VARYING WS-COL-I FROM 1 BY 1
014300         UNTIL WS-COL-I > TBL-1-COL-CNT.
014400     PERFORM 1200-EMIT-LINE.
014500*
014600 1310-PLACE-ONE-CELL.
014700     IF WS-COL-I > 1
014800        MOVE ','                     TO WS-OUT-LINE (WS-OUT-P:1)
014900        ADD 1                        TO WS-OUT-P
015000     END-IF.
015100     PERFORM 2100-FORMAT-CELL.
015200     IF WS-CELL-LEN > ZERO
015300        MOVE WS-CELL-TEXT (1:WS-CELL-LEN)
015400                          TO WS-OUT-LINE (WS-OUT-P:WS-CELL-LEN)
015500        ADD WS-CELL-LEN              TO WS-OUT-P
015600     END-IF.
015700*
015800* null → empty field; numeric → floating-insertion edit with
015900* leading spaces stripped by reference modification (no
016000* FUNCTION TRIM); text → moved as stored
016100 2100-FORMAT-CELL.
016200     MOVE SPACE                       TO WS-CELL-TEXT.
016300     IF TBL-1-CELL-IS-NULL (WS-ROW-I, WS-COL-I)
016400        MOVE ZERO                     TO WS-CELL-LEN
016500     ELSE
016600        IF TBL-1-DEFN-COL (WS-COL-I) = 'N'
016700           MOVE TBL-1-CELL-NUM (WS-ROW-I, WS-COL-I) TO WS-NUM-EDIT
016800           INSPECT WS-NUM-EDIT-R TALLYING WS-LEAD-SPACES
016900                   FOR LEADING SPACE
017000           COMPUTE WS-CELL-LEN = 9 - WS-LEAD-SPACES
017100           IF WS-LEAD-SPACES < 9
017200              MOVE WS-NUM-EDIT-R (WS-LEAD-SPACES + 1:WS-CELL-LEN)
017300                                      TO WS-CELL-TEXT
017400           ELSE
017500              MOVE ZERO               TO WS-CELL-LEN
017600           END-IF
017700        ELSE
017800           MOVE TBL-1-CELL-TEXT (WS-ROW-I, WS-COL-I) TO WS-CELL-TE
017900           PERFORM 2200-FIND-TEXT-LENGTH
018000        END-IF
018100     END-IF.
018200*
018300* classic "find the length of the data in a blank-padded
018400* field" scan, used wherever this program needs a text field's
018500* true length without an intrinsic FUNCTION
018600 2200-FIND-TEXT-LENGTH.
018700     MOVE 20                          TO WS-CELL-LEN.
018800     PERFORM 2210-BACK-UP-OVER-SPACES
018900         UNTIL WS-CELL-LEN = ZERO
019000         OR WS-CELL-TEXT (WS-CELL-LEN:1) NOT = SPACE.
019100*
019200 2210-BACK-UP-OVER-SPACES.
019300     SUBTRACT 1                       FROM WS-CELL-LEN.
019400*
019500 1200-EMIT-LINE.
019600     IF PARM-OPCODE = 'SAVE'
019700        MOVE WS-OUT-LINE              TO TAB-OUT-REC
019800        WRITE TAB-OUT-REC
019900     ELSE
020000        DISPLAY WS-OUT-LINE (1:WS-OUT-P)
020100     END-IF.
020200*
020300 5000-OPEN-OUTPUT.
020400     MOVE PARM-FILE-NAME              TO WS-DYN-FILE-NAME.
020500     OPEN OUTPUT TAB-OUT-FILE.
