000100* **++ TBP0084 - TABLE WORK AREA (REPLACE :T: WITH 1, 2 OR R)
000200* One complete table - definition, header and row data - in the
000300* shape passed on CALL between the driver and the engine
000400* subprograms.  Callers COPY this three times, replacing :T:
000500* with 1 (left table), 2 (right table) and R (result table),
000600* so a single copybook covers every engine's LINKAGE SECTION.
000700 01 TBL-:T:-AREA.
000800   03 TBL-:T:-NAME             PIC X(20)      VALUE SPACE.
000900   03 TBL-:T:-COL-CNT          PIC 9(02)      VALUE ZERO.
001000   03 TBL-:T:-DEFN.
001100     05 TBL-:T:-DEFN-COL       PIC X(01)
001200                               OCCURS 8 TIMES VALUE SPACE.
001300   03 TBL-:T:-HAS-HEAD         PIC X(01)      VALUE 'N'.
001400     88 TBL-:T:-HEADED                        VALUE 'Y'.
001500     88 TBL-:T:-NOT-HEADED                    VALUE 'N'.
001600   03 TBL-:T:-HEADER.
001700     05 TBL-:T:-HDR-COL        PIC X(20)
001800                               OCCURS 8 TIMES VALUE SPACE.
001900   03 TBL-:T:-ROW-CNT          PIC 9(04)      VALUE ZERO.
002000   03 FILLER                   PIC X(04)      VALUE SPACE.
002100   03 TBL-:T:-ROW-TB.
002200     05 TBL-:T:-ROW OCCURS 1 TO 100 TIMES
002300                    DEPENDING ON TBL-:T:-ROW-CNT
002400                    INDEXED BY TBL-:T:-ROW-I.
002500       07 TBL-:T:-CELL OCCURS 8 TIMES
002600                       INDEXED BY TBL-:T:-COL-I.
002700         09 TBL-:T:-CELL-TYPE  PIC X(01).
002800           88 TBL-:T:-CELL-NUMERIC             VALUE 'N'.
002900           88 TBL-:T:-CELL-TEXT-TYPE           VALUE 'S'.
003000         09 TBL-:T:-CELL-NUM   PIC S9(09).
003100         09 TBL-:T:-CELL-TEXT  PIC X(20).
003200         09 TBL-:T:-CELL-NULL  PIC X(01).
003300           88 TBL-:T:-CELL-IS-NULL             VALUE 'Y'.
