000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84J002.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 04/16/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84J002 - TABLE BATCH PROCESSOR (TBP0084) - OUTER JOIN PADDING
001100* **++ CALLed twice by X84J001 during an OUTER JOIN pass - once
001200*      for each side of the join.  Appends to TBL-R-AREA one
001300*      row for every row of TBL-OWN-AREA that MATCH-OWN-AREA
001400*      shows was never paired, with TBL-OTHER-AREA's columns
001500*      filled with nulls.  ROUTINE-BEHAVIOR in
001600*      SPECIAL-ROUTINE-AREA tells this routine whether the
001700*      owning side's columns land first or second in the
001800*      combined row - one switch-driven "which side owns this
001900*      pass" behaviour byte, tested instead of duplicating
002000*      this whole paragraph family once per join side.
002100*----------------------------------------------------------------
002200*  DATE     BY   REQUEST    DESCRIPTION
002300*  -------- ---- ---------- ------------------------------------
002400*  04/16/87 RJK  CR-4401    ORIGINAL PROGRAM (GENERAL-PURPOSE      CR-4401
002500*                           TWO-SOURCE ROW MERGE HELPER, REUSED    CR-4401
002600*                           HERE FOR TBP0084).                     CR-4401
002700*  09/22/87 RJK  CR-4470    REWRITTEN FOR TBP0084 - NOW PADS       CR-4470
002800*                           UNMATCHED ROWS FOR OUTER JOIN.         CR-4470
002900*  11/30/91 LMH  CR-5893    UNMATCHED ROWS NOW APPEND IN INPUT     CR-5893
003000*                           ORDER - PREVIOUSLY LAST-IN-FIRST.      CR-5893
003100*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS NUMVAL-VALID IS '0' THRU '9'.
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WK-LITERALS.
004400   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
004500   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
004600*
004700   03 FILLER                   PIC X(01) VALUE SPACE.
004800 01  WS-WORK-AREAS.
004900   03 WS-OWN-ROW-I              PIC 9(04) COMP VALUE ZERO.
005000   03 WS-COL-I                  PIC 9(02) COMP VALUE ZERO.
005100   03 WS-BASE-COL               PIC 9(02) COMP VALUE ZERO.
005200*
005300* padded-row counter kept both as a plain count and, split
005400* high/low, as the two-part control-total the shop's job
005500* summary line always printed - carried over from the days
005600* this routine merged rows for other jobs, before TBP0084
005700   03 FILLER                   PIC X(01) VALUE SPACE.
005800 01  WS-PAD-TALLY.
005900   03 WS-PAD-TALLY-HI           PIC 9(01) COMP VALUE ZERO.
006000   03 WS-PAD-TALLY-LO           PIC 9(03) COMP VALUE ZERO.
006100 01  WS-PAD-TALLY-TOTAL REDEFINES WS-PAD-TALLY.
006200   03 WS-PAD-TALLY-VALUE        PIC 9(04) COMP.
006300*
006400* ROUTINE-BEHAVIOR arrives already unpacked by SPECIAL-ROUTINE-
006500* AREA's own REDEFINES (borrowed from X84MCSP) - this local
006600* byte-view lets 2000-PAD-UNMATCHED-ROWS log it without
006700* disturbing the 88-level test the routine actually runs on
006800 01  WS-BEHAVIOR-ECHO           PIC X(08) VALUE SPACE.
006900 01  WS-BEHAVIOR-ECHO-R REDEFINES WS-BEHAVIOR-ECHO.
007000   03 FILLER                    PIC X(03).
007100   03 WS-BEHAVIOR-ECHO-CODE     PIC X(01).
007200   03 FILLER                    PIC X(04).
007300*
007400* base-column split into hi/lo halves for the same job-summary
007500* carry-over habit, tested here only as the combined value
007600 01  WS-BASE-COL-SPLIT.
007700   03 WS-BASE-COL-HI            PIC 9(01) COMP VALUE ZERO.
007800   03 WS-BASE-COL-LO            PIC 9(01) COMP VALUE ZERO.
007900 01  WS-BASE-COL-TOTAL REDEFINES WS-BASE-COL-SPLIT.
008000   03 WS-BASE-COL-VALUE         PIC 9(02) COMP.
008100*
008200 LINKAGE SECTION.
008300 COPY X84MTAB REPLACING ==:T:== BY ==OWN==.
008400 COPY X84MMF REPLACING ==:S:== BY ==OWN==.
008500 COPY X84MCSP.
008600 COPY X84MTAB REPLACING ==:T:== BY ==OTHER==.
008700 COPY X84MTAB REPLACING ==:T:== BY ==R==.
008800 COPY X84MCR.
008900*
009000 PROCEDURE DIVISION USING TBL-OWN-AREA MATCH-FLAG-OWN-AREA
009100                           SPECIAL-ROUTINE-AREA TBL-OTHER-AREA
009200                           TBL-R-AREA RESULT-AREA.
009300*
009400 1000-MAIN-CONTROL.
009500     MOVE SPECIAL-ROUTINE              TO WS-BEHAVIOR-ECHO.
009600     MOVE ZERO                         TO WS-PAD-TALLY-HI
009700                                           WS-PAD-TALLY-LO.
009800     PERFORM 2000-PAD-UNMATCHED-ROWS
009900         VARYING WS-OWN-ROW-I FROM 1 BY 1
010000         UNTIL WS-OWN-ROW-I > TBL-OWN-ROW-CNT.
010100     MOVE TBL-R-ROW-CNT               TO RSLT-ROW-CNT.
010200     GOBACK.
010300*
010400 2000-PAD-UNMATCHED-ROWS.
010500     IF MTCH-OWN-ROW-UNMATCHED (WS-OWN-ROW-I)
010600     AND TBL-R-ROW-CNT < WS-MAX-ROWS
010700        ADD 1                         TO TBL-R-ROW-CNT
010800        ADD 1                         TO WS-PAD-TALLY-LO
010900        IF JOIN-INNER-BEHAVIOR
011000* "INNER-BEHAVIOR" here just means "own side comes first" -
011100* borrowed 88-name from X84MCSP's switch, not a join type
011200           PERFORM 2100-COPY-OWN-FIRST
011300        ELSE
011400           PERFORM 2200-COPY-OWN-SECOND
011500        END-IF
011600     END-IF.
011700*
011800 2100-COPY-OWN-FIRST.
011900     PERFORM 2110-COPY-OWN-CELL
012000         VARYING WS-COL-I FROM 1 BY 1
012100         UNTIL WS-COL-I > TBL-OWN-COL-CNT.
012200     PERFORM 2120-PAD-OTHER-CELL
012300         VARYING WS-COL-I FROM 1 BY 1
012400         UNTIL WS-COL-I > TBL-OTHER-COL-CNT.
012500*
012600 2110-COPY-OWN-CELL.
012700     MOVE TBL-OWN-CELL-TYPE (WS-OWN-ROW-I, WS-COL-I)
012800                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
012900     MOVE TBL-OWN-CELL-NUM  (WS-OWN-ROW-I, WS-COL-I)
013000                 TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
013100     MOVE TBL-OWN-CELL-TEXT (WS-OWN-ROW-I, WS-COL-I)
013200                 TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
013300     MOVE TBL-OWN-CELL-NULL (WS-OWN-ROW-I, WS-COL-I)
013400                 TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
013500*
013600 2120-PAD-OTHER-CELL.
013700     COMPUTE WS-BASE-COL = TBL-OWN-COL-CNT + WS-COL-I.
013800     MOVE WS-BASE-COL              TO WS-BASE-COL-VALUE.
013900     MOVE TBL-OTHER-DEFN-COL (WS-COL-I)
014000                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-BASE-COL).
014100     MOVE ZERO   TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-BASE-COL).
014200     MOVE SPACE  TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-BASE-COL).
014300     MOVE 'Y'    TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-BASE-COL).
014400*
014500 2200-COPY-OWN-SECOND.
014600     PERFORM 2210-PAD-OTHER-CELL
014700         VARYING WS-COL-I FROM 1 BY 1
014800         UNTIL WS-COL-I > TBL-OTHER-COL-CNT.
014900     PERFORM 2220-COPY-OWN-CELL
015000         VARYING WS-COL-I FROM 1 BY 1
015100         UNTIL WS-COL-I > TBL-OWN-COL-CNT.
015200*
015300 2210-PAD-OTHER-CELL.
015400     MOVE TBL-OTHER-DEFN-COL (WS-COL-I)
015500                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
015600     MOVE ZERO   TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
015700     MOVE SPACE  TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
015800     MOVE 'Y'    TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
015900*
016000 2220-COPY-OWN-CELL.
016100     COMPUTE WS-BASE-COL = TBL-OTHER-COL-CNT + WS-COL-I.
016200     MOVE TBL-OWN-CELL-TYPE (WS-OWN-ROW-I, WS-COL-I)
016300                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-BASE-COL).
016400     MOVE TBL-OWN-CELL-NUM  (WS-OWN-ROW-I, WS-COL-I)
016500                 TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-BASE-COL).
016600     MOVE TBL-OWN-CELL-TEXT (WS-OWN-ROW-I, WS-COL-I)
016700                 TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-BASE-COL).
016800     MOVE TBL-OWN-CELL-NULL (WS-OWN-ROW-I, WS-COL-I)
016900                 TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-BASE-COL).
