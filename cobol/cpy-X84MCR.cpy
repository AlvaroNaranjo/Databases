000100* **++ TBP0084 - ENGINE RESULT AREA
000200* Every engine subprogram GOBACKs with this filled in; the
000300* driver never has to CALL...ON EXCEPTION because a bad
000400* request is reported here instead of an abend.
000500 01 RESULT-AREA.
000600   03 RSLT-CODE                PIC 9(02)     VALUE ZERO.
000700     88 RSLT-OK                             VALUE ZERO.
000800   03 RSLT-ROW-CNT             PIC 9(04)     VALUE ZERO.
000900   03 RSLT-POSITION            PIC X(20)     VALUE SPACE.
001000   03 RSLT-MESSAGE             PIC X(60)     VALUE SPACE.
001100   03 FILLER                   PIC X(10)     VALUE SPACE.
