000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84S001.
000400 AUTHOR.       L M HARTE.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 11/12/1991.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84S001 - TABLE BATCH PROCESSOR (TBP0084) - SORT
001100* **++ builds TBL-R-AREA as TBL-1-AREA's rows in ascending order
001200*      of the column named by PARM-SEL-TEXT (1) - numeric
001300*      columns compare by value, text columns by the machine's
001400*      collating sequence.  Nulls sort after every non-null
001500*      value.  A stable insertion sort is used - equal keys
001600*      keep their original relative order, which a table SORT
001700*      verb on an in-memory area cannot promise as plainly.
001800*----------------------------------------------------------------
001900*  DATE     BY   REQUEST    DESCRIPTION
002000*  -------- ---- ---------- ------------------------------------
002100*  11/12/91 LMH  CR-5893    ORIGINAL PROGRAM.                      CR-5893
002200*  04/02/93 DWP  CR-6415    ALLOWED NUMERIC-POSITION SELECTORS.    CR-6415
002300*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
002400*----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-370.
002800 OBJECT-COMPUTER. IBM-370.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS NUMVAL-VALID IS '0' THRU '9'.
003200*
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  WK-LITERALS.
003600   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
003700   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
003800   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
003900   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
004000                               PIC X(01) OCCURS 10.
004100*
004200   03 FILLER                   PIC X(01) VALUE SPACE.
004300 01  WS-SWITCHES.
004400   03 WS-ALL-DIGITS-SW         PIC X(01) VALUE 'Y'.
004500     88 WS-TEXT-IS-ALL-DIGITS             VALUE 'Y'.
004600   03 WS-SELECTOR-BAD-SW       PIC X(01) VALUE 'N'.
004700     88 WS-SELECTOR-BAD                   VALUE 'Y'.
004800*
004900   03 FILLER                   PIC X(01) VALUE SPACE.
005000 01  WS-WORK-AREAS.
005100   03 WS-SEL-COL               PIC 9(02) COMP VALUE ZERO.
005200   03 WS-SRC-I                 PIC 9(02) COMP VALUE ZERO.
005300   03 WS-SCAN-P                PIC 9(02) COMP VALUE ZERO.
005400   03 WS-DIGIT-I               PIC 9(02) COMP VALUE ZERO.
005500   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
005600   03 WS-IN-ROW-I               PIC 9(04) COMP VALUE ZERO.
005700   03 WS-OUT-ROW-I              PIC 9(04) COMP VALUE ZERO.
005800   03 WS-INS-AT-I                PIC 9(04) COMP VALUE ZERO.
005900   03 WS-CMP-RESULT             PIC X(01) VALUE SPACE.
006000     88 WS-CMP-IS-LOW                     VALUE 'L'.
006100     88 WS-CMP-IS-EQUAL                   VALUE 'E'.
006200     88 WS-CMP-IS-HIGH                    VALUE 'H'.
006300*
006400* one spare row's worth of cells, used as the insertion-sort
006500* "hole" while later rows shift down
006600   03 FILLER                   PIC X(01) VALUE SPACE.
006700 01  WS-HOLD-ROW.
006800   03 WS-HOLD-CELL OCCURS 8 TIMES.
006900     05 WS-HOLD-TYPE            PIC X(01).
007000     05 WS-HOLD-NUM             PIC S9(09) COMP.
007100     05 WS-HOLD-TEXT            PIC X(20).
007200     05 WS-HOLD-NULL            PIC X(01).
007300*
007400* resolved column kept both plain and, split byte-pair, as the
007500* job-summary two-part count this shop's older reports carried
007600   03 FILLER                   PIC X(01) VALUE SPACE.
007700 01  WS-SEL-TALLY.
007800   03 WS-SEL-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
007900   03 WS-SEL-TALLY-LO          PIC 9(01) COMP VALUE ZERO.
008000 01  WS-SEL-TALLY-TOTAL REDEFINES WS-SEL-TALLY.
008100   03 WS-SEL-TALLY-VALUE       PIC 9(02) COMP.
008200*
008300* compare result echoed through a one-byte REDEFINES the way
008400* the shop's older sort routines logged which way a pair fell
008500 01  WS-CMP-RESULT-ECHO         PIC X(01) VALUE SPACE.
008600 01  WS-CMP-RESULT-ECHO-R REDEFINES WS-CMP-RESULT-ECHO.
008700   03 WS-CMP-RESULT-ECHO-CODE   PIC X(01).
008800*
008900 LINKAGE SECTION.
009000 COPY X84MTAB REPLACING ==:T:== BY ==1==.
009100 COPY X84MCP.
009200 COPY X84MTAB REPLACING ==:T:== BY ==R==.
009300 COPY X84MCR.
009400*
009500 PROCEDURE DIVISION USING TBL-1-AREA PARM-AREA
009600                           TBL-R-AREA RESULT-AREA.
009700*
009800 1000-MAIN-CONTROL.
009900     MOVE ZERO                       TO RSLT-CODE.
010000     MOVE SPACE                      TO RSLT-MESSAGE RSLT-POSITION
010100     PERFORM 2000-RESOLVE-SELECTOR.
010200     IF WS-SELECTOR-BAD
010300        MOVE 30                      TO RSLT-CODE
010400        MOVE 'UNKNOWN COLUMN SELECTOR' TO RSLT-MESSAGE
010500        MOVE ZERO                    TO TBL-R-COL-CNT
010600                                        TBL-R-ROW-CNT
010700        MOVE 'N'                     TO TBL-R-HAS-HEAD
010800     ELSE
010900        PERFORM 2900-COPY-INTO-RESULT
011000        PERFORM 3000-STABLE-SORT
011100        MOVE TBL-R-ROW-CNT           TO RSLT-ROW-CNT
011200     END-IF.
011300     GOBACK.
011400*
011500 2000-RESOLVE-SELECTOR.
011600     MOVE ZERO                       TO WS-SEL-COL.
011700     SET WS-TEXT-IS-ALL-DIGITS       TO TRUE.
011800     PERFORM 2010-CHECK-DIGIT
011900         VARYING WS-SCAN-P FROM 1 BY 1
012000         UNTIL WS-SCAN-P > 20.
012100     IF WS-TEXT-IS-ALL-DIGITS
012200     AND PARM-SEL-TEXT (1) (1:1) NOT = SPACE
012300        PERFORM 2020-CONVERT-POSITION
012400     ELSE
012500        PERFORM 2030-MATCH-HEADER-NAME
012600            VARYING WS-SRC-I FROM 1 BY 1
012700            UNTIL WS-SRC-I > TBL-1-COL-CNT OR WS-SEL-COL NOT = ZER
012800     END-IF.
012900     IF WS-SEL-COL = ZERO OR WS-SEL-COL > TBL-1-COL-CNT
013000        SET WS-SELECTOR-BAD          TO TRUE
013100        MOVE PARM-SEL-TEXT (1)       TO RSLT-POSITION
013200     END-IF.
013300     MOVE ZERO                       TO WS-SEL-TALLY-HI.
013400     MOVE WS-SEL-COL                 TO WS-SEL-TALLY-LO.
013500*
013600 2010-CHECK-DIGIT.
013700     IF PARM-SEL-TEXT (1) (WS-SCAN-P:1) NOT = SPACE
013800     AND PARM-SEL-TEXT (1) (WS-SCAN-P:1) NOT NUMERIC
013900        MOVE 'N'                     TO WS-ALL-DIGITS-SW
014000     END-IF.
014100*
014200 2020-CONVERT-POSITION.
014300     PERFORM 2021-CONVERT-ONE-DIGIT
014400         VARYING WS-SCAN-P FROM 1 BY 1
014500         UNTIL WS-SCAN-P > 20
014600         OR PARM-SEL-TEXT (1) (WS-SCAN-P:1) = SPACE.
014700*
014800 2021-CONVERT-ONE-DIGIT.
014900     PERFORM 2022-MATCH-DIGIT
015000         VARYING WS-DIGIT-I FROM 1 BY 1
015100         UNTIL WS-DIGIT-I > 10
015200         OR PARM-SEL-TEXT (1) (WS-SCAN-P:1)
015300                                    = WS-DIGIT-TB (WS-DIGIT-I).
015400     IF WS-DIGIT-I <= 10
015500        COMPUTE WS-SEL-COL = WS-SEL-COL * 10 + (WS-DIGIT-I - 1)
015600     END-IF.
015700*
015800 2022-MATCH-DIGIT.
015900     CONTINUE.
016000*
016100 2030-MATCH-HEADER-NAME.
016200     IF TBL-1-HEADED
016300     AND TBL-1-HDR-COL (WS-SRC-I) = PARM-SEL-TEXT (1)
016400        SET WS-SEL-COL TO WS-SRC-I
016500     END-IF.
016600*
016700* TBL-R-AREA starts as an exact copy of TBL-1-AREA - the sort
016800* pass that follows then reorders TBL-R-AREA's rows in place
016900 2900-COPY-INTO-RESULT.
017000     MOVE TBL-1-NAME                  TO TBL-R-NAME.
017100     MOVE TBL-1-COL-CNT               TO TBL-R-COL-CNT.
017200     MOVE TBL-1-HAS-HEAD              TO TBL-R-HAS-HEAD.
017300     MOVE TBL-1-ROW-CNT               TO TBL-R-ROW-CNT.
017400     PERFORM 2910-COPY-DEFN-HDR
017500         VARYING WS-COL-I FROM 1 BY 1
017600         UNTIL WS-COL-I > TBL-R-COL-CNT.
017700     PERFORM 2920-COPY-ROW
017800         VARYING WS-IN-ROW-I FROM 1 BY 1
017900         UNTIL WS-IN-ROW-I > TBL-R-ROW-CNT.
018000*
018100 2910-COPY-DEFN-HDR.
018200     MOVE TBL-1-DEFN-COL (WS-COL-I)   TO TBL-R-DEFN-COL (WS-COL-I)
018300     MOVE TBL-1-HDR-COL  (WS-COL-I)   TO TBL-R-HDR-COL  (WS-COL-I)
018400*
018500 2920-COPY-ROW.
018600     PERFORM 2921-COPY-CELL
018700         VARYING WS-COL-I FROM 1 BY 1
018800         UNTIL WS-COL-I > TBL-R-COL-CNT.
018900*
019000 2921-COPY-CELL.
019100     MOVE TBL-1-CELL-TYPE (WS-IN-ROW-I, WS-COL-I)
019200                 TO TBL-R-CELL-TYPE (WS-IN-ROW-I, WS-COL-I).
019300     MOVE TBL-1-CELL-NUM  (WS-IN-ROW-I, WS-COL-I)
019400                 TO TBL-R-CELL-NUM  (WS-IN-ROW-I, WS-COL-I).
019500     MOVE TBL-1-CELL-TEXT (WS-IN-ROW-I, WS-COL-I)
019600                 TO TBL-R-CELL-TEXT (WS-IN-ROW-I, WS-COL-I).
019700     MOVE TBL-1-CELL-NULL (WS-IN-ROW-I, WS-COL-I)
019800                 TO TBL-R-CELL-NULL (WS-IN-ROW-I, WS-COL-I).
019900*
020000* straight insertion sort - row WS-OUT-ROW-I is lifted out,
020100* rows ahead of it that compare HIGH shift right one place,
020200* and the lifted row drops into the gap; equal keys are never
020300* shifted past one another, so the sort is stable
020400 3000-STABLE-SORT.
020500     PERFORM 3010-INSERT-ONE-ROW
020600         VARYING WS-OUT-ROW-I FROM 2 BY 1
020700         UNTIL WS-OUT-ROW-I > TBL-R-ROW-CNT.
020800*
020900 3010-INSERT-ONE-ROW.
021000     PERFORM 3020-LIFT-ROW.
021100     SET WS-INS-AT-I TO WS-OUT-ROW-I.
021200     PERFORM 3030-SHIFT-ONE-ROW-RIGHT
021300         UNTIL WS-INS-AT-I = 1.
021400     PERFORM 3040-DROP-ROW.
021500*
021600 3020-LIFT-ROW.
021700     PERFORM 3021-LIFT-ONE-CELL
021800         VARYING WS-COL-I FROM 1 BY 1
021900         UNTIL WS-COL-I > TBL-R-COL-CNT.
022000*
022100 3021-LIFT-ONE-CELL.
022200     MOVE TBL-R-CELL-TYPE (WS-OUT-ROW-I, WS-COL-I)
022300                                    TO WS-HOLD-TYPE (WS-COL-I).
022400     MOVE TBL-R-CELL-NUM  (WS-OUT-ROW-I, WS-COL-I)
022500                                    TO WS-HOLD-NUM  (WS-COL-I).
022600     MOVE TBL-R-CELL-TEXT (WS-OUT-ROW-I, WS-COL-I)
022700                                    TO WS-HOLD-TEXT (WS-COL-I).
022800     MOVE TBL-R-CELL-NULL (WS-OUT-ROW-I, WS-COL-I)
022900                                    TO WS-HOLD-NULL (WS-COL-I).
023000*
023100 3030-SHIFT-ONE-ROW-RIGHT.
023200     PERFORM 3100-COMPARE-CELLS.
023300     IF WS-CMP-IS-HIGH
023400        PERFORM 3050-COPY-ROW-DOWN
023500        SUBTRACT 1                   FROM WS-INS-AT-I
023600     ELSE
023700        MOVE 1                       TO WS-INS-AT-I
023800     END-IF.
023900*
024000 3050-COPY-ROW-DOWN.
024100     PERFORM 3051-COPY-ONE-CELL-DOWN
024200         VARYING WS-COL-I FROM 1 BY 1
024300         UNTIL WS-COL-I > TBL-R-COL-CNT.
024400*
024500 3051-COPY-ONE-CELL-DOWN.
024600     MOVE TBL-R-CELL-TYPE (WS-INS-AT-I - 1, WS-COL-I)
024700                 TO TBL-R-CELL-TYPE (WS-INS-AT-I, WS-COL-I).
024800     MOVE TBL-R-CELL-NUM  (WS-INS-AT-I - 1, WS-COL-I)
024900                 TO TBL-R-CELL-NUM  (WS-INS-AT-I, WS-COL-I).
025000     MOVE TBL-R-CELL-TEXT (WS-INS-AT-I - 1, WS-COL-I)
025100                 TO TBL-R-CELL-TEXT (WS-INS-AT-I, WS-COL-I).
025200     MOVE TBL-R-CELL-NULL (WS-INS-AT-I - 1, WS-COL-I)
025300                 TO TBL-R-CELL-NULL (WS-INS-AT-I, WS-COL-I).
025400*
025500 3040-DROP-ROW.
025600     PERFORM 3041-DROP-ONE-CELL
025700         VARYING WS-COL-I FROM 1 BY 1
025800         UNTIL WS-COL-I > TBL-R-COL-CNT.
025900*
026000 3041-DROP-ONE-CELL.
026100     MOVE WS-HOLD-TYPE (WS-COL-I)
026200                 TO TBL-R-CELL-TYPE (WS-INS-AT-I, WS-COL-I).
026300     MOVE WS-HOLD-NUM  (WS-COL-I)
026400                 TO TBL-R-CELL-NUM  (WS-INS-AT-I, WS-COL-I).
026500     MOVE WS-HOLD-TEXT (WS-COL-I)
026600                 TO TBL-R-CELL-TEXT (WS-INS-AT-I, WS-COL-I).
026700     MOVE WS-HOLD-NULL (WS-COL-I)
026800                 TO TBL-R-CELL-NULL (WS-INS-AT-I, WS-COL-I).
026900*
027000* compares the row now sitting at WS-INS-AT-I minus 1 against
027100* the lifted row held in WS-HOLD-ROW; HIGH means the seated
027200* row must shift right to make room for the lifted row ahead
027300* of it (nulls always compare HIGH, so they settle to the end)
027400 3100-COMPARE-CELLS.
027500     SET WS-CMP-IS-EQUAL              TO TRUE.
027600     IF TBL-R-CELL-IS-NULL (WS-INS-AT-I - 1, WS-SEL-COL)
027700     AND WS-HOLD-NULL (WS-SEL-COL) = 'Y'
027800        SET WS-CMP-IS-EQUAL           TO TRUE
027900     ELSE
028000        IF TBL-R-CELL-IS-NULL (WS-INS-AT-I - 1, WS-SEL-COL)
028100           SET WS-CMP-IS-HIGH         TO TRUE
028200        ELSE
028300           IF WS-HOLD-NULL (WS-SEL-COL) = 'Y'
028400              SET WS-CMP-IS-LOW       TO TRUE
028500           ELSE
028600              IF TBL-R-DEFN-COL (WS-SEL-COL) = 'N'
028700                 IF TBL-R-CELL-NUM (WS-INS-AT-I - 1, WS-SEL-COL)
028800                    > WS-HOLD-NUM (WS-SEL-COL)
028900                    SET WS-CMP-IS-HIGH   TO TRUE
029000                 ELSE
029100                    IF TBL-R-CELL-NUM (WS-INS-AT-I - 1, WS-SEL-COL
029200                       < WS-HOLD-NUM (WS-SEL-COL)
029300                       SET WS-CMP-IS-LOW TO TRUE
029400                    END-IF
029500                 END-IF
029600              ELSE
029700                 IF TBL-R-CELL-TEXT (WS-INS-AT-I - 1, WS-SEL-COL)
029800                    > WS-HOLD-TEXT (WS-SEL-COL)
029900                    SET WS-CMP-IS-HIGH   TO TRUE
030000                 ELSE
030100                    IF TBL-R-CELL-TEXT (WS-INS-AT-I - 1, WS-SEL-CO
030200                       < WS-HOLD-TEXT (WS-SEL-COL)
030300                       SET WS-CMP-IS-LOW TO TRUE
030400                    END-IF
030500                 END-IF
030600              END-IF
030700           END-IF
030800        END-IF
030900     END-IF.
031000     MOVE WS-CMP-RESULT                TO WS-CMP-RESULT-ECHO.
