000100* **++ TBP0084 - ROW-MATCHED FLAG ARRAY (REPLACE :S: WITH 1 OR 2)
000200* Parallel to a table's row table - one flag per row, set 'Y'
000300* the moment X84J001 pairs that row with a row on the other
000400* side.  X84J002 reads this array to find the rows OUTER JOIN
000500* must pad with nulls - one copybook, COPYd twice with :S:
000600* replaced by 1 and by 2, serves either side of the join
000700* without writing the row-flag layout out a second time.
000800 01  MATCH-FLAG-:S:-AREA.
000900   03 MTCH-:S:-ROW-CNT           PIC 9(04) COMP  VALUE ZERO.
001000   03 MTCH-:S:-FLAG OCCURS 100 TIMES
001100                 INDEXED BY MTCH-:S:-I
001200                                    PIC X(01)   VALUE 'N'.
001300     88 MTCH-:S:-ROW-MATCHED                     VALUE 'Y'.
001400     88 MTCH-:S:-ROW-UNMATCHED                   VALUE 'N'.
001500   03 FILLER                   PIC X(01) VALUE SPACE.
