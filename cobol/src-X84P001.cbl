000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84P001.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 04/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84P001 - TABLE BATCH PROCESSOR (TBP0084) - PRODUCT
001100* **++ builds TBL-R-AREA as the Cartesian product of TBL-1-AREA
001200*      and TBL-2-AREA: every row of table 1 paired with every
001300*      row of table 2, columns of table 1 followed by columns
001400*      of table 2.  When one operand has no rows the result is
001500*      simply the other operand, unchanged; only when both are
001600*      empty does the result fall back to the empty
001700*      combined-column table.
001800*----------------------------------------------------------------
001900*  DATE     BY   REQUEST    DESCRIPTION
002000*  -------- ---- ---------- ------------------------------------
002100*  04/09/87 RJK  CR-4401    ORIGINAL PROGRAM.                      CR-4401
002200*  01/18/96 DWP  CR-7002    EMPTY-OPERAND RESULT NOW CARRIES THE   CR-7002
002300*                           COMBINED COLUMN DEFINITION INSTEAD     CR-7002
002400*                           OF A ZERO-COLUMN RESULT.               CR-7002
002500*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
002600*  03/22/99 LMH  CR-8115    CR-7002 ONLY CARRIED THE COLUMN        CR-8115
002700*                           DEFINITION THROUGH ON A ONE-SIDED      CR-8115
002800*                           EMPTY OPERAND - NOW CARRIES THE        CR-8115
002900*                           NON-EMPTY OPERAND'S ROWS AS WELL.      CR-8115
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMVAL-VALID IS '0' THRU '9'.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WK-LITERALS.
004200   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
004300   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
004400*
004500   03 FILLER                   PIC X(01) VALUE SPACE.
004600 01  WS-WORK-AREAS.
004700   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
004800   03 WS-COL-2-I               PIC 9(02) COMP VALUE ZERO.
004900   03 WS-ROW-1-I                PIC 9(04) COMP VALUE ZERO.
005000   03 WS-ROW-2-I                PIC 9(04) COMP VALUE ZERO.
005100*
005200* combined-column count kept both as the two source counts and
005300* as a single total, the way the shop's older reports carried
005400* a two-field count alongside its packed total for a control
005500* listing without recomputing it every time it printed
005600   03 FILLER                   PIC X(01) VALUE SPACE.
005700 01  WS-COL-SPLIT.
005800   03 WS-COL-SPLIT-1           PIC 9(02) COMP VALUE ZERO.
005900   03 WS-COL-SPLIT-2           PIC 9(02) COMP VALUE ZERO.
006000 01  WS-COL-TOTAL REDEFINES WS-COL-SPLIT.
006100   03 WS-COL-TOTAL-VALUE       PIC 9(04) COMP.
006200*
006300* result-row counter kept alongside a byte-pair view for the
006400* end-of-job tally line, same habit as the column total above
006500 01  WS-ROW-TALLY.
006600   03 WS-ROW-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
006700   03 WS-ROW-TALLY-LO          PIC 9(03) COMP VALUE ZERO.
006800 01  WS-ROW-TALLY-TOTAL REDEFINES WS-ROW-TALLY.
006900   03 WS-ROW-TALLY-VALUE       PIC 9(04) COMP.
007000*
007100* head-flag byte kept in the same "echo through a REDEFINES"
007200* habit as the tally fields above, so RSLT-MESSAGE construction
007300* below can test a single character instead of TBL-R-HAS-HEAD
007400 01  WS-HEAD-FLAG-ECHO          PIC X(01) VALUE SPACE.
007500 01  WS-HEAD-FLAG-ECHO-R REDEFINES WS-HEAD-FLAG-ECHO.
007600   03 WS-HEAD-FLAG-CODE         PIC X(01).
007700*
007800 LINKAGE SECTION.
007900 COPY X84MTAB REPLACING ==:T:== BY ==1==.
008000 COPY X84MTAB REPLACING ==:T:== BY ==2==.
008100 COPY X84MTAB REPLACING ==:T:== BY ==R==.
008200 COPY X84MCR.
008300*
008400 PROCEDURE DIVISION USING TBL-1-AREA TBL-2-AREA
008500                           TBL-R-AREA RESULT-AREA.
008600*
008700 1000-MAIN-CONTROL.
008800     MOVE ZERO                       TO RSLT-CODE.
008900     MOVE SPACE                      TO RSLT-MESSAGE RSLT-POSITION
009000     MOVE SPACE                      TO TBL-R-NAME.
009100     IF TBL-1-COL-CNT + TBL-2-COL-CNT > WS-MAX-COLS
009200        MOVE 31                      TO RSLT-CODE
009300        MOVE 'PRODUCT WOULD EXCEED MAXIMUM COLUMN COUNT'
009400                                      TO RSLT-MESSAGE
009500        MOVE ZERO                    TO TBL-R-COL-CNT
009600                                        TBL-R-ROW-CNT
009700        MOVE 'N'                     TO TBL-R-HAS-HEAD
009800     ELSE
009900        EVALUATE TRUE
010000           WHEN TBL-1-ROW-CNT = ZERO AND TBL-2-ROW-CNT = ZERO
010100              PERFORM 2000-BUILD-RESULT-DEFN
010200              MOVE ZERO                TO TBL-R-ROW-CNT
010300           WHEN TBL-1-ROW-CNT = ZERO
010400              PERFORM 4000-COPY-TBL-2-AS-RESULT
010500           WHEN TBL-2-ROW-CNT = ZERO
010600              PERFORM 5000-COPY-TBL-1-AS-RESULT
010700           WHEN OTHER
010800              PERFORM 2000-BUILD-RESULT-DEFN
010900              PERFORM 3000-NESTED-SCAN
011000        END-EVALUATE
011100        MOVE TBL-R-ROW-CNT           TO RSLT-ROW-CNT
011200        MOVE TBL-1-COL-CNT           TO WS-COL-SPLIT-1
011300        MOVE TBL-2-COL-CNT           TO WS-COL-SPLIT-2
011400        MOVE ZERO                    TO WS-ROW-TALLY-HI
011500        MOVE TBL-R-ROW-CNT           TO WS-ROW-TALLY-LO
011600     END-IF.
011700     GOBACK.
011800*
011900 2000-BUILD-RESULT-DEFN.
012000     COMPUTE TBL-R-COL-CNT = TBL-1-COL-CNT + TBL-2-COL-CNT.
012100     IF TBL-1-HEADED AND TBL-2-HEADED
012200        MOVE 'Y'                     TO TBL-R-HAS-HEAD
012300     ELSE
012400        MOVE 'N'                     TO TBL-R-HAS-HEAD
012500     END-IF.
012600     MOVE TBL-R-HAS-HEAD              TO WS-HEAD-FLAG-ECHO.
012700     PERFORM 2010-COPY-TBL-1-DEFN
012800         VARYING WS-COL-I FROM 1 BY 1
012900         UNTIL WS-COL-I > TBL-1-COL-CNT.
013000     PERFORM 2020-COPY-TBL-2-DEFN
013100         VARYING WS-COL-2-I FROM 1 BY 1
013200         UNTIL WS-COL-2-I > TBL-2-COL-CNT.
013300*
013400 2010-COPY-TBL-1-DEFN.
013500     MOVE TBL-1-DEFN-COL (WS-COL-I)  TO TBL-R-DEFN-COL (WS-COL-I).
013600     MOVE TBL-1-HDR-COL  (WS-COL-I)  TO TBL-R-HDR-COL  (WS-COL-I).
013700*
013800 2020-COPY-TBL-2-DEFN.
013900     COMPUTE WS-COL-I = TBL-1-COL-CNT + WS-COL-2-I.
014000     MOVE TBL-2-DEFN-COL (WS-COL-2-I) TO TBL-R-DEFN-COL (WS-COL-I)
014100     MOVE TBL-2-HDR-COL  (WS-COL-2-I) TO TBL-R-HDR-COL  (WS-COL-I)
014200*
014300 3000-NESTED-SCAN.
014400* only reached from 1000-MAIN-CONTROL's WHEN OTHER, i.e. both
014500* operands already known to have at least one row
014600     MOVE ZERO                        TO TBL-R-ROW-CNT.
014700     PERFORM 3010-OUTER-ROW-1
014800         VARYING WS-ROW-1-I FROM 1 BY 1
014900         UNTIL WS-ROW-1-I > TBL-1-ROW-CNT.
015000*
015100 3010-OUTER-ROW-1.
015200     PERFORM 3020-INNER-ROW-2
015300         VARYING WS-ROW-2-I FROM 1 BY 1
015400         UNTIL WS-ROW-2-I > TBL-2-ROW-CNT.
015500*
015600 3020-INNER-ROW-2.
015700     IF TBL-R-ROW-CNT < WS-MAX-ROWS
015800        ADD 1                        TO TBL-R-ROW-CNT
015900        PERFORM 3030-COPY-TBL-1-CELLS
016000            VARYING WS-COL-I FROM 1 BY 1
016100            UNTIL WS-COL-I > TBL-1-COL-CNT
016200        PERFORM 3040-COPY-TBL-2-CELLS
016300            VARYING WS-COL-2-I FROM 1 BY 1
016400            UNTIL WS-COL-2-I > TBL-2-COL-CNT
016500     END-IF.
016600*
016700 3030-COPY-TBL-1-CELLS.
016800     MOVE TBL-1-CELL-TYPE (WS-ROW-1-I, WS-COL-I)
016900                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
017000     MOVE TBL-1-CELL-NUM  (WS-ROW-1-I, WS-COL-I)
017100                 TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
017200     MOVE TBL-1-CELL-TEXT (WS-ROW-1-I, WS-COL-I)
017300                 TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
017400     MOVE TBL-1-CELL-NULL (WS-ROW-1-I, WS-COL-I)
017500                 TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
017600*
017700 3040-COPY-TBL-2-CELLS.
017800     COMPUTE WS-COL-I = TBL-1-COL-CNT + WS-COL-2-I.
017900     MOVE TBL-2-CELL-TYPE (WS-ROW-2-I, WS-COL-2-I)
018000                 TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
018100     MOVE TBL-2-CELL-NUM  (WS-ROW-2-I, WS-COL-2-I)
018200                 TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
018300     MOVE TBL-2-CELL-TEXT (WS-ROW-2-I, WS-COL-2-I)
018400                 TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
018500     MOVE TBL-2-CELL-NULL (WS-ROW-2-I, WS-COL-2-I)
018600                 TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
018700*
018800* table 1 contributed no rows to the product - the empty-operand
018900* rule says the result is table 2's own rows and column
019000* definition, carried through unchanged rather than nulled out
019100 4000-COPY-TBL-2-AS-RESULT.
019200     MOVE TBL-2-NAME                  TO TBL-R-NAME.
019300     MOVE TBL-2-COL-CNT               TO TBL-R-COL-CNT.
019400     MOVE TBL-2-HAS-HEAD              TO TBL-R-HAS-HEAD.
019500     MOVE TBL-2-ROW-CNT               TO TBL-R-ROW-CNT.
019600     PERFORM 4010-COPY-DEFN-HDR-FROM-2
019700         VARYING WS-COL-I FROM 1 BY 1
019800         UNTIL WS-COL-I > TBL-2-COL-CNT.
019900     PERFORM 4020-COPY-ROW-FROM-2
020000         VARYING WS-ROW-1-I FROM 1 BY 1
020100         UNTIL WS-ROW-1-I > TBL-2-ROW-CNT.
020200*
020300 4010-COPY-DEFN-HDR-FROM-2.
020400     MOVE TBL-2-DEFN-COL (WS-COL-I)   TO TBL-R-DEFN-COL (WS-COL-I).
020500     MOVE TBL-2-HDR-COL  (WS-COL-I)   TO TBL-R-HDR-COL  (WS-COL-I).
020600*
020700* WS-ROW-1-I doubles as the row subscript into both TBL-2-AREA
020800* and TBL-R-AREA here - result row N is table 2's row N, verbatim
020900 4020-COPY-ROW-FROM-2.
021000     PERFORM 4021-COPY-CELL-FROM-2
021100         VARYING WS-COL-I FROM 1 BY 1
021200         UNTIL WS-COL-I > TBL-2-COL-CNT.
021300*
021400 4021-COPY-CELL-FROM-2.
021500     MOVE TBL-2-CELL-TYPE (WS-ROW-1-I, WS-COL-I)
021600                 TO TBL-R-CELL-TYPE (WS-ROW-1-I, WS-COL-I).
021700     MOVE TBL-2-CELL-NUM  (WS-ROW-1-I, WS-COL-I)
021800                 TO TBL-R-CELL-NUM  (WS-ROW-1-I, WS-COL-I).
021900     MOVE TBL-2-CELL-TEXT (WS-ROW-1-I, WS-COL-I)
022000                 TO TBL-R-CELL-TEXT (WS-ROW-1-I, WS-COL-I).
022100     MOVE TBL-2-CELL-NULL (WS-ROW-1-I, WS-COL-I)
022200                 TO TBL-R-CELL-NULL (WS-ROW-1-I, WS-COL-I).
022300*
022400* table 2 contributed no rows to the product - mirrors 4000,
022500* the result here is table 1's own rows and column definition
022600 5000-COPY-TBL-1-AS-RESULT.
022700     MOVE TBL-1-NAME                  TO TBL-R-NAME.
022800     MOVE TBL-1-COL-CNT               TO TBL-R-COL-CNT.
022900     MOVE TBL-1-HAS-HEAD              TO TBL-R-HAS-HEAD.
023000     MOVE TBL-1-ROW-CNT               TO TBL-R-ROW-CNT.
023100     PERFORM 5010-COPY-DEFN-HDR-FROM-1
023200         VARYING WS-COL-I FROM 1 BY 1
023300         UNTIL WS-COL-I > TBL-1-COL-CNT.
023400     PERFORM 5020-COPY-ROW-FROM-1
023500         VARYING WS-ROW-1-I FROM 1 BY 1
023600         UNTIL WS-ROW-1-I > TBL-1-ROW-CNT.
023700*
023800 5010-COPY-DEFN-HDR-FROM-1.
023900     MOVE TBL-1-DEFN-COL (WS-COL-I)   TO TBL-R-DEFN-COL (WS-COL-I).
024000     MOVE TBL-1-HDR-COL  (WS-COL-I)   TO TBL-R-HDR-COL  (WS-COL-I).
024100*
024200 5020-COPY-ROW-FROM-1.
024300     PERFORM 5021-COPY-CELL-FROM-1
024400         VARYING WS-COL-I FROM 1 BY 1
024500         UNTIL WS-COL-I > TBL-1-COL-CNT.
024600*
024700 5021-COPY-CELL-FROM-1.
024800     MOVE TBL-1-CELL-TYPE (WS-ROW-1-I, WS-COL-I)
024900                 TO TBL-R-CELL-TYPE (WS-ROW-1-I, WS-COL-I).
025000     MOVE TBL-1-CELL-NUM  (WS-ROW-1-I, WS-COL-I)
025100                 TO TBL-R-CELL-NUM  (WS-ROW-1-I, WS-COL-I).
025200     MOVE TBL-1-CELL-TEXT (WS-ROW-1-I, WS-COL-I)
025300                 TO TBL-R-CELL-TEXT (WS-ROW-1-I, WS-COL-I).
025400     MOVE TBL-1-CELL-NULL (WS-ROW-1-I, WS-COL-I)
025500                 TO TBL-R-CELL-NULL (WS-ROW-1-I, WS-COL-I).
