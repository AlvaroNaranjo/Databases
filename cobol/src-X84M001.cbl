000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84M001.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 03/11/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84M001 - TABLE BATCH PROCESSOR (TBP0084) - MAIN DRIVER
001100* **++ reads the batch command file and drives every relational
001200*      operation offered by the TBP0084 subsystem: DEFINE,
001300*      LOAD, COLUMNS, ROWS, PRODUCT, JOIN, NATJOIN, SORT,
001400*      CHECK, PRINT and SAVE.  Holds the table catalog (the
001500*      "database" of X84MCAT) for the life of the run and
001600*      CALLs the engine subprograms named after X84L001.
001700*
001800* CAPACITY NOTE - this release's catalog holds up to
001900* WS-MAX-TABLES tables of up to WS-MAX-COLS columns each and
002000* WS-MAX-ROWS rows per table.  A request that would exceed any
002100* of these limits is refused with an error message; it is not
002200* a silent truncation.
002300*----------------------------------------------------------------
002400*  DATE     BY   REQUEST    DESCRIPTION
002500*  -------- ---- ---------- ------------------------------------
002600*  03/11/87 RJK  CR-4401    ORIGINAL PROGRAM.                      CR-4401
002700*  09/22/87 RJK  CR-4470    ADDED NATURAL JOIN AND OUTER JOIN.     CR-4470
002800*  02/03/88 RJK  CR-4552    ADDED REFERENTIAL CHECK VERB.          CR-4552
002900*  07/14/89 LMH  CR-5108    LOAD ATOMICITY FIX - BAD RECORD NO     CR-5108
003000*                           LONGER LEFT A PARTIAL TABLE BEHIND.    CR-5108
003100*  11/30/91 LMH  CR-5893    SORT NOW STABLE ON EQUAL KEYS.         CR-5893
003200*  04/02/93 DWP  CR-6415    RAISED CATALOG CAPACITY TO 12 TABLES.  CR-6415
003300*  01/18/96 DWP  CR-7002    PRODUCT EMPTY-OPERAND RULES CORRECTED. CR-7002
003400*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO DATE      Y2K-0084
003500*                           ARITHMETIC IN THIS PROGRAM. NO CHANGE.Y2K-0084
003600*  05/11/00 SNT  CR-7541    ADDED SAVE VERB (DELIMITED OUTPUT).    CR-7541
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400* class used when converting a command-file literal to a number
004500     CLASS NUMVAL-VALID IS '0' THRU '9'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CMD-FILE   ASSIGN TO CMDIN
005000                        ORGANIZATION IS LINE SEQUENTIAL
005100                        FILE STATUS IS FS-CMD.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  CMD-FILE
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  CMD-REC.
006000     03 CMD-VERB              PIC X(08).
006100       88 CMD-IS-DEFINE               VALUE 'DEFINE'.
006200       88 CMD-IS-LOAD                 VALUE 'LOAD'.
006300       88 CMD-IS-COLUMNS              VALUE 'COLUMNS'.
006400       88 CMD-IS-ROWS                 VALUE 'ROWS'.
006500       88 CMD-IS-PRODUCT              VALUE 'PRODUCT'.
006600       88 CMD-IS-JOIN                 VALUE 'JOIN'.
006700       88 CMD-IS-NATJOIN              VALUE 'NATJOIN'.
006800       88 CMD-IS-SORT                 VALUE 'SORT'.
006900       88 CMD-IS-CHECK                VALUE 'CHECK'.
007000       88 CMD-IS-PRINT                VALUE 'PRINT'.
007100       88 CMD-IS-SAVE                 VALUE 'SAVE'.
007200     03 CMD-TARGET             PIC X(20).
007300     03 CMD-SRC-1              PIC X(20).
007400     03 CMD-SRC-2              PIC X(20).
007500     03 CMD-FILE-NAME          PIC X(08).
007600     03 CMD-HEADED             PIC X(01).
007700     03 CMD-COL-CNT            PIC 9(02).
007800     03 CMD-DEFN               PIC X(08).
007900     03 CMD-COMPARATOR         PIC X(02).
008000     03 CMD-LITERAL            PIC X(20).
008100     03 CMD-MODE               PIC X(05).
008200     03 CMD-SEL-LIST           PIC X(64).
008300     03 FILLER                 PIC X(15).
008400*
008500 WORKING-STORAGE SECTION.
008600 01  WK-LITERALS.
008700   03 WS-MAX-TABLES           PIC 9(02) COMP VALUE 12.
008800   03 WS-MAX-ROWS             PIC 9(04) COMP VALUE 100.
008900   03 WS-MAX-COLS             PIC 9(02) COMP VALUE 8.
009000*
009100   03 FILLER                   PIC X(01) VALUE SPACE.
009200 01  WS-SWITCHES.
009300   03 FS-CMD                  PIC XX     VALUE SPACES.
009400     88 FS-CMD-OK                        VALUE '00'.
009500     88 FS-CMD-EOF                       VALUE '10'.
009600   03 WS-EOF-SW               PIC X(01)  VALUE 'N'.
009700     88 WS-AT-EOF                        VALUE 'Y'.
009800   03 WS-FOUND-SW             PIC X(01)  VALUE 'N'.
009900     88 WS-ENTRY-FOUND                   VALUE 'Y'.
010000     88 WS-ENTRY-NOT-FOUND               VALUE 'N'.
010100*
010200   03 FILLER                   PIC X(01) VALUE SPACE.
010300 01  WS-WORK-AREAS.
010400   03 WS-CAT-1-I               PIC 9(02) COMP VALUE ZERO.
010500   03 WS-CAT-2-I               PIC 9(02) COMP VALUE ZERO.
010600   03 WS-CAT-R-I               PIC 9(02) COMP VALUE ZERO.
010700   03 WS-SCAN-I                PIC 9(02) COMP VALUE ZERO.
010800   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
010900   03 WS-ROW-I                 PIC 9(04) COMP VALUE ZERO.
011000   03 WS-TOK-START             PIC 9(02) COMP VALUE ZERO.
011100   03 WS-TOK-END               PIC 9(02) COMP VALUE ZERO.
011200   03 WS-TOK-LEN               PIC 9(02) COMP VALUE ZERO.
011300   03 WS-COLON-POS             PIC 9(02) COMP VALUE ZERO.
011400   03 WS-VALUE-TEXT            PIC X(20) VALUE SPACE.
011500* mirrors CMD-SEL-LIST width so a token can never overrun it
011600   03 WS-SEL-SCAN REDEFINES WS-VALUE-TEXT
011700                              PIC X(20).
011800   03 WS-DEFN-SCAN REDEFINES WS-VALUE-TEXT.
011900     05 WS-DEFN-CHAR           PIC X(01) OCCURS 8.
012000     05 FILLER                 PIC X(12).
012100*
012200* verb echoed through a byte-pair REDEFINES so 0200-READ-COMMAND
012300* can log which two characters the dispatch actually matched on
012400   03 FILLER                   PIC X(01) VALUE SPACE.
012500 01  WS-VERB-ECHO               PIC X(08) VALUE SPACE.
012600 01  WS-VERB-ECHO-R REDEFINES WS-VERB-ECHO.
012700   03 WS-VERB-ECHO-1            PIC X(02).
012800   03 FILLER                    PIC X(06).
012900*
013000 COPY X84MTAB REPLACING ==:T:== BY ==1==.
013100 COPY X84MTAB REPLACING ==:T:== BY ==2==.
013200 COPY X84MTAB REPLACING ==:T:== BY ==R==.
013300 COPY X84MCP.
013400 COPY X84MCR.
013500 COPY X84MCAT.
013600*
013700 PROCEDURE DIVISION.
013800*
013900 0000-MAIN-CONTROL.
014000     PERFORM 0100-OPEN-FILES.
014100     PERFORM 0200-READ-COMMAND.
014200     PERFORM 1000-DISPATCH-COMMAND
014300         UNTIL WS-AT-EOF.
014400     PERFORM 0300-CLOSE-FILES.
014500     STOP RUN.
014600*
014700 0100-OPEN-FILES.
014800     MOVE ZERO                      TO CAT-TABLE-CNT.
014900     OPEN INPUT CMD-FILE.
015000     IF NOT FS-CMD-OK
015100        DISPLAY 'X84M001 - CMDIN OPEN FAILED - STATUS ' FS-CMD
015200        MOVE 16                     TO RETURN-CODE
015300        STOP RUN
015400     END-IF.
015500*
015600 0200-READ-COMMAND.
015700     READ CMD-FILE
015800         AT END SET WS-AT-EOF TO TRUE
015900     END-READ.
016000     IF NOT WS-AT-EOF
016100        MOVE CMD-VERB                 TO WS-VERB-ECHO
016200     END-IF.
016300*
016400 0300-CLOSE-FILES.
016500     CLOSE CMD-FILE.
016600*
016700 1000-DISPATCH-COMMAND.
016800     EVALUATE TRUE
016900        WHEN CMD-IS-DEFINE   PERFORM 2000-DEFINE-TABLE
017000        WHEN CMD-IS-LOAD     PERFORM 3000-DO-LOAD
017100        WHEN CMD-IS-COLUMNS  PERFORM 4000-DO-COLUMNS
017200        WHEN CMD-IS-ROWS     PERFORM 5000-DO-ROWS
017300        WHEN CMD-IS-PRODUCT  PERFORM 6000-DO-PRODUCT
017400        WHEN CMD-IS-JOIN     PERFORM 7000-DO-JOIN
017500        WHEN CMD-IS-NATJOIN  PERFORM 7500-DO-NATURAL-JOIN
017600        WHEN CMD-IS-SORT     PERFORM 8000-DO-SORT
017700        WHEN CMD-IS-CHECK    PERFORM 9000-DO-CHECK
017800        WHEN CMD-IS-PRINT    PERFORM 9100-DO-PRINT
017900        WHEN CMD-IS-SAVE     PERFORM 9200-DO-SAVE
018000        WHEN OTHER
018100           DISPLAY 'X84M001 - UNKNOWN COMMAND VERB: ' CMD-VERB
018200     END-EVALUATE.
018300     PERFORM 0200-READ-COMMAND.
018400*
018500* ---------------------------------------------------------
018600*  DEFINE
018700* ---------------------------------------------------------
018800 2000-DEFINE-TABLE.
018900     MOVE ZERO                      TO WS-CAT-R-I.
019000     PERFORM 2010-FIND-FREE-SLOT.
019100     IF WS-CAT-R-I = ZERO
019200        DISPLAY 'X84M001 - CATALOG FULL, CANNOT DEFINE '
019300                CMD-TARGET
019400        GO TO 2000-EXIT
019500     END-IF.
019600     SET CAT-I TO WS-CAT-R-I.
019700     MOVE CMD-TARGET                TO CAT-NAME (CAT-I).
019800     SET CAT-ACTIVE (CAT-I)         TO TRUE.
019900     MOVE CMD-COL-CNT               TO CAT-COL-CNT (CAT-I).
020000     MOVE CMD-DEFN                  TO WS-DEFN-SCAN.
020100     PERFORM 2020-COPY-DEFN-COLS
020200         VARYING WS-COL-I FROM 1 BY 1
020300         UNTIL WS-COL-I > CMD-COL-CNT.
020400     MOVE 'N'                       TO CAT-HAS-HEAD (CAT-I).
020500     MOVE ZERO                      TO CAT-ROW-CNT (CAT-I).
020600     IF CAT-TABLE-CNT < WS-MAX-TABLES
020700        ADD 1                       TO CAT-TABLE-CNT
020800     END-IF.
020900     DISPLAY CMD-TARGET ' IS NOW DEFINED.'.
021000     GO TO 2000-EXIT.
021100*
021200 2020-COPY-DEFN-COLS.
021300     MOVE WS-DEFN-CHAR (WS-COL-I)   TO CAT-DEFN-COL
021400                                        (CAT-I, WS-COL-I).
021500*
021600 2010-FIND-FREE-SLOT.
021700* an existing table of the same name is redefined in place;
021800* otherwise the first unused slot is taken
021900     MOVE ZERO                      TO WS-CAT-R-I.
022000     PERFORM 2011-SCAN-FOR-SLOT
022100         VARYING CAT-I FROM 1 BY 1
022200         UNTIL CAT-I > WS-MAX-TABLES.
022300*
022400 2011-SCAN-FOR-SLOT.
022500     IF CAT-ACTIVE (CAT-I) AND CAT-NAME (CAT-I) = CMD-TARGET
022600        SET WS-CAT-R-I TO CAT-I
022700     END-IF.
022800     IF NOT CAT-ACTIVE (CAT-I) AND WS-CAT-R-I = ZERO
022900        SET WS-CAT-R-I TO CAT-I
023000     END-IF.
023100*
023200 2000-EXIT.
023300     EXIT.
023400*
023500* ---------------------------------------------------------
023600*  CATALOG SUPPORT - FIND / STORE / REMOVE / MOVE
023700* ---------------------------------------------------------
023800 2100-FIND-CATALOG-ENTRY.
023900* on entry WS-VALUE-TEXT holds the table name to find; on exit
024000* WS-FOUND-SW / CAT-I identify the slot (CAT-I meaningless if
024100* not found)
024200     SET WS-ENTRY-NOT-FOUND          TO TRUE.
024300     PERFORM 2110-SCAN-CATALOG
024400         VARYING CAT-I FROM 1 BY 1
024500         UNTIL CAT-I > WS-MAX-TABLES OR WS-ENTRY-FOUND.
024600*
024700 2110-SCAN-CATALOG.
024800     IF CAT-ACTIVE (CAT-I) AND CAT-NAME (CAT-I) = WS-VALUE-TEXT
024900        SET WS-ENTRY-FOUND          TO TRUE
025000     END-IF.
025100*
025200 2200-STORE-CATALOG-ENTRY.
025300* on entry TBL-R-AREA and TBL-R-ROW-CNT hold the finished
025400* result and WS-VALUE-TEXT holds the target table name -
025500* implements the "result disposition" rule from BATCH FLOW
025600     IF TBL-R-ROW-CNT = ZERO
025700        PERFORM 2300-REMOVE-CATALOG-ENTRY
025800        DISPLAY WS-VALUE-TEXT ' IS AN EMPTY TABLE.'
025900        DISPLAY '  IT HAS NOT BEEN ADDED TO THE DATABASE.'
026000        GO TO 2200-EXIT
026100     END-IF.
026200     PERFORM 2010-FIND-FREE-SLOT.
026300     IF WS-CAT-R-I = ZERO
026400        DISPLAY 'X84M001 - CATALOG FULL, CANNOT STORE '
026500                WS-VALUE-TEXT
026600        GO TO 2200-EXIT
026700     END-IF.
026800     SET CAT-I TO WS-CAT-R-I.
026900     MOVE WS-VALUE-TEXT             TO CAT-NAME (CAT-I).
027000     SET CAT-ACTIVE (CAT-I)         TO TRUE.
027100     MOVE TBL-R-COL-CNT             TO CAT-COL-CNT (CAT-I).
027200     MOVE TBL-R-HAS-HEAD            TO CAT-HAS-HEAD (CAT-I).
027300     MOVE TBL-R-ROW-CNT             TO CAT-ROW-CNT (CAT-I).
027400     PERFORM 2210-COPY-DEFN-AND-HEADER
027500         VARYING WS-COL-I FROM 1 BY 1
027600         UNTIL WS-COL-I > TBL-R-COL-CNT.
027700     PERFORM 2220-COPY-ROW
027800         VARYING WS-ROW-I FROM 1 BY 1
027900         UNTIL WS-ROW-I > TBL-R-ROW-CNT.
028000     IF CAT-TABLE-CNT < WS-MAX-TABLES
028100        ADD 1                       TO CAT-TABLE-CNT
028200     END-IF.
028300*
028400 2210-COPY-DEFN-AND-HEADER.
028500     MOVE TBL-R-DEFN-COL (WS-COL-I) TO CAT-DEFN-COL
028600                                        (CAT-I, WS-COL-I).
028700     MOVE TBL-R-HDR-COL (WS-COL-I)  TO CAT-HDR-COL
028800                                        (CAT-I, WS-COL-I).
028900*
029000 2220-COPY-ROW.
029100     PERFORM 2221-COPY-CELL
029200         VARYING WS-COL-I FROM 1 BY 1
029300         UNTIL WS-COL-I > TBL-R-COL-CNT.
029400*
029500 2221-COPY-CELL.
029600     MOVE TBL-R-CELL-TYPE (WS-ROW-I, WS-COL-I)
029700                          TO CAT-CELL-TYPE (CAT-I, WS-ROW-I,
029800                                            WS-COL-I).
029900     MOVE TBL-R-CELL-NUM  (WS-ROW-I, WS-COL-I)
030000                          TO CAT-CELL-NUM  (CAT-I, WS-ROW-I,
030100                                            WS-COL-I).
030200     MOVE TBL-R-CELL-TEXT (WS-ROW-I, WS-COL-I)
030300                          TO CAT-CELL-TEXT (CAT-I, WS-ROW-I,
030400                                            WS-COL-I).
030500     MOVE TBL-R-CELL-NULL (WS-ROW-I, WS-COL-I)
030600                          TO CAT-CELL-NULL (CAT-I, WS-ROW-I,
030700                                            WS-COL-I).
030800*
030900 2200-EXIT.
031000     EXIT.
031100*
031200 2300-REMOVE-CATALOG-ENTRY.
031300* on entry WS-VALUE-TEXT holds the table name to drop, if any
031400     MOVE WS-VALUE-TEXT             TO WS-SEL-SCAN.
031500     PERFORM 2100-FIND-CATALOG-ENTRY.
031600     IF WS-ENTRY-FOUND
031700        SET CAT-EMPTY-SLOT (CAT-I)  TO TRUE
031800        MOVE SPACE                  TO CAT-NAME (CAT-I)
031900        IF CAT-TABLE-CNT > ZERO
032000           SUBTRACT 1               FROM CAT-TABLE-CNT
032100        END-IF
032200     END-IF.
032300*
032400 2400-MOVE-CATALOG-TO-TBL1.
032500* on entry CAT-I identifies the source slot
032600     MOVE CAT-NAME (CAT-I)          TO TBL-1-NAME.
032700     MOVE CAT-COL-CNT (CAT-I)       TO TBL-1-COL-CNT.
032800     MOVE CAT-HAS-HEAD (CAT-I)      TO TBL-1-HAS-HEAD.
032900     MOVE CAT-ROW-CNT (CAT-I)       TO TBL-1-ROW-CNT.
033000     PERFORM 2410-COPY-DEFN-HDR-1
033100         VARYING WS-COL-I FROM 1 BY 1
033200         UNTIL WS-COL-I > TBL-1-COL-CNT.
033300     PERFORM 2420-COPY-ROW-1
033400         VARYING WS-ROW-I FROM 1 BY 1
033500         UNTIL WS-ROW-I > TBL-1-ROW-CNT.
033600*
033700 2410-COPY-DEFN-HDR-1.
033800     MOVE CAT-DEFN-COL (CAT-I, WS-COL-I)
033900                          TO TBL-1-DEFN-COL (WS-COL-I).
034000     MOVE CAT-HDR-COL (CAT-I, WS-COL-I)
034100                          TO TBL-1-HDR-COL (WS-COL-I).
034200*
034300 2420-COPY-ROW-1.
034400     PERFORM 2421-COPY-CELL-1
034500         VARYING WS-COL-I FROM 1 BY 1
034600         UNTIL WS-COL-I > TBL-1-COL-CNT.
034700*
034800 2421-COPY-CELL-1.
034900     MOVE CAT-CELL-TYPE (CAT-I, WS-ROW-I, WS-COL-I)
035000                          TO TBL-1-CELL-TYPE (WS-ROW-I, WS-COL-I).
035100     MOVE CAT-CELL-NUM  (CAT-I, WS-ROW-I, WS-COL-I)
035200                          TO TBL-1-CELL-NUM  (WS-ROW-I, WS-COL-I).
035300     MOVE CAT-CELL-TEXT (CAT-I, WS-ROW-I, WS-COL-I)
035400                          TO TBL-1-CELL-TEXT (WS-ROW-I, WS-COL-I).
035500     MOVE CAT-CELL-NULL (CAT-I, WS-ROW-I, WS-COL-I)
035600                          TO TBL-1-CELL-NULL (WS-ROW-I, WS-COL-I).
035700*
035800 2500-MOVE-CATALOG-TO-TBL2.
035900* on entry CAT-I identifies the source slot - mirrors 2400
036000     MOVE CAT-NAME (CAT-I)          TO TBL-2-NAME.
036100     MOVE CAT-COL-CNT (CAT-I)       TO TBL-2-COL-CNT.
036200     MOVE CAT-HAS-HEAD (CAT-I)      TO TBL-2-HAS-HEAD.
036300     MOVE CAT-ROW-CNT (CAT-I)       TO TBL-2-ROW-CNT.
036400     PERFORM 2510-COPY-DEFN-HDR-2
036500         VARYING WS-COL-I FROM 1 BY 1
036600         UNTIL WS-COL-I > TBL-2-COL-CNT.
036700     PERFORM 2520-COPY-ROW-2
036800         VARYING WS-ROW-I FROM 1 BY 1
036900         UNTIL WS-ROW-I > TBL-2-ROW-CNT.
037000*
037100 2510-COPY-DEFN-HDR-2.
037200     MOVE CAT-DEFN-COL (CAT-I, WS-COL-I)
037300                          TO TBL-2-DEFN-COL (WS-COL-I).
037400     MOVE CAT-HDR-COL (CAT-I, WS-COL-I)
037500                          TO TBL-2-HDR-COL (WS-COL-I).
037600*
037700 2520-COPY-ROW-2.
037800     PERFORM 2521-COPY-CELL-2
037900         VARYING WS-COL-I FROM 1 BY 1
038000         UNTIL WS-COL-I > TBL-2-COL-CNT.
038100*
038200 2521-COPY-CELL-2.
038300     MOVE CAT-CELL-TYPE (CAT-I, WS-ROW-I, WS-COL-I)
038400                          TO TBL-2-CELL-TYPE (WS-ROW-I, WS-COL-I).
038500     MOVE CAT-CELL-NUM  (CAT-I, WS-ROW-I, WS-COL-I)
038600                          TO TBL-2-CELL-NUM  (WS-ROW-I, WS-COL-I).
038700     MOVE CAT-CELL-TEXT (CAT-I, WS-ROW-I, WS-COL-I)
038800                          TO TBL-2-CELL-TEXT (WS-ROW-I, WS-COL-I).
038900     MOVE CAT-CELL-NULL (CAT-I, WS-ROW-I, WS-COL-I)
039000                          TO TBL-2-CELL-NULL (WS-ROW-I, WS-COL-I).
039100*
039200* ---------------------------------------------------------
039300*  LOAD
039400* ---------------------------------------------------------
039500 3000-DO-LOAD.
039600     MOVE CMD-TARGET                TO WS-SEL-SCAN.
039700     PERFORM 2100-FIND-CATALOG-ENTRY.
039800     IF NOT WS-ENTRY-FOUND
039900        DISPLAY 'X84M001 - LOAD: TABLE NOT DEFINED - '
040000                CMD-TARGET
040100        GO TO 3000-EXIT
040200     END-IF.
040300     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
040400     MOVE CMD-FILE-NAME             TO PARM-FILE-NAME.
040500     MOVE CMD-HEADED                TO PARM-HEADED.
040600     MOVE ZERO                      TO RSLT-CODE.
040700     CALL 'X84L001' USING TBL-1-AREA PARM-AREA RESULT-AREA.
040800     IF RSLT-OK
040900        MOVE CMD-TARGET             TO WS-VALUE-TEXT
041000        MOVE TBL-1-AREA             TO TBL-R-AREA
041100        PERFORM 2200-STORE-CATALOG-ENTRY
041200     ELSE
041300        DISPLAY 'X84M001 - LOAD FAILED FOR ' CMD-TARGET
041400                ': ' RSLT-MESSAGE
041500     END-IF.
041600 3000-EXIT.
041700     EXIT.
041800*
041900* ---------------------------------------------------------
042000*  COLUMNS
042100* ---------------------------------------------------------
042200 4000-DO-COLUMNS.
042300     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
042400     PERFORM 2100-FIND-CATALOG-ENTRY.
042500     IF NOT WS-ENTRY-FOUND
042600        DISPLAY 'X84M001 - COLUMNS: NO SUCH TABLE - ' CMD-SRC-1
042700        GO TO 4000-EXIT
042800     END-IF.
042900     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
043000     PERFORM 9500-SPLIT-SELECTOR-LIST.
043100     CALL 'X84C001' USING TBL-1-AREA PARM-AREA
043200                           TBL-R-AREA RESULT-AREA.
043300     MOVE CMD-TARGET                TO WS-VALUE-TEXT.
043400     PERFORM 2200-STORE-CATALOG-ENTRY.
043500 4000-EXIT.
043600     EXIT.
043700*
043800* ---------------------------------------------------------
043900*  ROWS
044000* ---------------------------------------------------------
044100 5000-DO-ROWS.
044200     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
044300     PERFORM 2100-FIND-CATALOG-ENTRY.
044400     IF NOT WS-ENTRY-FOUND
044500        DISPLAY 'X84M001 - ROWS: NO SUCH TABLE - ' CMD-SRC-1
044600        GO TO 5000-EXIT
044700     END-IF.
044800     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
044900     MOVE ZERO                      TO PARM-SEL-CNT.
045000     MOVE CMD-SEL-LIST (1:20)       TO PARM-SEL-TEXT (1).
045100     MOVE 1                         TO PARM-SEL-CNT.
045200     MOVE CMD-COMPARATOR            TO PARM-COMPARATOR.
045300     MOVE CMD-LITERAL               TO PARM-LITERAL.
045400     CALL 'X84R001' USING TBL-1-AREA PARM-AREA
045500                           TBL-R-AREA RESULT-AREA.
045600     MOVE CMD-TARGET                TO WS-VALUE-TEXT.
045700     PERFORM 2200-STORE-CATALOG-ENTRY.
045800 5000-EXIT.
045900     EXIT.
046000*
046100* ---------------------------------------------------------
046200*  PRODUCT
046300* ---------------------------------------------------------
046400 6000-DO-PRODUCT.
046500     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
046600     PERFORM 2100-FIND-CATALOG-ENTRY.
046700     IF NOT WS-ENTRY-FOUND
046800        DISPLAY 'X84M001 - PRODUCT: NO SUCH TABLE - ' CMD-SRC-1
046900        GO TO 6000-EXIT
047000     END-IF.
047100     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
047200     MOVE CMD-SRC-2                 TO WS-SEL-SCAN.
047300     PERFORM 2100-FIND-CATALOG-ENTRY.
047400     IF NOT WS-ENTRY-FOUND
047500        DISPLAY 'X84M001 - PRODUCT: NO SUCH TABLE - ' CMD-SRC-2
047600        GO TO 6000-EXIT
047700     END-IF.
047800     PERFORM 2500-MOVE-CATALOG-TO-TBL2.
047900     CALL 'X84P001' USING TBL-1-AREA TBL-2-AREA
048000                           TBL-R-AREA RESULT-AREA.
048100     MOVE CMD-TARGET                TO WS-VALUE-TEXT.
048200     PERFORM 2200-STORE-CATALOG-ENTRY.
048300 6000-EXIT.
048400     EXIT.
048500*
048600* ---------------------------------------------------------
048700*  JOIN
048800* ---------------------------------------------------------
048900 7000-DO-JOIN.
049000     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
049100     PERFORM 2100-FIND-CATALOG-ENTRY.
049200     IF NOT WS-ENTRY-FOUND
049300        DISPLAY 'X84M001 - JOIN: NO SUCH TABLE - ' CMD-SRC-1
049400        GO TO 7000-EXIT
049500     END-IF.
049600     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
049700     MOVE CMD-SRC-2                 TO WS-SEL-SCAN.
049800     PERFORM 2100-FIND-CATALOG-ENTRY.
049900     IF NOT WS-ENTRY-FOUND
050000        DISPLAY 'X84M001 - JOIN: NO SUCH TABLE - ' CMD-SRC-2
050100        GO TO 7000-EXIT
050200     END-IF.
050300     PERFORM 2500-MOVE-CATALOG-TO-TBL2.
050400     PERFORM 9600-SPLIT-PAIR-LIST.
050500     SET PARM-JOIN-INNER            TO TRUE.
050600     CALL 'X84J001' USING TBL-1-AREA TBL-2-AREA PARM-AREA
050700                           TBL-R-AREA RESULT-AREA.
050800     MOVE CMD-TARGET                TO WS-VALUE-TEXT.
050900     PERFORM 2200-STORE-CATALOG-ENTRY.
051000 7000-EXIT.
051100     EXIT.
051200*
051300* ---------------------------------------------------------
051400*  NATJOIN  (NATURAL JOIN, INNER OR OUTER PER CMD-MODE)
051500* ---------------------------------------------------------
051600 7500-DO-NATURAL-JOIN.
051700     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
051800     PERFORM 2100-FIND-CATALOG-ENTRY.
051900     IF NOT WS-ENTRY-FOUND
052000        DISPLAY 'X84M001 - NATJOIN: NO SUCH TABLE - ' CMD-SRC-1
052100        GO TO 7500-EXIT
052200     END-IF.
052300     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
052400     MOVE CMD-SRC-2                 TO WS-SEL-SCAN.
052500     PERFORM 2100-FIND-CATALOG-ENTRY.
052600     IF NOT WS-ENTRY-FOUND
052700        DISPLAY 'X84M001 - NATJOIN: NO SUCH TABLE - ' CMD-SRC-2
052800        GO TO 7500-EXIT
052900     END-IF.
053000     PERFORM 2500-MOVE-CATALOG-TO-TBL2.
053100     MOVE ZERO                      TO PARM-PAIR-CNT.
053200     PERFORM 7510-MATCH-HEADERS
053300         VARYING WS-COL-I FROM 1 BY 1
053400         UNTIL WS-COL-I > TBL-1-COL-CNT.
053500     IF PARM-PAIR-CNT = ZERO
053600* NATURAL-JOIN-NO-COMMON-HEADER-RULE - empty zero-column result
053700        MOVE ZERO                   TO TBL-R-COL-CNT
053800                                       TBL-R-ROW-CNT
053900        MOVE 'N'                    TO TBL-R-HAS-HEAD
054000     ELSE
054100        IF CMD-MODE = 'OUTER'
054200           SET PARM-JOIN-OUTER      TO TRUE
054300        ELSE
054400           SET PARM-JOIN-INNER      TO TRUE
054500        END-IF
054600        CALL 'X84J001' USING TBL-1-AREA TBL-2-AREA PARM-AREA
054700                              TBL-R-AREA RESULT-AREA
054800     END-IF.
054900     MOVE CMD-TARGET                TO WS-VALUE-TEXT.
055000     PERFORM 2200-STORE-CATALOG-ENTRY.
055100 7500-EXIT.
055200     EXIT.
055300*
055400 7510-MATCH-HEADERS.
055500     PERFORM 7511-MATCH-ONE-HEADER
055600         VARYING WS-SCAN-I FROM 1 BY 1
055700         UNTIL WS-SCAN-I > TBL-2-COL-CNT.
055800*
055900 7511-MATCH-ONE-HEADER.
056000     IF TBL-1-HDR-COL (WS-COL-I) NOT = SPACE
056100     AND TBL-1-HDR-COL (WS-COL-I) = TBL-2-HDR-COL (WS-SCAN-I)
056200     AND PARM-PAIR-CNT < WS-MAX-COLS
056300        ADD 1                       TO PARM-PAIR-CNT
056400        SET PARM-PAIR-I TO PARM-PAIR-CNT
056500        MOVE TBL-1-HDR-COL (WS-COL-I) TO PARM-PAIR-SEL-1
056600                                          (PARM-PAIR-I)
056700        MOVE WS-COL-I                 TO PARM-PAIR-IDX-1
056800                                          (PARM-PAIR-I)
056900        MOVE TBL-2-HDR-COL (WS-SCAN-I) TO PARM-PAIR-SEL-2
057000                                           (PARM-PAIR-I)
057100        MOVE WS-SCAN-I                 TO PARM-PAIR-IDX-2
057200                                           (PARM-PAIR-I)
057300        SET PARM-PAIR-ACTIVE (PARM-PAIR-I) TO TRUE
057400     END-IF.
057500*
057600* ---------------------------------------------------------
057700*  SORT
057800* ---------------------------------------------------------
057900 8000-DO-SORT.
058000     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
058100     PERFORM 2100-FIND-CATALOG-ENTRY.
058200     IF NOT WS-ENTRY-FOUND
058300        DISPLAY 'X84M001 - SORT: NO SUCH TABLE - ' CMD-SRC-1
058400        GO TO 8000-EXIT
058500     END-IF.
058600     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
058700     MOVE ZERO                      TO PARM-SEL-CNT.
058800     MOVE CMD-SEL-LIST (1:20)       TO PARM-SEL-TEXT (1).
058900     MOVE 1                         TO PARM-SEL-CNT.
059000     CALL 'X84S001' USING TBL-1-AREA PARM-AREA
059100                           TBL-R-AREA RESULT-AREA.
059200     IF RSLT-OK
059300        MOVE CMD-TARGET             TO WS-VALUE-TEXT
059400        PERFORM 2200-STORE-CATALOG-ENTRY
059500     ELSE
059600        DISPLAY 'X84M001 - SORT FAILED: ' RSLT-MESSAGE
059700     END-IF.
059800 8000-EXIT.
059900     EXIT.
060000*
060100* ---------------------------------------------------------
060200*  CHECK  (REFERENTIAL INTEGRITY - REPORT ONLY, NO TARGET)
060300* ---------------------------------------------------------
060400 9000-DO-CHECK.
060500     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
060600     PERFORM 2100-FIND-CATALOG-ENTRY.
060700     IF NOT WS-ENTRY-FOUND
060800        DISPLAY 'X84M001 - CHECK: NO SUCH TABLE - ' CMD-SRC-1
060900        GO TO 9000-EXIT
061000     END-IF.
061100     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
061200     MOVE CMD-SRC-2                 TO WS-SEL-SCAN.
061300     PERFORM 2100-FIND-CATALOG-ENTRY.
061400     IF NOT WS-ENTRY-FOUND
061500        DISPLAY 'X84M001 - CHECK: NO SUCH TABLE - ' CMD-SRC-2
061600        GO TO 9000-EXIT
061700     END-IF.
061800     PERFORM 2500-MOVE-CATALOG-TO-TBL2.
061900     MOVE CMD-SEL-LIST (1:20)       TO PARM-SEL-TEXT (1).
062000     MOVE CMD-LITERAL               TO PARM-SEL-TEXT (2).
062100     CALL 'X84K001' USING TBL-1-AREA TBL-2-AREA PARM-AREA
062200                           RESULT-AREA.
062300 9000-EXIT.
062400     EXIT.
062500*
062600* ---------------------------------------------------------
062700*  PRINT / SAVE
062800* ---------------------------------------------------------
062900 9100-DO-PRINT.
063000     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
063100     PERFORM 2100-FIND-CATALOG-ENTRY.
063200     IF NOT WS-ENTRY-FOUND
063300        DISPLAY 'X84M001 - PRINT: NO SUCH TABLE - ' CMD-SRC-1
063400        GO TO 9100-EXIT
063500     END-IF.
063600     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
063700     MOVE 'PRINT'                   TO PARM-OPCODE.
063800     CALL 'X84W001' USING TBL-1-AREA PARM-AREA RESULT-AREA.
063900 9100-EXIT.
064000     EXIT.
064100*
064200 9200-DO-SAVE.
064300     MOVE CMD-SRC-1                 TO WS-SEL-SCAN.
064400     PERFORM 2100-FIND-CATALOG-ENTRY.
064500     IF NOT WS-ENTRY-FOUND
064600        DISPLAY 'X84M001 - SAVE: NO SUCH TABLE - ' CMD-SRC-1
064700        GO TO 9200-EXIT
064800     END-IF.
064900     PERFORM 2400-MOVE-CATALOG-TO-TBL1.
065000     MOVE 'SAVE'                    TO PARM-OPCODE.
065100     MOVE CMD-FILE-NAME             TO PARM-FILE-NAME.
065200     CALL 'X84W001' USING TBL-1-AREA PARM-AREA RESULT-AREA.
065300 9200-EXIT.
065400     EXIT.
065500*
065600* ---------------------------------------------------------
065700*  COMMAND-TEXT PARSING (SELECTORS AND JOIN PAIRS)
065800* ---------------------------------------------------------
065900 9500-SPLIT-SELECTOR-LIST.
066000     MOVE ZERO                      TO PARM-SEL-CNT.
066100     MOVE 1                         TO WS-TOK-START.
066200     PERFORM 9510-NEXT-SELECTOR-TOKEN
066300         UNTIL WS-TOK-START > 64 OR PARM-SEL-CNT >= WS-MAX-COLS.
066400*
066500 9510-NEXT-SELECTOR-TOKEN.
066600     MOVE WS-TOK-START              TO WS-TOK-END.
066700     PERFORM 9511-SCAN-TO-COMMA
066800         UNTIL WS-TOK-END > 64
066900         OR CMD-SEL-LIST (WS-TOK-END:1) = ','.
067000     COMPUTE WS-TOK-LEN = WS-TOK-END - WS-TOK-START.
067100     IF WS-TOK-LEN > ZERO
067200        ADD 1                       TO PARM-SEL-CNT
067300        SET PARM-SEL-I TO PARM-SEL-CNT
067400        MOVE SPACE                  TO PARM-SEL-TEXT (PARM-SEL-I)
067500        MOVE CMD-SEL-LIST (WS-TOK-START:WS-TOK-LEN)
067600                                    TO PARM-SEL-TEXT (PARM-SEL-I)
067700     END-IF.
067800     COMPUTE WS-TOK-START = WS-TOK-END + 1.
067900*
068000 9511-SCAN-TO-COMMA.
068100     ADD 1                          TO WS-TOK-END.
068200*
068300 9600-SPLIT-PAIR-LIST.
068400* builds PARM-PAIR-TB from "COLA:COLB,COLC:COLD" style text
068500     MOVE ZERO                      TO PARM-PAIR-CNT.
068600     MOVE 1                         TO WS-TOK-START.
068700     PERFORM 9610-NEXT-PAIR-TOKEN
068800         UNTIL WS-TOK-START > 64 OR PARM-PAIR-CNT >= WS-MAX-COLS.
068900*
069000 9610-NEXT-PAIR-TOKEN.
069100     MOVE WS-TOK-START              TO WS-TOK-END.
069200     PERFORM 9611-SCAN-PAIR-TO-COMMA
069300         UNTIL WS-TOK-END > 64
069400         OR CMD-SEL-LIST (WS-TOK-END:1) = ','.
069500     COMPUTE WS-TOK-LEN = WS-TOK-END - WS-TOK-START.
069600     IF WS-TOK-LEN > ZERO
069700        MOVE ZERO                   TO WS-COLON-POS
069800        PERFORM 9620-FIND-COLON
069900            VARYING WS-SCAN-I FROM WS-TOK-START BY 1
070000            UNTIL WS-SCAN-I >= WS-TOK-END OR WS-COLON-POS > ZERO
070100        IF WS-COLON-POS > ZERO
070200           ADD 1                    TO PARM-PAIR-CNT
070300           SET PARM-PAIR-I TO PARM-PAIR-CNT
070400           MOVE SPACE               TO PARM-PAIR-SEL-1
070500                                        (PARM-PAIR-I)
070600                                       PARM-PAIR-SEL-2
070700                                        (PARM-PAIR-I)
070800           MOVE CMD-SEL-LIST (WS-TOK-START:
070900                  WS-COLON-POS - WS-TOK-START)
071000                                   TO PARM-PAIR-SEL-1
071100                                      (PARM-PAIR-I)
071200           MOVE CMD-SEL-LIST (WS-COLON-POS + 1:
071300                  WS-TOK-END - WS-COLON-POS - 1)
071400                                   TO PARM-PAIR-SEL-2
071500                                      (PARM-PAIR-I)
071600           SET PARM-PAIR-ACTIVE (PARM-PAIR-I) TO TRUE
071700        END-IF
071800     END-IF.
071900     COMPUTE WS-TOK-START = WS-TOK-END + 1.
072000*
072100 9611-SCAN-PAIR-TO-COMMA.
072200     ADD 1                          TO WS-TOK-END.
072300*
072400 9620-FIND-COLON.
072500     IF CMD-SEL-LIST (WS-SCAN-I:1) = ':'
072600        SET WS-COLON-POS TO WS-SCAN-I
072700     END-IF.
072800*
072900 9999-END-OF-PROGRAM.
073000     EXIT.
