000100* **++ TBP0084 - GENERAL PURPOSE CELL LAYOUT
000200* Stand-alone copy of a single table cell, used for scratch
000300* work areas (literal conversion, null-row templates, test
000400* case fixtures).  The live table areas carry this same shape
000500* inline under TBL-:T:-CELL in X84MTAB - kept in step by hand
000600* since COBOL will not COPY a group into an OCCURS clause.
000700 01 CEL-CELL.
000800   03 CEL-TYPE                PIC X(01)      VALUE SPACE.
000900     88 CEL-IS-NUMERIC                       VALUE 'N'.
001000     88 CEL-IS-TEXT                          VALUE 'S'.
001100   03 CEL-NUM                 PIC S9(09)     VALUE ZERO.
001200   03 CEL-TEXT                PIC X(20)      VALUE SPACE.
001300   03 CEL-NULL                PIC X(01)      VALUE 'N'.
001400     88 CEL-IS-NULL                          VALUE 'Y'.
001500     88 CEL-NOT-NULL                         VALUE 'N'.
001600   03 FILLER                  PIC X(04)      VALUE SPACE.
