000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84R001.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 04/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84R001 - TABLE BATCH PROCESSOR (TBP0084) - ROWS (SELECTION)
001100* **++ builds TBL-R-AREA from TBL-1-AREA keeping only the rows
001200*      whose selected column tests true against PARM-COMPARATOR
001300*      and PARM-LITERAL.  Comparators are tested one symbol at
001400*      a time (EQ/NE/LT/LE/GT/GE) - no combined-symbol tricks.
001500*      A null cell never satisfies any comparator.
001600*----------------------------------------------------------------
001700*  DATE     BY   REQUEST    DESCRIPTION
001800*  -------- ---- ---------- ------------------------------------
001900*  04/02/87 RJK  CR-4401    ORIGINAL PROGRAM.                      CR-4401
002000*  10/02/88 RJK  CR-4498    ALLOWED NUMERIC-POSITION SELECTORS.    CR-4498
002100*  06/15/90 LMH  CR-5320    NULL CELLS NO LONGER MATCH NE.         CR-5320
002200*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
002300*----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-370.
002700 OBJECT-COMPUTER. IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS NUMVAL-VALID IS '0' THRU '9'.
003100*
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 01  WK-LITERALS.
003500   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
003600   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
003700   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
003800   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
003900                               PIC X(01) OCCURS 10.
004000*
004100   03 FILLER                   PIC X(01) VALUE SPACE.
004200 01  WS-SWITCHES.
004300   03 WS-BAD-SEL-SW            PIC X(01) VALUE 'N'.
004400     88 WS-SELECTOR-BAD                   VALUE 'Y'.
004500     88 WS-SELECTOR-OK                    VALUE 'N'.
004600   03 WS-ALL-DIGITS-SW         PIC X(01) VALUE 'Y'.
004700     88 WS-TEXT-IS-ALL-DIGITS             VALUE 'Y'.
004800   03 WS-NEG-SW                PIC X(01) VALUE 'N'.
004900     88 WS-VALUE-NEGATIVE                 VALUE 'Y'.
005000     88 WS-VALUE-NOT-NEGATIVE             VALUE 'N'.
005100   03 WS-KEEP-SW               PIC X(01) VALUE 'N'.
005200     88 WS-KEEP-ROW                       VALUE 'Y'.
005300*
005400   03 FILLER                   PIC X(01) VALUE SPACE.
005500 01  WS-WORK-AREAS.
005600   03 WS-SEL-COL               PIC 9(02) COMP VALUE ZERO.
005700   03 WS-SRC-I                 PIC 9(02) COMP VALUE ZERO.
005800   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
005900   03 WS-SCAN-P                PIC 9(02) COMP VALUE ZERO.
006000   03 WS-DIGIT-I               PIC 9(02) COMP VALUE ZERO.
006100   03 WS-ROW-I                 PIC 9(04) COMP VALUE ZERO.
006200   03 WS-LIT-NUM                PIC S9(09) COMP VALUE ZERO.
006300*
006400* resolved column kept both plain and, split byte-pair, as the
006500* job-summary two-part count this shop's older reports carried
006600   03 FILLER                   PIC X(01) VALUE SPACE.
006700 01  WS-SEL-TALLY.
006800   03 WS-SEL-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
006900   03 WS-SEL-TALLY-LO          PIC 9(01) COMP VALUE ZERO.
007000 01  WS-SEL-TALLY-TOTAL REDEFINES WS-SEL-TALLY.
007100   03 WS-SEL-TALLY-VALUE       PIC 9(02) COMP.
007200*
007300* comparator symbol echoed through a byte-pair REDEFINES so
007400* 3600-TEST-COMPARATOR can log which half changed, if ever asked
007500 01  WS-COMPARATOR-ECHO         PIC X(02) VALUE SPACE.
007600 01  WS-COMPARATOR-ECHO-R REDEFINES WS-COMPARATOR-ECHO.
007700   03 WS-COMPARATOR-ECHO-1      PIC X(01).
007800   03 WS-COMPARATOR-ECHO-2      PIC X(01).
007900*
008000 LINKAGE SECTION.
008100 COPY X84MTAB REPLACING ==:T:== BY ==1==.
008200 COPY X84MCP.
008300 COPY X84MTAB REPLACING ==:T:== BY ==R==.
008400 COPY X84MCR.
008500*
008600 PROCEDURE DIVISION USING TBL-1-AREA PARM-AREA
008700                           TBL-R-AREA RESULT-AREA.
008800*
008900 1000-MAIN-CONTROL.
009000     MOVE ZERO                       TO RSLT-CODE.
009100     MOVE SPACE                      TO RSLT-MESSAGE RSLT-POSITION
009200     SET WS-SELECTOR-OK              TO TRUE.
009300     MOVE TBL-1-NAME                 TO TBL-R-NAME.
009400     PERFORM 2000-RESOLVE-SELECTOR.
009500     IF WS-SELECTOR-BAD
009600        MOVE 30                      TO RSLT-CODE
009700        MOVE 'UNKNOWN COLUMN SELECTOR' TO RSLT-MESSAGE
009800        MOVE ZERO                    TO TBL-R-COL-CNT
009900                                        TBL-R-ROW-CNT
010000        MOVE 'N'                     TO TBL-R-HAS-HEAD
010100     ELSE
010200        PERFORM 2500-CONVERT-LITERAL
010300        PERFORM 3000-COPY-RESULT-DEFN
010400        PERFORM 3500-SCAN-SOURCE-ROWS
010500        MOVE TBL-R-ROW-CNT           TO RSLT-ROW-CNT
010600     END-IF.
010700     GOBACK.
010800*
010900* PARM-SEL-TEXT (1) names the tested column; header name or a
011000* 1-based position number, the same idiom as X84C001
011100 2000-RESOLVE-SELECTOR.
011200     MOVE ZERO                       TO WS-SEL-COL.
011300     SET WS-TEXT-IS-ALL-DIGITS       TO TRUE.
011400     PERFORM 2010-CHECK-DIGIT
011500         VARYING WS-SCAN-P FROM 1 BY 1
011600         UNTIL WS-SCAN-P > 20.
011700     IF WS-TEXT-IS-ALL-DIGITS
011800     AND PARM-SEL-TEXT (1) (1:1) NOT = SPACE
011900        PERFORM 2020-CONVERT-POSITION
012000     ELSE
012100        PERFORM 2030-MATCH-HEADER-NAME
012200     END-IF.
012300     IF WS-SEL-COL = ZERO OR WS-SEL-COL > TBL-1-COL-CNT
012400        SET WS-SELECTOR-BAD          TO TRUE
012500        MOVE PARM-SEL-TEXT (1)       TO RSLT-POSITION
012600     END-IF.
012700     MOVE ZERO                       TO WS-SEL-TALLY-HI.
012800     MOVE WS-SEL-COL                 TO WS-SEL-TALLY-LO.
012900*
013000 2010-CHECK-DIGIT.
013100     IF PARM-SEL-TEXT (1) (WS-SCAN-P:1) NOT = SPACE
013200     AND PARM-SEL-TEXT (1) (WS-SCAN-P:1) NOT NUMERIC
013300        MOVE 'N'                     TO WS-ALL-DIGITS-SW
013400     END-IF.
013500*
013600 2020-CONVERT-POSITION.
013700     PERFORM 2021-CONVERT-ONE-DIGIT
013800         VARYING WS-SCAN-P FROM 1 BY 1
013900         UNTIL WS-SCAN-P > 20
014000         OR PARM-SEL-TEXT (1) (WS-SCAN-P:1) = SPACE.
014100*
014200 2021-CONVERT-ONE-DIGIT.
014300     PERFORM 2022-MATCH-DIGIT
014400         VARYING WS-DIGIT-I FROM 1 BY 1
014500         UNTIL WS-DIGIT-I > 10
014600         OR PARM-SEL-TEXT (1) (WS-SCAN-P:1)
014700                                    = WS-DIGIT-TB (WS-DIGIT-I).
014800     IF WS-DIGIT-I <= 10
014900        COMPUTE WS-SEL-COL = WS-SEL-COL * 10 + (WS-DIGIT-I - 1)
015000     END-IF.
015100*
015200 2022-MATCH-DIGIT.
015300     CONTINUE.
015400*
015500 2030-MATCH-HEADER-NAME.
015600     IF TBL-1-HEADED
015700        PERFORM 2031-SCAN-HEADER
015800            VARYING WS-SRC-I FROM 1 BY 1
015900            UNTIL WS-SRC-I > TBL-1-COL-CNT OR WS-SEL-COL NOT = ZER
016000     END-IF.
016100*
016200 2031-SCAN-HEADER.
016300     IF TBL-1-HDR-COL (WS-SRC-I) = PARM-SEL-TEXT (1)
016400        SET WS-SEL-COL TO WS-SRC-I
016500     END-IF.
016600*
016700* classic digit-lookup-table conversion of PARM-LITERAL, used
016800* only when the tested column is numeric
016900 2500-CONVERT-LITERAL.
017000     MOVE ZERO                       TO WS-LIT-NUM.
017100     SET WS-VALUE-NOT-NEGATIVE       TO TRUE.
017200     IF TBL-1-DEFN-COL (WS-SEL-COL) = 'N'
017300        MOVE 1                       TO WS-SCAN-P
017400        IF PARM-LITERAL (1:1) = '-'
017500           SET WS-VALUE-NEGATIVE     TO TRUE
017600           MOVE 2                    TO WS-SCAN-P
017700        END-IF
017800        PERFORM 2510-CONVERT-ONE-DIGIT
017900            VARYING WS-SCAN-P FROM WS-SCAN-P BY 1
018000            UNTIL WS-SCAN-P > 20 OR PARM-LITERAL (WS-SCAN-P:1)
018100                                                      = SPACE
018200        IF WS-VALUE-NEGATIVE
018300           COMPUTE WS-LIT-NUM = ZERO - WS-LIT-NUM
018400        END-IF
018500     END-IF.
018600*
018700 2510-CONVERT-ONE-DIGIT.
018800     PERFORM 2511-MATCH-DIGIT
018900         VARYING WS-DIGIT-I FROM 1 BY 1
019000         UNTIL WS-DIGIT-I > 10
019100         OR PARM-LITERAL (WS-SCAN-P:1) = WS-DIGIT-TB (WS-DIGIT-I).
019200     IF WS-DIGIT-I <= 10
019300        COMPUTE WS-LIT-NUM = WS-LIT-NUM * 10 + (WS-DIGIT-I - 1)
019400     END-IF.
019500*
019600 2511-MATCH-DIGIT.
019700     CONTINUE.
019800*
019900 3000-COPY-RESULT-DEFN.
020000     MOVE TBL-1-COL-CNT               TO TBL-R-COL-CNT.
020100     MOVE TBL-1-HAS-HEAD              TO TBL-R-HAS-HEAD.
020200     PERFORM 3010-COPY-ONE-DEFN
020300         VARYING WS-COL-I FROM 1 BY 1
020400         UNTIL WS-COL-I > TBL-R-COL-CNT.
020500*
020600 3010-COPY-ONE-DEFN.
020700     MOVE TBL-1-DEFN-COL (WS-COL-I)   TO TBL-R-DEFN-COL (WS-COL-I)
020800     MOVE TBL-1-HDR-COL  (WS-COL-I)   TO TBL-R-HDR-COL  (WS-COL-I)
020900*
021000 3500-SCAN-SOURCE-ROWS.
021100     MOVE ZERO                        TO TBL-R-ROW-CNT.
021200     PERFORM 3510-TEST-ONE-ROW
021300         VARYING WS-ROW-I FROM 1 BY 1
021400         UNTIL WS-ROW-I > TBL-1-ROW-CNT.
021500*
021600 3510-TEST-ONE-ROW.
021700     PERFORM 3600-TEST-COMPARATOR.
021800     IF WS-KEEP-ROW
021900        ADD 1                        TO TBL-R-ROW-CNT
022000        PERFORM 3520-COPY-CELL
022100            VARYING WS-COL-I FROM 1 BY 1
022200            UNTIL WS-COL-I > TBL-R-COL-CNT
022300     END-IF.
022400*
022500 3520-COPY-CELL.
022600     MOVE TBL-1-CELL-TYPE (WS-ROW-I, WS-COL-I)
022700                    TO TBL-R-CELL-TYPE (TBL-R-ROW-CNT, WS-COL-I).
022800     MOVE TBL-1-CELL-NUM  (WS-ROW-I, WS-COL-I)
022900                    TO TBL-R-CELL-NUM  (TBL-R-ROW-CNT, WS-COL-I).
023000     MOVE TBL-1-CELL-TEXT (WS-ROW-I, WS-COL-I)
023100                    TO TBL-R-CELL-TEXT (TBL-R-ROW-CNT, WS-COL-I).
023200     MOVE TBL-1-CELL-NULL (WS-ROW-I, WS-COL-I)
023300                    TO TBL-R-CELL-NULL (TBL-R-ROW-CNT, WS-COL-I).
023400*
023500* each comparator symbol is tested on its own - no shared
023600* "invert the opposite test" shortcuts, per BUSINESS RULES
023700 3600-TEST-COMPARATOR.
023800     MOVE 'N'                         TO WS-KEEP-SW.
023900     MOVE PARM-COMPARATOR             TO WS-COMPARATOR-ECHO.
024000     IF TBL-1-CELL-IS-NULL (WS-ROW-I, WS-SEL-COL)
024100        GO TO 3600-EXIT
024200     END-IF.
024300     IF TBL-1-DEFN-COL (WS-SEL-COL) = 'N'
024400        EVALUATE PARM-COMPARATOR
024500           WHEN 'EQ' IF TBL-1-CELL-NUM (WS-ROW-I, WS-SEL-COL)
024600                          = WS-LIT-NUM  MOVE 'Y' TO WS-KEEP-SW
024700                      END-IF
024800           WHEN 'NE' IF TBL-1-CELL-NUM (WS-ROW-I, WS-SEL-COL)
024900                          NOT = WS-LIT-NUM  MOVE 'Y' TO WS-KEEP-SW
025000                      END-IF
025100           WHEN 'LT' IF TBL-1-CELL-NUM (WS-ROW-I, WS-SEL-COL)
025200                          < WS-LIT-NUM  MOVE 'Y' TO WS-KEEP-SW
025300                      END-IF
025400           WHEN 'LE' IF TBL-1-CELL-NUM (WS-ROW-I, WS-SEL-COL)
025500                          <= WS-LIT-NUM  MOVE 'Y' TO WS-KEEP-SW
025600                      END-IF
025700           WHEN 'GT' IF TBL-1-CELL-NUM (WS-ROW-I, WS-SEL-COL)
025800                          > WS-LIT-NUM  MOVE 'Y' TO WS-KEEP-SW
025900                      END-IF
026000           WHEN 'GE' IF TBL-1-CELL-NUM (WS-ROW-I, WS-SEL-COL)
026100                          >= WS-LIT-NUM  MOVE 'Y' TO WS-KEEP-SW
026200                      END-IF
026300        END-EVALUATE
026400     ELSE
026500        EVALUATE PARM-COMPARATOR
026600           WHEN 'EQ' IF TBL-1-CELL-TEXT (WS-ROW-I, WS-SEL-COL)
026700                          = PARM-LITERAL  MOVE 'Y' TO WS-KEEP-SW
026800                      END-IF
026900           WHEN 'NE' IF TBL-1-CELL-TEXT (WS-ROW-I, WS-SEL-COL)
027000                          NOT = PARM-LITERAL
027100                                        MOVE 'Y' TO WS-KEEP-SW
027200                      END-IF
027300           WHEN 'LT' IF TBL-1-CELL-TEXT (WS-ROW-I, WS-SEL-COL)
027400                          < PARM-LITERAL  MOVE 'Y' TO WS-KEEP-SW
027500                      END-IF
027600           WHEN 'LE' IF TBL-1-CELL-TEXT (WS-ROW-I, WS-SEL-COL)
027700                          <= PARM-LITERAL  MOVE 'Y' TO WS-KEEP-SW
027800                      END-IF
027900           WHEN 'GT' IF TBL-1-CELL-TEXT (WS-ROW-I, WS-SEL-COL)
028000                          > PARM-LITERAL  MOVE 'Y' TO WS-KEEP-SW
028100                      END-IF
028200           WHEN 'GE' IF TBL-1-CELL-TEXT (WS-ROW-I, WS-SEL-COL)
028300                          >= PARM-LITERAL  MOVE 'Y' TO WS-KEEP-SW
028400                      END-IF
028500        END-EVALUATE
028600     END-IF.
028700 3600-EXIT.
028800     EXIT.
