000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84C001.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 03/25/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84C001 - TABLE BATCH PROCESSOR (TBP0084) - COLUMNS (PROJECTION)
001100* **++ builds TBL-R-AREA from TBL-1-AREA keeping only the
001200*      columns named in PARM-SEL-TB, in the order given there.
001300*      A selector may be a header name (only if TBL-1-HAS-HEAD)
001400*      or a 1-based column-position number - the same
001500*      "name-or-position" idiom used by X84R001, X84S001,
001600*      X84K001 and the JOIN pair list.
001700*----------------------------------------------------------------
001800*  DATE     BY   REQUEST    DESCRIPTION
001900*  -------- ---- ---------- ------------------------------------
002000*  03/25/87 RJK  CR-4401    ORIGINAL PROGRAM.                      CR-4401
002100*  10/02/88 RJK  CR-4498    ALLOWED NUMERIC-POSITION SELECTORS.    CR-4498
002200*  02/03/88 LMH  CR-4552    UNKNOWN SELECTOR NOW REPORTED IN       CR-4552
002300*                           RSLT-POSITION RATHER THAN ABENDING.    CR-4552
002400*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO CHANGE.   Y2K-0084
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS NUMVAL-VALID IS '0' THRU '9'.
003300*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WK-LITERALS.
003700   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
003800   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
003900   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
004000   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
004100                               PIC X(01) OCCURS 10.
004200*
004300   03 FILLER                   PIC X(01) VALUE SPACE.
004400 01  WS-SWITCHES.
004500   03 WS-BAD-SEL-SW            PIC X(01) VALUE 'N'.
004600     88 WS-SELECTOR-BAD                   VALUE 'Y'.
004700     88 WS-SELECTOR-BAD-OFF               VALUE 'N'.
004800*
004900   03 FILLER                   PIC X(01) VALUE SPACE.
005000 01  WS-WORK-AREAS.
005100   03 WS-SEL-I                 PIC 9(02) COMP VALUE ZERO.
005200   03 WS-SRC-I                 PIC 9(02) COMP VALUE ZERO.
005300   03 WS-ROW-I                 PIC 9(04) COMP VALUE ZERO.
005400   03 WS-ALL-DIGITS-SW         PIC X(01) VALUE 'Y'.
005500     88 WS-TEXT-IS-ALL-DIGITS             VALUE 'Y'.
005600   03 WS-SCAN-P                PIC 9(02) COMP VALUE ZERO.
005700   03 WS-DIGIT-I                PIC 9(02) COMP VALUE ZERO.
005800   03 WS-RESOLVED-TB.
005900     05 WS-RESOLVED-COL OCCURS 8 TIMES
006000                         PIC 9(02) COMP VALUE ZERO.
006100*
006200* selector count kept both as the plain count field PARM-SEL-CNT
006300* passes and, byte-split, as the two-part control total this
006400* shop's older reports carried alongside a record count
006500   03 FILLER                   PIC X(01) VALUE SPACE.
006600 01  WS-SEL-TALLY.
006700   03 WS-SEL-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
006800   03 WS-SEL-TALLY-LO          PIC 9(01) COMP VALUE ZERO.
006900 01  WS-SEL-TALLY-TOTAL REDEFINES WS-SEL-TALLY.
007000   03 WS-SEL-TALLY-VALUE       PIC 9(02) COMP.
007100*
007200* result definition byte kept both as the TBL-R-DEFN-COL
007300* character and, alternately, as a one-character alphanumeric
007400* work field for the RSLT-POSITION message-building paragraph
007500 01  WS-RESULT-TYPE-CHAR        PIC X(01) VALUE SPACE.
007600 01  WS-RESULT-TYPE-CHAR-R REDEFINES WS-RESULT-TYPE-CHAR.
007700   03 WS-RESULT-TYPE-CODE      PIC X(01).
007800*
007900 LINKAGE SECTION.
008000 COPY X84MTAB REPLACING ==:T:== BY ==1==.
008100 COPY X84MCP.
008200 COPY X84MTAB REPLACING ==:T:== BY ==R==.
008300 COPY X84MCR.
008400*
008500 PROCEDURE DIVISION USING TBL-1-AREA PARM-AREA
008600                           TBL-R-AREA RESULT-AREA.
008700*
008800 1000-MAIN-CONTROL.
008900     MOVE ZERO                       TO RSLT-CODE.
009000     MOVE SPACE                      TO RSLT-MESSAGE RSLT-POSITION
009100     SET WS-SELECTOR-BAD-OFF         TO TRUE.
009200     MOVE TBL-1-NAME                 TO TBL-R-NAME.
009300     MOVE ZERO                       TO WS-SEL-TALLY-HI.
009400     MOVE PARM-SEL-CNT               TO WS-SEL-TALLY-LO.
009500     PERFORM 2000-RESOLVE-SELECTORS.
009600     IF WS-SELECTOR-BAD
009700        MOVE 30                      TO RSLT-CODE
009800        MOVE 'UNKNOWN COLUMN SELECTOR' TO RSLT-MESSAGE
009900        MOVE ZERO                    TO TBL-R-COL-CNT
010000                                        TBL-R-ROW-CNT
010100        MOVE 'N'                     TO TBL-R-HAS-HEAD
010200     ELSE
010300        PERFORM 3000-BUILD-RESULT-DEFN
010400        PERFORM 4000-BUILD-RESULT-ROWS
010500        MOVE TBL-R-ROW-CNT           TO RSLT-ROW-CNT
010600     END-IF.
010700     GOBACK.
010800*
010900* resolves each PARM-SEL-TEXT entry to a 1-based column number
011000* of TBL-1-AREA, leaving the answer in WS-RESOLVED-COL
011100 2000-RESOLVE-SELECTORS.
011200     PERFORM 2010-RESOLVE-ONE-SELECTOR
011300         VARYING WS-SEL-I FROM 1 BY 1
011400         UNTIL WS-SEL-I > PARM-SEL-CNT OR WS-SELECTOR-BAD.
011500*
011600 2010-RESOLVE-ONE-SELECTOR.
011700     SET WS-TEXT-IS-ALL-DIGITS       TO TRUE.
011800     PERFORM 2020-CHECK-DIGIT
011900         VARYING WS-SCAN-P FROM 1 BY 1
012000         UNTIL WS-SCAN-P > 20.
012100     IF WS-TEXT-IS-ALL-DIGITS
012200     AND PARM-SEL-TEXT (WS-SEL-I) (1:1) NOT = SPACE
012300        PERFORM 2030-USE-NUMERIC-POSITION
012400     ELSE
012500        PERFORM 2040-USE-HEADER-NAME
012600     END-IF.
012700*
012800 2020-CHECK-DIGIT.
012900     IF PARM-SEL-TEXT (WS-SEL-I) (WS-SCAN-P:1) NOT = SPACE
013000     AND PARM-SEL-TEXT (WS-SEL-I) (WS-SCAN-P:1) NOT NUMERIC
013100        MOVE 'N'                     TO WS-ALL-DIGITS-SW
013200     END-IF.
013300*
013400* classic digit-lookup-table conversion, no FUNCTION NUMVAL
013500 2030-USE-NUMERIC-POSITION.
013600     MOVE ZERO                       TO WS-RESOLVED-COL (WS-SEL-I)
013700     PERFORM 2031-CONVERT-ONE-DIGIT
013800         VARYING WS-SCAN-P FROM 1 BY 1
013900         UNTIL WS-SCAN-P > 20
014000         OR PARM-SEL-TEXT (WS-SEL-I) (WS-SCAN-P:1) = SPACE.
014100     IF WS-RESOLVED-COL (WS-SEL-I) = ZERO
014200     OR WS-RESOLVED-COL (WS-SEL-I) > TBL-1-COL-CNT
014300        SET WS-SELECTOR-BAD          TO TRUE
014400        MOVE PARM-SEL-TEXT (WS-SEL-I) TO RSLT-POSITION
014500     END-IF.
014600*
014700 2031-CONVERT-ONE-DIGIT.
014800     PERFORM 2032-MATCH-DIGIT
014900         VARYING WS-DIGIT-I FROM 1 BY 1
015000         UNTIL WS-DIGIT-I > 10
015100         OR PARM-SEL-TEXT (WS-SEL-I) (WS-SCAN-P:1)
015200                                    = WS-DIGIT-TB (WS-DIGIT-I).
015300     IF WS-DIGIT-I <= 10
015400        COMPUTE WS-RESOLVED-COL (WS-SEL-I) =
015500                WS-RESOLVED-COL (WS-SEL-I) * 10
015600                + (WS-DIGIT-I - 1)
015700     END-IF.
015800*
015900 2032-MATCH-DIGIT.
016000     CONTINUE.
016100*
016200 2040-USE-HEADER-NAME.
016300     SET WS-RESOLVED-COL (WS-SEL-I)  TO ZERO.
016400     IF TBL-1-HEADED
016500        PERFORM 2041-SCAN-HEADER
016600            VARYING WS-SRC-I FROM 1 BY 1
016700            UNTIL WS-SRC-I > TBL-1-COL-CNT
016800            OR WS-RESOLVED-COL (WS-SEL-I) NOT = ZERO
016900     END-IF.
017000     IF WS-RESOLVED-COL (WS-SEL-I) = ZERO
017100        SET WS-SELECTOR-BAD          TO TRUE
017200        MOVE PARM-SEL-TEXT (WS-SEL-I) TO RSLT-POSITION
017300     END-IF.
017400*
017500 2041-SCAN-HEADER.
017600     IF TBL-1-HDR-COL (WS-SRC-I) = PARM-SEL-TEXT (WS-SEL-I)
017700        SET WS-RESOLVED-COL (WS-SEL-I) TO WS-SRC-I
017800     END-IF.
017900*
018000 3000-BUILD-RESULT-DEFN.
018100     MOVE PARM-SEL-CNT                TO TBL-R-COL-CNT.
018200     MOVE TBL-1-HAS-HEAD              TO TBL-R-HAS-HEAD.
018300     PERFORM 3010-COPY-ONE-DEFN
018400         VARYING WS-SEL-I FROM 1 BY 1
018500         UNTIL WS-SEL-I > TBL-R-COL-CNT.
018600*
018700 3010-COPY-ONE-DEFN.
018800     SET WS-SRC-I TO WS-RESOLVED-COL (WS-SEL-I).
018900     MOVE TBL-1-DEFN-COL (WS-SRC-I)   TO TBL-R-DEFN-COL (WS-SEL-I)
019000     MOVE TBL-1-HDR-COL  (WS-SRC-I)   TO TBL-R-HDR-COL  (WS-SEL-I)
019100     MOVE TBL-1-DEFN-COL (WS-SRC-I)   TO WS-RESULT-TYPE-CHAR.
019200*
019300 4000-BUILD-RESULT-ROWS.
019400     MOVE TBL-1-ROW-CNT               TO TBL-R-ROW-CNT.
019500     PERFORM 4010-COPY-ONE-ROW
019600         VARYING WS-ROW-I FROM 1 BY 1
019700         UNTIL WS-ROW-I > TBL-R-ROW-CNT.
019800*
019900 4010-COPY-ONE-ROW.
020000     PERFORM 4020-COPY-ONE-CELL
020100         VARYING WS-SEL-I FROM 1 BY 1
020200         UNTIL WS-SEL-I > TBL-R-COL-CNT.
020300*
020400 4020-COPY-ONE-CELL.
020500     SET WS-SRC-I TO WS-RESOLVED-COL (WS-SEL-I).
020600     MOVE TBL-1-CELL-TYPE (WS-ROW-I, WS-SRC-I)
020700                          TO TBL-R-CELL-TYPE (WS-ROW-I, WS-SEL-I).
020800     MOVE TBL-1-CELL-NUM  (WS-ROW-I, WS-SRC-I)
020900                          TO TBL-R-CELL-NUM  (WS-ROW-I, WS-SEL-I).
021000     MOVE TBL-1-CELL-TEXT (WS-ROW-I, WS-SRC-I)
021100                          TO TBL-R-CELL-TEXT (WS-ROW-I, WS-SEL-I).
021200     MOVE TBL-1-CELL-NULL (WS-ROW-I, WS-SRC-I)
021300                          TO TBL-R-CELL-NULL (WS-ROW-I, WS-SEL-I).
