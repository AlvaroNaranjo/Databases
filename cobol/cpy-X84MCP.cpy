000100* **++ TBP0084 - ENGINE PARAMETER AREA
000200* One shared LINKAGE record for every relational-engine call.
000300* Each engine reads only the groups its own operation needs -
000400* see the field notes at PARM-OPCODE below.
000500 01 PARM-AREA.
000600* PARM-OPCODE tells a shared helper (e.g. X84J002) which
000700* behaviour of the calling engine is in effect; the driver
000800* always knows which program it called so it does not need
000900* to test this itself.
001000   03 PARM-OPCODE              PIC X(05)     VALUE SPACE.
001100* used by X84L001 (LOAD) and X84W001 (SAVE)
001200   03 PARM-FILE-NAME           PIC X(08)     VALUE SPACE.
001300   03 PARM-HEADED              PIC X(01)     VALUE 'N'.
001400     88 PARM-IS-HEADED                       VALUE 'Y'.
001500* used by X84R001 (ROWS)
001600   03 PARM-COMPARATOR          PIC X(02)     VALUE SPACE.
001700   03 PARM-LITERAL             PIC X(20)     VALUE SPACE.
001800* used by X84J001 / X84J002 (JOIN, NATURAL JOIN, OUTER JOIN)
001900   03 PARM-JOIN-MODE           PIC X(01)     VALUE 'I'.
002000     88 PARM-JOIN-INNER                      VALUE 'I'.
002100     88 PARM-JOIN-OUTER                      VALUE 'O'.
002200* used by X84C001 (COLUMNS), X84S001 (SORT), X84K001 (CHECK)
002300   03 PARM-SEL-CNT             PIC 9(02) COMP VALUE ZERO.
002400   03 PARM-SEL-TB.
002500     05 PARM-SEL OCCURS 8 TIMES
002600                 INDEXED BY PARM-SEL-I.
002700       07 PARM-SEL-TEXT        PIC X(20)     VALUE SPACE.
002800       07 PARM-SEL-INDEX       PIC 9(02)     VALUE ZERO.
002900* used by X84J001 (JOIN pair list, also the NATURAL JOIN
003000* derived pair list built by the driver)
003100   03 PARM-PAIR-CNT            PIC 9(02) COMP VALUE ZERO.
003200   03 PARM-PAIR-TB.
003300     05 PARM-PAIR OCCURS 8 TIMES
003400                  INDEXED BY PARM-PAIR-I.
003500       07 PARM-PAIR-SEL-1      PIC X(20)     VALUE SPACE.
003600       07 PARM-PAIR-IDX-1      PIC 9(02)     VALUE ZERO.
003700       07 PARM-PAIR-SEL-2      PIC X(20)     VALUE SPACE.
003800       07 PARM-PAIR-IDX-2      PIC 9(02)     VALUE ZERO.
003900       07 PARM-PAIR-KEEP       PIC X(01)     VALUE 'Y'.
004000         88 PARM-PAIR-ACTIVE                 VALUE 'Y'.
004100         88 PARM-PAIR-DROPPED                VALUE 'N'.
004200   03 FILLER                   PIC X(10)     VALUE SPACE.
