000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   X84L001.
000400 AUTHOR.       R J KOSTER.
000500 INSTALLATION. CENTRAL DATA SERVICES - BATCH SYSTEMS UNIT.
000600 DATE-WRITTEN. 03/18/1987.
000700 DATE-COMPILED.
000800 SECURITY.     UNCLASSIFIED - INTERNAL BATCH PRODUCTION ONLY.
000900*----------------------------------------------------------------
001000* X84L001 - TABLE BATCH PROCESSOR (TBP0084) - CSV LOADER
001100* **++ reads a delimited text file named in PARM-FILE-NAME and
001200*      loads it into the table area passed at TBL-1-AREA,
001300*      whose column DEFN and NAME the caller has already set
001400*      up (via DEFINE).  Rows are built in a work copy of the
001500*      table and only swapped into the caller's area when the
001600*      whole file has loaded cleanly - a bad record partway
001700*      through the file leaves the caller's table untouched.
001800*----------------------------------------------------------------
001900*  DATE     BY   REQUEST    DESCRIPTION
002000*  -------- ---- ---------- ------------------------------------
002100*  03/18/87 RJK  CR-4401    ORIGINAL PROGRAM.                      CR-4401
002200*  07/14/89 LMH  CR-5108    ATOMIC LOAD - WORK COPY NOT SWAPPED    CR-5108
002300*                           IN UNTIL FILE READS CLEAN TO EOF.      CR-5108
002400*  02/09/91 LMH  CR-5710    COLUMN COUNT MISMATCH NOW ABANDONS     CR-5710
002500*                           THE LOAD INSTEAD OF PADDING BLANKS.    CR-5710
002600*  08/26/98 SNT  Y2K-0084   REVIEWED FOR YEAR 2000 - NO DATE      Y2K-0084
002700*                           FIELDS ARE PARSED BY THIS PROGRAM.    Y2K-0084
002800*  05/02/00 SNT  CR-7541    RAISED MAX RECORD WIDTH TO 200 BYTES.  CR-7541
002900*  06/14/00 DWP  CR-7580    THE MISMATCH MESSAGE NEVER ACTUALLY    CR-7580
003000*                           NAMED THE OFFENDING ROW - ADDED THE    CR-7580
003100*                           ROW NUMBER TO THE STRING.              CR-7580
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS NUMVAL-VALID IS '0' THRU '9'.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TAB-IN-FILE ASSIGN TO WS-DYN-FILE-NAME
004400                        ORGANIZATION IS LINE SEQUENTIAL
004500                        FILE STATUS IS FS-TABIN.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  TAB-IN-FILE
005100     RECORDING MODE IS F.
005200 01  TAB-IN-REC                PIC X(200).
005300*
005400 WORKING-STORAGE SECTION.
005500 01  WK-LITERALS.
005600   03 WS-MAX-ROWS              PIC 9(04) COMP VALUE 100.
005700   03 WS-MAX-COLS              PIC 9(02) COMP VALUE 8.
005800   03 WS-REC-WIDTH             PIC 9(03) COMP VALUE 200.
005900   03 WS-DIGIT-CONST           PIC X(10) VALUE '0123456789'.
006000   03 WS-DIGIT-TB REDEFINES WS-DIGIT-CONST
006100                               PIC X(01) OCCURS 10.
006200*
006300   03 FILLER                   PIC X(01) VALUE SPACE.
006400 77  WS-DYN-FILE-NAME          PIC X(08) VALUE SPACE.
006500*
006600 01  WS-SWITCHES.
006700   03 FS-TABIN                 PIC XX    VALUE SPACES.
006800     88 FS-TABIN-OK                       VALUE '00'.
006900     88 FS-TABIN-EOF                      VALUE '10'.
007000   03 WS-EOF-SW                PIC X(01) VALUE 'N'.
007100     88 WS-AT-EOF                         VALUE 'Y'.
007200   03 WS-BAD-REC-SW            PIC X(01) VALUE 'N'.
007300     88 WS-RECORD-IS-BAD                  VALUE 'Y'.
007400*
007500   03 FILLER                   PIC X(01) VALUE SPACE.
007600 01  WS-WORK-AREAS.
007700   03 WS-COL-I                 PIC 9(02) COMP VALUE ZERO.
007800   03 WS-TOK-START             PIC 9(03) COMP VALUE ZERO.
007900   03 WS-TOK-END               PIC 9(03) COMP VALUE ZERO.
008000   03 WS-TOK-LEN               PIC 9(03) COMP VALUE ZERO.
008100   03 WS-TOK-CNT               PIC 9(02) COMP VALUE ZERO.
008200   03 WS-DIGIT-I               PIC 9(02) COMP VALUE ZERO.
008300   03 WS-NEG-SW                PIC X(01) VALUE 'N'.
008400     88 WS-VALUE-NEGATIVE                 VALUE 'Y'.
008500     88 WS-VALUE-NOT-NEGATIVE             VALUE 'N'.
008600   03 WS-SCAN-START            PIC 9(03) COMP VALUE ZERO.
008700   03 WS-TOKEN-TEXT            PIC X(20) VALUE SPACE.
008800   03 WS-TOKEN-NUM             PIC S9(09) COMP VALUE ZERO.
008900   03 WS-ROW-NO                PIC 9(04)      VALUE ZERO.
009000*
009100* row count kept both plain and, split byte-pair, as the
009200* job-summary two-part count this shop's older reports carried
009300   03 FILLER                   PIC X(01) VALUE SPACE.
009400 01  WS-ROW-TALLY.
009500   03 WS-ROW-TALLY-HI          PIC 9(01) COMP VALUE ZERO.
009600   03 WS-ROW-TALLY-LO          PIC 9(03) COMP VALUE ZERO.
009700 01  WS-ROW-TALLY-TOTAL REDEFINES WS-ROW-TALLY.
009800   03 WS-ROW-TALLY-VALUE       PIC 9(04) COMP.
009900*
010000* bad-record RSLT-CODE echoed through a byte-pair REDEFINES so
010100* 9000-ABANDON-LOAD can log the two-digit code without RSLT-CODE
010200 01  WS-BAD-CODE-ECHO           PIC 9(02) VALUE ZERO.
010300 01  WS-BAD-CODE-ECHO-R REDEFINES WS-BAD-CODE-ECHO.
010400   03 WS-BAD-CODE-ECHO-1        PIC 9(01).
010500   03 WS-BAD-CODE-ECHO-2        PIC 9(01).
010600*
010700 COPY X84MTAB REPLACING ==:T:== BY ==W==.
010800*
010900 LINKAGE SECTION.
011000 COPY X84MTAB REPLACING ==:T:== BY ==1==.
011100 COPY X84MCP.
011200 COPY X84MCR.
011300*
011400 PROCEDURE DIVISION USING TBL-1-AREA PARM-AREA RESULT-AREA.
011500*
011600 1000-MAIN-CONTROL.
011700     MOVE ZERO                       TO RSLT-CODE.
011800     MOVE ZERO                       TO RSLT-ROW-CNT.
011900     MOVE SPACE                      TO RSLT-MESSAGE.
012000     MOVE TBL-1-NAME                 TO TBL-W-NAME.
012100     MOVE TBL-1-COL-CNT              TO TBL-W-COL-CNT.
012200     PERFORM 1010-COPY-DEFN
012300         VARYING WS-COL-I FROM 1 BY 1
012400         UNTIL WS-COL-I > TBL-1-COL-CNT.
012500     MOVE 'N'                        TO TBL-W-HAS-HEAD.
012600     MOVE ZERO                       TO TBL-W-ROW-CNT.
012700     PERFORM 2000-OPEN-INPUT.
012800     IF FS-TABIN-OK
012900        IF PARM-IS-HEADED
013000           PERFORM 3000-LOAD-HEADER
013100        END-IF
013200        IF NOT WS-RECORD-IS-BAD
013300           PERFORM 4000-LOAD-DATA-RECORDS
013400               UNTIL WS-AT-EOF OR WS-RECORD-IS-BAD
013500        END-IF
013600        CLOSE TAB-IN-FILE
013700        IF WS-RECORD-IS-BAD
013800           PERFORM 9000-ABANDON-LOAD
013900        ELSE
014000           PERFORM 5000-COMMIT-LOAD
014100        END-IF
014200     ELSE
014300        MOVE 12                      TO RSLT-CODE
014400        STRING 'CANNOT OPEN ' DELIMITED BY SIZE
014500               PARM-FILE-NAME        DELIMITED BY SPACE
014600               ' - FILE STATUS ' DELIMITED BY SIZE
014700               FS-TABIN              DELIMITED BY SIZE
014800               INTO RSLT-MESSAGE
014900        END-STRING
015000     END-IF.
015100     GOBACK.
015200*
015300 1010-COPY-DEFN.
015400     MOVE TBL-1-DEFN-COL (WS-COL-I)  TO TBL-W-DEFN-COL (WS-COL-I).
015500*
015600 2000-OPEN-INPUT.
015700     MOVE PARM-FILE-NAME              TO WS-DYN-FILE-NAME.
015800     OPEN INPUT TAB-IN-FILE.
015900*
016000 3000-LOAD-HEADER.
016100     READ TAB-IN-FILE
016200         AT END SET WS-AT-EOF TO TRUE
016300                    SET WS-RECORD-IS-BAD TO TRUE
016400                    MOVE 20 TO RSLT-CODE
016500                    MOVE 'FILE HAS NO HEADER RECORD'
016600                                       TO RSLT-MESSAGE
016700     END-READ.
016800     IF NOT WS-RECORD-IS-BAD
016900        PERFORM 4200-SPLIT-RECORD
017000        IF WS-TOK-CNT NOT = TBL-W-COL-CNT
017100           SET WS-RECORD-IS-BAD TO TRUE
017200           MOVE 21 TO RSLT-CODE
017300           MOVE 'HEADER COLUMN COUNT DOES NOT MATCH DEFINITION'
017400                                    TO RSLT-MESSAGE
017500        ELSE
017600           MOVE 'Y'                TO TBL-W-HAS-HEAD
017700           PERFORM 3100-STORE-HEADER-TOKEN
017800               VARYING WS-COL-I FROM 1 BY 1
017900               UNTIL WS-COL-I > TBL-W-COL-CNT
018000        END-IF
018100     END-IF.
018200*
018300 3100-STORE-HEADER-TOKEN.
018400     PERFORM 4210-EXTRACT-TOKEN.
018500     MOVE WS-TOKEN-TEXT              TO TBL-W-HDR-COL (WS-COL-I).
018600*
018700 4000-LOAD-DATA-RECORDS.
018800     READ TAB-IN-FILE
018900         AT END SET WS-AT-EOF TO TRUE
019000     END-READ.
019100     IF NOT WS-AT-EOF
019200        IF TBL-W-ROW-CNT >= WS-MAX-ROWS
019300           SET WS-RECORD-IS-BAD TO TRUE
019400           MOVE 22 TO RSLT-CODE
019500           MOVE 'TABLE CAPACITY EXCEEDED ON LOAD'
019600                                    TO RSLT-MESSAGE
019700        ELSE
019800           PERFORM 4200-SPLIT-RECORD
019900           IF WS-TOK-CNT NOT = TBL-W-COL-CNT
020000              SET WS-RECORD-IS-BAD TO TRUE
020100              MOVE 23 TO RSLT-CODE
020200              COMPUTE WS-ROW-NO = TBL-W-ROW-CNT + 1
020300              STRING 'COLUMN COUNT MISMATCH AT ROW '
020400                                     DELIMITED BY SIZE
020500                     WS-ROW-NO       DELIMITED BY SIZE
020600                     INTO RSLT-MESSAGE
020700              END-STRING
020800           ELSE
020900              ADD 1 TO TBL-W-ROW-CNT
021000              PERFORM 4100-BUILD-CELL
021100                  VARYING WS-COL-I FROM 1 BY 1
021200                  UNTIL WS-COL-I > TBL-W-COL-CNT OR
021300                        WS-RECORD-IS-BAD
021400           END-IF
021500        END-IF
021600     END-IF.
021700*
021800 4100-BUILD-CELL.
021900     PERFORM 4210-EXTRACT-TOKEN.
022000     IF WS-TOKEN-TEXT = SPACE
022100        SET TBL-W-CELL-IS-NULL (TBL-W-ROW-CNT, WS-COL-I)
022200                                    TO TRUE
022300        MOVE SPACE TO TBL-W-CELL-TEXT (TBL-W-ROW-CNT, WS-COL-I)
022400        MOVE ZERO  TO TBL-W-CELL-NUM  (TBL-W-ROW-CNT, WS-COL-I)
022500        MOVE TBL-W-DEFN-COL (WS-COL-I)
022600                   TO TBL-W-CELL-TYPE (TBL-W-ROW-CNT, WS-COL-I)
022700     ELSE
022800        MOVE 'N'   TO TBL-W-CELL-NULL (TBL-W-ROW-CNT, WS-COL-I)
022900        MOVE TBL-W-DEFN-COL (WS-COL-I)
023000                   TO TBL-W-CELL-TYPE (TBL-W-ROW-CNT, WS-COL-I)
023100        IF TBL-W-DEFN-COL (WS-COL-I) = 'N'
023200           PERFORM 4300-CONVERT-NUMERIC-TOKEN
023300           IF WS-RECORD-IS-BAD
023400              MOVE 24 TO RSLT-CODE
023500              MOVE 'NON-NUMERIC VALUE IN NUMERIC COLUMN'
023600                                    TO RSLT-MESSAGE
023700           ELSE
023800              MOVE WS-TOKEN-NUM
023900                       TO TBL-W-CELL-NUM (TBL-W-ROW-CNT, WS-COL-I)
024000              MOVE SPACE
024100                       TO TBL-W-CELL-TEXT (TBL-W-ROW-CNT, WS-COL-I
024200           END-IF
024300        ELSE
024400           MOVE WS-TOKEN-TEXT
024500                       TO TBL-W-CELL-TEXT (TBL-W-ROW-CNT, WS-COL-I
024600           MOVE ZERO
024700                       TO TBL-W-CELL-NUM (TBL-W-ROW-CNT, WS-COL-I)
024800        END-IF
024900     END-IF.
025000*
025100* splits TAB-IN-REC on commas into WS-TOK-CNT tokens, leaving
025200* the current token's start/end in WS-TOK-START/WS-TOK-END for
025300* whichever paragraph called 4200 to pick up with 4210
025400 4200-SPLIT-RECORD.
025500     MOVE ZERO                       TO WS-TOK-CNT.
025600     MOVE 1                          TO WS-SCAN-START.
025700*
025800 4210-EXTRACT-TOKEN.
025900     MOVE WS-SCAN-START               TO WS-TOK-START.
026000     MOVE WS-SCAN-START               TO WS-TOK-END.
026100     PERFORM 4211-SCAN-TO-COMMA
026200         UNTIL WS-TOK-END > WS-REC-WIDTH
026300         OR TAB-IN-REC (WS-TOK-END:1) = ','.
026400     COMPUTE WS-TOK-LEN = WS-TOK-END - WS-TOK-START.
026500     MOVE SPACE                       TO WS-TOKEN-TEXT.
026600     IF WS-TOK-LEN > ZERO
026700        IF WS-TOK-LEN > 20
026800           MOVE TAB-IN-REC (WS-TOK-START:20) TO WS-TOKEN-TEXT
026900        ELSE
027000           MOVE TAB-IN-REC (WS-TOK-START:WS-TOK-LEN)
027100                                              TO WS-TOKEN-TEXT
027200        END-IF
027300     END-IF.
027400     COMPUTE WS-SCAN-START = WS-TOK-END + 1.
027500     ADD 1                            TO WS-TOK-CNT.
027600*
027700 4211-SCAN-TO-COMMA.
027800     ADD 1                            TO WS-TOK-END.
027900*
028000* classic digit-lookup-table conversion, no FUNCTION NUMVAL -
028100* WS-TOKEN-TEXT in, WS-TOKEN-NUM out, WS-RECORD-IS-BAD set on
028200* any character that is not a digit or a single leading sign
028300 4300-CONVERT-NUMERIC-TOKEN.
028400     MOVE ZERO                        TO WS-TOKEN-NUM.
028500     SET WS-VALUE-NOT-NEGATIVE        TO TRUE.
028600     MOVE 1                           TO WS-TOK-START.
028700     IF WS-TOKEN-TEXT (1:1) = '-'
028800        SET WS-VALUE-NEGATIVE          TO TRUE
028900        MOVE 2                         TO WS-TOK-START
029000     END-IF.
029100     PERFORM 4310-CONVERT-ONE-DIGIT
029200         VARYING WS-COL-I FROM WS-TOK-START BY 1
029300         UNTIL WS-COL-I > 20 OR WS-RECORD-IS-BAD
029400         OR WS-TOKEN-TEXT (WS-COL-I:1) = SPACE.
029500     IF WS-VALUE-NEGATIVE AND NOT WS-RECORD-IS-BAD
029600        COMPUTE WS-TOKEN-NUM = ZERO - WS-TOKEN-NUM
029700     END-IF.
029800*
029900 4310-CONVERT-ONE-DIGIT.
030000     SET WS-DIGIT-I TO ZERO.
030100     PERFORM 4311-MATCH-DIGIT
030200         VARYING WS-DIGIT-I FROM 1 BY 1
030300         UNTIL WS-DIGIT-I > 10
030400         OR WS-TOKEN-TEXT (WS-COL-I:1) = WS-DIGIT-TB (WS-DIGIT-I).
030500     IF WS-DIGIT-I > 10
030600        SET WS-RECORD-IS-BAD          TO TRUE
030700     ELSE
030800        COMPUTE WS-TOKEN-NUM =
030900                WS-TOKEN-NUM * 10 + (WS-DIGIT-I - 1)
031000     END-IF.
031100*
031200 4311-MATCH-DIGIT.
031300     CONTINUE.
031400*
031500 5000-COMMIT-LOAD.
031600     MOVE TBL-W-NAME                  TO TBL-1-NAME.
031700     MOVE TBL-W-COL-CNT               TO TBL-1-COL-CNT.
031800     MOVE TBL-W-HAS-HEAD              TO TBL-1-HAS-HEAD.
031900     MOVE TBL-W-ROW-CNT               TO TBL-1-ROW-CNT.
032000     PERFORM 5010-COPY-DEFN-HDR
032100         VARYING WS-COL-I FROM 1 BY 1
032200         UNTIL WS-COL-I > TBL-1-COL-CNT.
032300     PERFORM 5020-COPY-ROW
032400         VARYING WS-TOK-CNT FROM 1 BY 1
032500         UNTIL WS-TOK-CNT > TBL-1-ROW-CNT.
032600     MOVE TBL-1-ROW-CNT                TO RSLT-ROW-CNT.
032700*
032800 5010-COPY-DEFN-HDR.
032900     MOVE TBL-W-DEFN-COL (WS-COL-I)    TO TBL-1-DEFN-COL
033000                                           (WS-COL-I).
033100     MOVE TBL-W-HDR-COL (WS-COL-I)     TO TBL-1-HDR-COL
033200                                           (WS-COL-I).
033300*
033400 5020-COPY-ROW.
033500     PERFORM 5021-COPY-CELL
033600         VARYING WS-COL-I FROM 1 BY 1
033700         UNTIL WS-COL-I > TBL-1-COL-CNT.
033800*
033900 5021-COPY-CELL.
034000     MOVE TBL-W-CELL-TYPE (WS-TOK-CNT, WS-COL-I)
034100                          TO TBL-1-CELL-TYPE (WS-TOK-CNT, WS-COL-I
034200     MOVE TBL-W-CELL-NUM  (WS-TOK-CNT, WS-COL-I)
034300                          TO TBL-1-CELL-NUM  (WS-TOK-CNT, WS-COL-I
034400     MOVE TBL-W-CELL-TEXT (WS-TOK-CNT, WS-COL-I)
034500                          TO TBL-1-CELL-TEXT (WS-TOK-CNT, WS-COL-I
034600     MOVE TBL-W-CELL-NULL (WS-TOK-CNT, WS-COL-I)
034700                          TO TBL-1-CELL-NULL (WS-TOK-CNT, WS-COL-I
034800*
034900 9000-ABANDON-LOAD.
035000* TBL-1-AREA is left exactly as the caller passed it in - the
035100* work copy TBL-W-AREA that failed is simply discarded
035200     MOVE ZERO                        TO WS-ROW-TALLY-HI.
035300     MOVE TBL-W-ROW-CNT                TO WS-ROW-TALLY-LO.
035400     MOVE RSLT-CODE                    TO WS-BAD-CODE-ECHO.
